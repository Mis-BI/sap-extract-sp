000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMEXTSP.                                                 
000300 AUTHOR.        R A CARDOSO.                                              
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1995-03-02.                                               
000600 DATE-COMPILED. 2013-03-05.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800******************************************************************        
000900*    SUB-ROTINA PGMEXTSP                                        *         
001000*    =====================                                      *         
001100*    EXTRACAO DOS ARQUIVOS BRUTOS ZUCRM E IW59 DO PERIODO        *        
001200*    EM PROCESSAMENTO (UNIDADE U2 DA CONSOLIDACAO OUVIDORIA      *        
001300*    SAP SP):                                                   *         
001400*    - LE SEQUENCIALMENTE O ARQUIVO DE RECLAMACOES (DDZUCRM);    *        
001500*    - DESPOJA DE CADA CAMPO O APOSTROFO-MARCADOR DE TEXTO       *        
001600*      QUE O SAP ANTEPOE AO EXPORTAR PARA ARQUIVO PLANO;         *        
001700*    - DESCARTA REGISTROS TOTALMENTE EM BRANCO;                 *         
001800*    - REPETE O MESMO TRATAMENTO PARA O ARQUIVO DE NOTIFICACOES  *        
001900*      (DDIW59), QUANDO PRESENTE PARA O PERIODO;                 *        
002000*    - GRAVA OS REGISTROS TRATADOS EM DDEXTZUC E DDEXTNOT E      *        
002100*      DEVOLVE AS CONTAGENS AO PROGRAMA CHAMADOR (PGMOUVSP).     *        
002200******************************************************************        
002300* HISTORICO DE MANUTENCAO                                                 
002400*   1995-03-02  RAC  PROJ-GOV007  VERSAO ORIGINAL (SO ZUCRM)              
002500*   1997-02-18  RAC  PROJ-GOV019  INCLUIDO TRATAMENTO DO IW59             
002600*   1998-12-09  RAC  Y2K-0037     REVISAO GERAL Y2K - SEM IMPACTO         
002700*                                 (ROTINA NAO MANIPULA ANO)               
002800*   2001-06-02  JCS  PROJ-GOV119  IW59 PASSA A SER OPCIONAL -             
002900*                                 AUSENCIA NAO INTERROMPE O JOB           
003000*   2013-03-05  MLG  PROJ-GOV313  DESPOJO DE APOSTROFO REESCRITO          
003100*                                 COMO PERCURSO TABELADO DE               
003200*                                 CAMPOS (TABELA DE POSICAO E             
003300*                                 TAMANHO) PARA COBRIR OS NOVOS           
003400*                                 LAYOUTS CPOUVZUC/CPOUVNOT               
003500*   2014-11-10  JCS  PROJ-GOV352  ACRESCIDA SPECIAL-NAMES COM A           
003600*                                 CLASSE DIGITO, PADRONIZANDO             
003700*                                 COM OS DEMAIS PROGRAMAS DA              
003800*                                 CONSOLIDACAO                            
003900******************************************************************        
004000                                                                          
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     CLASS DIGITO IS '0' THRU '9'.                                        
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800                                                                          
004900     SELECT DDZUCRM  ASSIGN TO DDZUCRM                                    
005000     FILE STATUS IS FS-ZUCRM.                                             
005100                                                                          
005200     SELECT DDIW59   ASSIGN TO DDIW59                                     
005300     FILE STATUS IS FS-IW59.                                              
005400                                                                          
005500     SELECT DDEXTZUC ASSIGN TO DDEXTZUC                                   
005600     FILE STATUS IS FS-EXTZUC.                                            
005700                                                                          
005800     SELECT DDEXTNOT ASSIGN TO DDEXTNOT                                   
005900     FILE STATUS IS FS-EXTNOT.                                            
006000                                                                          
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  DDZUCRM                                                              
006600     BLOCK CONTAINS 0 RECORDS                                             
006700     RECORDING MODE IS F.                                                 
006800     COPY CPOUVZUC.                                                       
006900                                                                          
007000 FD  DDIW59                                                               
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     RECORDING MODE IS F.                                                 
007300     COPY CPOUVNOT.                                                       
007400                                                                          
007500 FD  DDEXTZUC                                                             
007600     BLOCK CONTAINS 0 RECORDS                                             
007700     RECORDING MODE IS F.                                                 
007800     COPY CPOUVZUC REPLACING ==OUV-REG-ZUCRM==                            
007900                          BY ==OUV-REG-EXTZUC==.                          
008000                                                                          
008100 FD  DDEXTNOT                                                             
008200     BLOCK CONTAINS 0 RECORDS                                             
008300     RECORDING MODE IS F.                                                 
008400     COPY CPOUVNOT REPLACING ==OUV-REG-IW59==                             
008500                         BY ==OUV-REG-EXTNOT==.                           
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800*=======================*                                                 
008900 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
009000                                                                          
009100*----------- STATUS DOS ARQUIVOS -------------------------------          
009200 77  FS-ZUCRM             PIC XX     VALUE SPACES.                        
009300 77  FS-IW59              PIC XX     VALUE SPACES.                        
009400 77  FS-EXTZUC            PIC XX     VALUE SPACES.                        
009500 77  FS-EXTNOT            PIC XX     VALUE SPACES.                        
009600                                                                          
009700 77  WS-STATUS-ZUC        PIC X      VALUE 'N'.                           
009800     88  WS-FIM-ZUC                     VALUE 'S'.                        
009900     88  WS-NAO-FIM-ZUC                 VALUE 'N'.                        
010000                                                                          
010100 77  WS-STATUS-NOT        PIC X      VALUE 'N'.                           
010200     88  WS-FIM-NOT                     VALUE 'S'.                        
010300     88  WS-NAO-FIM-NOT                 VALUE 'N'.                        
010400                                                                          
010500 77  WS-STATUS-PRESENCA   PIC X      VALUE 'S'.                           
010600     88  WS-IW59-PRESENTE               VALUE 'S'.                        
010700     88  WS-IW59-AUSENTE                 VALUE 'N'.                       
010800                                                                          
010900*----------- CONTADORES E INDICES COMP --------------------------         
011000 77  WS-IND-CAMPO         PIC 9(02)  COMP.                                
011100 77  WS-CAMPO-INICIO      PIC 9(03)  COMP.                                
011200 77  WS-CAMPO-TAMANHO     PIC 9(02)  COMP.                                
011300 77  WS-QT-ZUC-LIDOS      PIC 9(06)  COMP VALUE ZERO.                     
011400 77  WS-QT-ZUC-GRAVADOS   PIC 9(06)  COMP VALUE ZERO.                     
011500 77  WS-QT-NOT-LIDOS      PIC 9(06)  COMP VALUE ZERO.                     
011600 77  WS-QT-NOT-GRAVADOS   PIC 9(06)  COMP VALUE ZERO.                     
011700                                                                          
011800*----------- CONSTANTE DO MARCADOR DE TEXTO SAP -----------------         
011900 77  CT-APOSTROFO         PIC X      VALUE QUOTE.                         
012000                                                                          
012100*----------- AREA DE TRABALHO PARA O DESPOJO DE 1 CAMPO ---------         
012200 01  WS-CAMPO-BUF-ZUC      PIC X(40)  VALUE SPACES.                       
012300*    VISAO ALTERNATIVA DO BUFFER COMO TABELA DE CARACTERES,               
012400*    RESERVADA PARA DIAGNOSTICO FUTURO CAMPO A CAMPO.                     
012500 01  WS-CAMPO-BUF-ZUC-R REDEFINES WS-CAMPO-BUF-ZUC.                       
012600     03  WS-CAMPO-BUF-ZUC-OCR  PIC X OCCURS 40 TIMES.                     
012700 01  WS-CAMPO-BUF-NOT      PIC X(40)  VALUE SPACES.                       
012800                                                                          
012900*----------- TABELA DE POSICAO/TAMANHO DOS CAMPOS ZUCRM --------          
013000*    CADA ENTRADA E UM LITERAL NNNLL (INICIO RELATIVO DE 3                
013100*    POSICOES + TAMANHO DE 2 POSICOES) - 21 CAMPOS DA CPOUVZUC.           
013200 01  WS-TAB-CAMPOS-ZUC.                                                   
013300     03  FILLER  PIC 9(05) VALUE 00118.                                   
013400     03  FILLER  PIC 9(05) VALUE 01912.                                   
013500     03  FILLER  PIC 9(05) VALUE 03115.                                   
013600     03  FILLER  PIC 9(05) VALUE 04617.                                   
013700     03  FILLER  PIC 9(05) VALUE 06312.                                   
013800     03  FILLER  PIC 9(05) VALUE 07512.                                   
013900     03  FILLER  PIC 9(05) VALUE 08740.                                   
014000     03  FILLER  PIC 9(05) VALUE 12740.                                   
014100     03  FILLER  PIC 9(05) VALUE 16730.                                   
014200     03  FILLER  PIC 9(05) VALUE 19710.                                   
014300     03  FILLER  PIC 9(05) VALUE 20720.                                   
014400     03  FILLER  PIC 9(05) VALUE 22718.                                   
014500     03  FILLER  PIC 9(05) VALUE 24520.                                   
014600     03  FILLER  PIC 9(05) VALUE 26540.                                   
014700     03  FILLER  PIC 9(05) VALUE 30520.                                   
014800     03  FILLER  PIC 9(05) VALUE 32510.                                   
014900     03  FILLER  PIC 9(05) VALUE 33510.                                   
015000     03  FILLER  PIC 9(05) VALUE 34510.                                   
015100     03  FILLER  PIC 9(05) VALUE 35510.                                   
015200     03  FILLER  PIC 9(05) VALUE 36530.                                   
015300     03  FILLER  PIC 9(05) VALUE 39520.                                   
015400 01  WS-TAB-CAMPOS-ZUC-R REDEFINES WS-TAB-CAMPOS-ZUC.                     
015500     03  TAB-ZUC-ENTRY PIC 9(05) OCCURS 21 TIMES.                         
015600                                                                          
015700*----------- TABELA DE POSICAO/TAMANHO DOS CAMPOS IW59 ----------         
015800*    22 CAMPOS DA CPOUVNOT, MESMA CONVENCAO NNNLL.                        
015900 01  WS-TAB-CAMPOS-NOT.                                                   
016000     03  FILLER  PIC 9(05) VALUE 00104.                                   
016100     03  FILLER  PIC 9(05) VALUE 00518.                                   
016200     03  FILLER  PIC 9(05) VALUE 02320.                                   
016300     03  FILLER  PIC 9(05) VALUE 04320.                                   
016400     03  FILLER  PIC 9(05) VALUE 06320.                                   
016500     03  FILLER  PIC 9(05) VALUE 08310.                                   
016600     03  FILLER  PIC 9(05) VALUE 09310.                                   
016700     03  FILLER  PIC 9(05) VALUE 10308.                                   
016800     03  FILLER  PIC 9(05) VALUE 11110.                                   
016900     03  FILLER  PIC 9(05) VALUE 12108.                                   
017000     03  FILLER  PIC 9(05) VALUE 12910.                                   
017100     03  FILLER  PIC 9(05) VALUE 13910.                                   
017200     03  FILLER  PIC 9(05) VALUE 14908.                                   
017300     03  FILLER  PIC 9(05) VALUE 15710.                                   
017400     03  FILLER  PIC 9(05) VALUE 16710.                                   
017500     03  FILLER  PIC 9(05) VALUE 17712.                                   
017600     03  FILLER  PIC 9(05) VALUE 18930.                                   
017700     03  FILLER  PIC 9(05) VALUE 21940.                                   
017800     03  FILLER  PIC 9(05) VALUE 25925.                                   
017900     03  FILLER  PIC 9(05) VALUE 28440.                                   
018000     03  FILLER  PIC 9(05) VALUE 32425.                                   
018100     03  FILLER  PIC 9(05) VALUE 34910.                                   
018200 01  WS-TAB-CAMPOS-NOT-R REDEFINES WS-TAB-CAMPOS-NOT.                     
018300     03  TAB-NOT-ENTRY PIC 9(05) OCCURS 22 TIMES.                         
018400                                                                          
018500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
018600                                                                          
018700*-----------------------------------------------------------------        
018800 LINKAGE SECTION.                                                         
018900*================*                                                        
019000 01  LK-EXT-AREA.                                                         
019100     03  LK-EXT-PERIODO      PIC X(06).                                   
019200     03  LK-EXT-QT-ZUCRM     PIC 9(06) COMP.                              
019300     03  LK-EXT-QT-IW59      PIC 9(06) COMP.                              
019400     03  LK-EXT-RETORNO      PIC 9(02) COMP.                              
019500     03  FILLER              PIC X(10).                                   
019600                                                                          
019700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
019800 PROCEDURE DIVISION USING LK-EXT-AREA.                                    
019900                                                                          
020000 MAIN-PROGRAM-I.                                                          
020100                                                                          
020200     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                          
020300     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                         
020400     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
020500                                                                          
020600 MAIN-PROGRAM-F. GOBACK.                                                  
020700                                                                          
020800*-----------------------------------------------------------------        
020900*    ABRE OS DOIS ARQUIVOS DE ENTRADA E OS DOIS DE SAIDA.                 
021000*    A AUSENCIA DO IW59 NAO INTERROMPE O JOB (PROJ-GOV119).               
021100 1000-INICIO-I.                                                           
021200                                                                          
021300     MOVE ZERO TO LK-EXT-RETORNO                                          
021400     SET WS-NAO-FIM-ZUC   TO TRUE                                         
021500     SET WS-NAO-FIM-NOT   TO TRUE                                         
021600     SET WS-IW59-PRESENTE TO TRUE                                         
021700                                                                          
021800     OPEN INPUT  DDZUCRM                                                  
021900     IF FS-ZUCRM NOT = '00'                                               
022000        DISPLAY '*ERRO OPEN DDZUCRM PGMEXTSP = ' FS-ZUCRM                 
022100        MOVE 99 TO LK-EXT-RETORNO                                         
022200        SET WS-FIM-ZUC TO TRUE                                            
022300     END-IF                                                               
022400                                                                          
022500     OPEN INPUT  DDIW59                                                   
022600     IF FS-IW59 NOT = '00'                                                
022700        DISPLAY '*AVISO DDIW59 AUSENTE NO PERIODO - PROSSEGUE'            
022800        SET WS-IW59-AUSENTE TO TRUE                                       
022900        SET WS-FIM-NOT      TO TRUE                                       
023000     END-IF                                                               
023100                                                                          
023200     OPEN OUTPUT DDEXTZUC                                                 
023300     IF FS-EXTZUC NOT = '00'                                              
023400        DISPLAY '*ERRO OPEN DDEXTZUC PGMEXTSP = ' FS-EXTZUC               
023500        MOVE 99 TO LK-EXT-RETORNO                                         
023600        SET WS-FIM-ZUC TO TRUE                                            
023700     END-IF                                                               
023800                                                                          
023900     OPEN OUTPUT DDEXTNOT                                                 
024000     IF FS-EXTNOT NOT = '00'                                              
024100        DISPLAY '*ERRO OPEN DDEXTNOT PGMEXTSP = ' FS-EXTNOT               
024200        MOVE 99 TO LK-EXT-RETORNO                                         
024300        SET WS-FIM-ZUC TO TRUE                                            
024400     END-IF.                                                              
024500                                                                          
024600 1000-INICIO-F. EXIT.                                                     
024700                                                                          
024800*-----------------------------------------------------------------        
024900*    PROCESSA PRIMEIRO O ARQUIVO DE RECLAMACOES, DEPOIS (SE               
025000*    PRESENTE) O DE NOTIFICACOES.                                         
025100 2000-PROCESO-I.                                                          
025200                                                                          
025300     PERFORM 2100-PROCESSAR-ZUC-I THRU 2100-PROCESSAR-ZUC-F               
025400             UNTIL WS-FIM-ZUC                                             
025500                                                                          
025600     IF WS-IW59-PRESENTE                                                  
025700        PERFORM 2200-PROCESSAR-NOT-I THRU 2200-PROCESSAR-NOT-F            
025800                UNTIL WS-FIM-NOT                                          
025900     END-IF.                                                              
026000                                                                          
026100 2000-PROCESO-F. EXIT.                                                    
026200                                                                          
026300*-----------------------------------------------------------------        
026400 2100-PROCESSAR-ZUC-I.                                                    
026500                                                                          
026600     READ DDZUCRM                                                         
026700                                                                          
026800     EVALUATE FS-ZUCRM                                                    
026900        WHEN '00'                                                         
027000           ADD 1 TO WS-QT-ZUC-LIDOS                                       
027100           PERFORM 2110-DESPOJAR-ZUC-I THRU 2110-DESPOJAR-ZUC-F           
027200           IF OUV-REG-ZUCRM NOT = SPACES                                  
027300              MOVE OUV-REG-ZUCRM TO OUV-REG-EXTZUC                        
027400              WRITE OUV-REG-EXTZUC                                        
027500              ADD 1 TO WS-QT-ZUC-GRAVADOS                                 
027600           END-IF                                                         
027700        WHEN '10'                                                         
027800           SET WS-FIM-ZUC TO TRUE                                         
027900        WHEN OTHER                                                        
028000           DISPLAY '*ERRO LEITURA DDZUCRM = ' FS-ZUCRM                    
028100           SET WS-FIM-ZUC TO TRUE                                         
028200     END-EVALUATE.                                                        
028300                                                                          
028400 2100-PROCESSAR-ZUC-F. EXIT.                                              
028500                                                                          
028600*-----------------------------------------------------------------        
028700*    PERCORRE A TABELA DE 21 CAMPOS DA CPOUVZUC DESPOJANDO O              
028800*    APOSTROFO-MARCADOR QUANDO PRESENTE NA 1A POSICAO DO CAMPO.           
028900 2110-DESPOJAR-ZUC-I.                                                     
029000                                                                          
029100     PERFORM 2111-DESPOJAR-1-CAMPO-ZUC-I                                  
029200        THRU 2111-DESPOJAR-1-CAMPO-ZUC-F                                  
029300        VARYING WS-IND-CAMPO FROM 1 BY 1                                  
029400        UNTIL WS-IND-CAMPO > 21.                                          
029500                                                                          
029600 2110-DESPOJAR-ZUC-F. EXIT.                                               
029700                                                                          
029800*-----------------------------------------------------------------        
029900 2111-DESPOJAR-1-CAMPO-ZUC-I.                                             
030000                                                                          
030100     COMPUTE WS-CAMPO-INICIO = TAB-ZUC-ENTRY(WS-IND-CAMPO) / 100          
030200     COMPUTE WS-CAMPO-TAMANHO =                                           
030300             TAB-ZUC-ENTRY(WS-IND-CAMPO)                                  
030400             - (WS-CAMPO-INICIO * 100)                                    
030500                                                                          
030600     IF OUV-REG-ZUCRM(WS-CAMPO-INICIO:1) = CT-APOSTROFO                   
030700        AND WS-CAMPO-TAMANHO > 1                                          
030800        MOVE SPACES TO WS-CAMPO-BUF-ZUC                                   
030900        MOVE OUV-REG-ZUCRM(WS-CAMPO-INICIO + 1:                           
031000                           WS-CAMPO-TAMANHO - 1)                          
031100          TO WS-CAMPO-BUF-ZUC(1:WS-CAMPO-TAMANHO - 1)                     
031200        MOVE WS-CAMPO-BUF-ZUC(1:WS-CAMPO-TAMANHO)                         
031300          TO OUV-REG-ZUCRM(WS-CAMPO-INICIO:WS-CAMPO-TAMANHO)              
031400     ELSE                                                                 
031500        IF OUV-REG-ZUCRM(WS-CAMPO-INICIO:1) = CT-APOSTROFO                
031600           MOVE SPACE                                                     
031700             TO OUV-REG-ZUCRM(WS-CAMPO-INICIO:1)                          
031800        END-IF                                                            
031900     END-IF.                                                              
032000                                                                          
032100 2111-DESPOJAR-1-CAMPO-ZUC-F. EXIT.                                       
032200                                                                          
032300*-----------------------------------------------------------------        
032400 2200-PROCESSAR-NOT-I.                                                    
032500                                                                          
032600     READ DDIW59                                                          
032700                                                                          
032800     EVALUATE FS-IW59                                                     
032900        WHEN '00'                                                         
033000           ADD 1 TO WS-QT-NOT-LIDOS                                       
033100           PERFORM 2210-DESPOJAR-NOT-I THRU 2210-DESPOJAR-NOT-F           
033200           IF OUV-REG-IW59 NOT = SPACES                                   
033300              MOVE OUV-REG-IW59 TO OUV-REG-EXTNOT                         
033400              WRITE OUV-REG-EXTNOT                                        
033500              ADD 1 TO WS-QT-NOT-GRAVADOS                                 
033600           END-IF                                                         
033700        WHEN '10'                                                         
033800           SET WS-FIM-NOT TO TRUE                                         
033900        WHEN OTHER                                                        
034000           DISPLAY '*ERRO LEITURA DDIW59 = ' FS-IW59                      
034100           SET WS-FIM-NOT TO TRUE                                         
034200     END-EVALUATE.                                                        
034300                                                                          
034400 2200-PROCESSAR-NOT-F. EXIT.                                              
034500                                                                          
034600*-----------------------------------------------------------------        
034700*    PERCORRE A TABELA DE 22 CAMPOS DA CPOUVNOT, MESMO CRITERIO           
034800*    DO DESPOJO APLICADO AO ARQUIVO DE RECLAMACOES.                       
034900 2210-DESPOJAR-NOT-I.                                                     
035000                                                                          
035100     PERFORM 2211-DESPOJAR-1-CAMPO-NOT-I                                  
035200        THRU 2211-DESPOJAR-1-CAMPO-NOT-F                                  
035300        VARYING WS-IND-CAMPO FROM 1 BY 1                                  
035400        UNTIL WS-IND-CAMPO > 22.                                          
035500                                                                          
035600 2210-DESPOJAR-NOT-F. EXIT.                                               
035700                                                                          
035800*-----------------------------------------------------------------        
035900 2211-DESPOJAR-1-CAMPO-NOT-I.                                             
036000                                                                          
036100     COMPUTE WS-CAMPO-INICIO = TAB-NOT-ENTRY(WS-IND-CAMPO) / 100          
036200     COMPUTE WS-CAMPO-TAMANHO =                                           
036300             TAB-NOT-ENTRY(WS-IND-CAMPO)                                  
036400             - (WS-CAMPO-INICIO * 100)                                    
036500                                                                          
036600     IF OUV-REG-IW59(WS-CAMPO-INICIO:1) = CT-APOSTROFO                    
036700        AND WS-CAMPO-TAMANHO > 1                                          
036800        MOVE SPACES TO WS-CAMPO-BUF-NOT                                   
036900        MOVE OUV-REG-IW59(WS-CAMPO-INICIO + 1:                            
037000                          WS-CAMPO-TAMANHO - 1)                           
037100          TO WS-CAMPO-BUF-NOT(1:WS-CAMPO-TAMANHO - 1)                     
037200        MOVE WS-CAMPO-BUF-NOT(1:WS-CAMPO-TAMANHO)                         
037300          TO OUV-REG-IW59(WS-CAMPO-INICIO:WS-CAMPO-TAMANHO)               
037400     ELSE                                                                 
037500        IF OUV-REG-IW59(WS-CAMPO-INICIO:1) = CT-APOSTROFO                 
037600           MOVE SPACE                                                     
037700             TO OUV-REG-IW59(WS-CAMPO-INICIO:1)                           
037800        END-IF                                                            
037900     END-IF.                                                              
038000                                                                          
038100 2211-DESPOJAR-1-CAMPO-NOT-F. EXIT.                                       
038200                                                                          
038300*-----------------------------------------------------------------        
038400 9999-FINAL-I.                                                            
038500                                                                          
038600     MOVE WS-QT-ZUC-GRAVADOS TO LK-EXT-QT-ZUCRM                           
038700     MOVE WS-QT-NOT-GRAVADOS TO LK-EXT-QT-IW59                            
038800                                                                          
038900     DISPLAY '*PGMEXTSP LIDOS ZUCRM    = ' WS-QT-ZUC-LIDOS                
039000     DISPLAY '*PGMEXTSP GRAVADOS ZUCRM = ' WS-QT-ZUC-GRAVADOS             
039100     DISPLAY '*PGMEXTSP LIDOS IW59     = ' WS-QT-NOT-LIDOS                
039200     DISPLAY '*PGMEXTSP GRAVADOS IW59  = ' WS-QT-NOT-GRAVADOS             
039300                                                                          
039400     CLOSE DDZUCRM DDEXTZUC DDEXTNOT                                      
039500                                                                          
039600     IF WS-IW59-PRESENTE                                                  
039700        CLOSE DDIW59                                                      
039800     END-IF.                                                              
039900                                                                          
040000 9999-FINAL-F. EXIT.                                                      
