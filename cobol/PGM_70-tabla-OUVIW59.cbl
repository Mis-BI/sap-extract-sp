000100******************************************************************        
000200*    COPY MEMBER CPOUVNOT                                       *         
000300*    LAYOUT DO EXTRATO DE NOTIFICACOES IW59 (OUVIDORIA SAP SP)  *         
000400*    ORIGEM: TRANSACAO IW59 - UM REGISTRO POR NOTIFICACAO       *         
000500*    LARGO DO REGISTRO = 360 BYTES                              *         
000600******************************************************************        
000700* HISTORICO                                                               
000800*   1997-02-18  RAC  PROJ-GOV019  LAYOUT ORIGINAL                         
000900*   1998-12-09  RAC  Y2K-0037     DATAS PASSAM A X(10) AAAA-MM-DD         
001000*   2003-10-30  JCS  PROJ-GOV158  INCLUIDO ENDERECO COMPLETO              
001100******************************************************************        
001200 01  OUV-REG-IW59.                                                        
001300*    POSICAO RELATIVA (001:004) TIPO DA NOTIFICACAO.                      
001400     03  NOT-TIPO-NOTA          PIC X(04)   VALUE SPACES.                 
001500*    POSICAO RELATIVA (005:022) NUMERO DA NOTIFICACAO - CHAVE DE          
001600*    APAREAMENTO COM ZUC-NOTA-MEDIDA (REGRA R2/U3).                       
001700     03  NOT-NOTA               PIC X(18)   VALUE SPACES.                 
001800*    POSICAO RELATIVA (023:042) NOME DE QUEM NOTIFICOU.                   
001900     03  NOT-NOTIFICADOR        PIC X(20)   VALUE SPACES.                 
002000*    POSICAO RELATIVA (043:062) STATUS DO USUARIO.                        
002100     03  NOT-STATUS-USUARIO     PIC X(20)   VALUE SPACES.                 
002200*    POSICAO RELATIVA (063:082) ULTIMO USUARIO QUE ALTEROU.               
002300     03  NOT-MODIFICADO-POR     PIC X(20)   VALUE SPACES.                 
002400*    POSICAO RELATIVA (083:092) DATA DE CRIACAO DA NOTIFICACAO.           
002500     03  NOT-DATA-CRIACAO       PIC X(10)   VALUE SPACES.                 
002600*    POSICAO RELATIVA (093:102) DATA DE INICIO DA AVARIA.                 
002700     03  NOT-INICIO-AVARIA-DT   PIC X(10)   VALUE SPACES.                 
002800*    POSICAO RELATIVA (103:110) HORA DE INICIO DA AVARIA.                 
002900     03  NOT-INICIO-AVARIA-HR   PIC X(08)   VALUE SPACES.                 
003000*    POSICAO RELATIVA (111:120) DATA DESEJADA DE INICIO.                  
003100     03  NOT-INICIO-DESEJ-DT    PIC X(10)   VALUE SPACES.                 
003200*    POSICAO RELATIVA (121:128) HORA DESEJADA DE INICIO.                  
003300     03  NOT-INICIO-DESEJ-HR    PIC X(08)   VALUE SPACES.                 
003400*    POSICAO RELATIVA (129:138) DATA DESEJADA DE CONCLUSAO.               
003500     03  NOT-CONCLUSAO-DESEJ    PIC X(10)   VALUE SPACES.                 
003600*    POSICAO RELATIVA (139:148) DATA DE FIM DA AVARIA.                    
003700     03  NOT-FIM-AVARIA-DT      PIC X(10)   VALUE SPACES.                 
003800*    POSICAO RELATIVA (149:156) HORA DE FIM DA AVARIA.                    
003900     03  NOT-FIM-AVARIA-HR      PIC X(08)   VALUE SPACES.                 
004000*    POSICAO RELATIVA (157:166) DATA DE ENCERRAMENTO (IW59).              
004100     03  NOT-DATA-ENCERRAMENTO  PIC X(10)   VALUE SPACES.                 
004200*    POSICAO RELATIVA (167:176) DATA DA ULTIMA ALTERACAO.                 
004300     03  NOT-MODIFICADO-EM      PIC X(10)   VALUE SPACES.                 
004400*    POSICAO RELATIVA (177:188) INSTALACAO (IW59) - MANTIDA               
004500*    SEPARADA DA INSTALACAO DO ZUCRM NO APAREAMENTO (REGRA U3).           
004600     03  NOT-INSTALACAO         PIC X(12)   VALUE SPACES.                 
004700*    POSICAO RELATIVA (189:218) NOME DO CLIENTE.                          
004800     03  NOT-CLIENTE            PIC X(30)   VALUE SPACES.                 
004900*    POSICAO RELATIVA (219:258) DESCRICAO RESUMIDA.                       
005000     03  NOT-DESCRICAO          PIC X(40)   VALUE SPACES.                 
005100*    POSICAO RELATIVA (259:283) CIDADE.                                   
005200     03  NOT-CIDADE             PIC X(25)   VALUE SPACES.                 
005300*    POSICAO RELATIVA (284:323) RUA.                                      
005400     03  NOT-RUA                PIC X(40)   VALUE SPACES.                 
005500*    POSICAO RELATIVA (324:348) BAIRRO.                                   
005600     03  NOT-BAIRRO             PIC X(25)   VALUE SPACES.                 
005700*    POSICAO RELATIVA (349:358) NUMERO DO ENDERECO - AJUSTE DE            
005800*    LARGO ABAIXO PARA FECHAR EM 360 (VER FILLER).                        
005900     03  NOT-NUMERO-ENDERECO    PIC X(10)   VALUE SPACES.                 
006000*    POSICAO RELATIVA (359:360) RESERVADO PARA USO FUTURO.                
006100     03  FILLER                 PIC X(02)   VALUE SPACES.                 
