000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMOUVSP.                                                 
000300 AUTHOR.        R A CARDOSO.                                              
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1995-02-10.                                               
000600 DATE-COMPILED. 2013-03-05.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*****************************************************************         
000900     PGMOUVSP - CONDUTOR DO LOTE DE CONSOLIDACAO DA OUVIDORIA   *         
001000     ==========================================================  *        
001100     COORDENA AS QUATRO ETAPAS DO LOTE DE CONSOLIDACAO DAS       *        
001200     RECLAMACOES SAP/BRS DA OUVIDORIA (ZUCRM + IW59):            *        
001300        1A ETAPA - EXTRACAO    (CALL PGMEXTSP)                  *         
001400        2A ETAPA - APAREAMENTO (CALL PGMMRGSP)                  *         
001500        3A ETAPA - TRANSFORMACAO E VALIDACAO (CALL PGMTRFSP)    *         
001600        4A ETAPA - CARGA NA TABELA MESTRE      (CALL PGMLODSP)  *         
001700     O CARTAO DE CONTROLE DDPARM DEFINE O(S) PERIODO(S) A        *        
001800     PROCESSAR:                                                  *        
001900        - UM PERIODO UNICO NO FORMATO AAAAMM; OU                *         
002000        - A PALAVRA 'TODOS', QUE FAZ O CONDUTOR LER O ARQUIVO   *         
002100          DDPERLST COM A RELACAO DE PERIODOS DISPONIVEIS.       *         
002200     AO FINAL, GRAVA UM RELATORIO RESUMO (DDRUNLOG) COM AS      *         
002300     ESTATISTICAS DE CADA ETAPA, POR PERIODO E TOTAL GERAL.     *         
002400*****************************************************************         
002500* HISTORICO DE MANUTENCAO                                                 
002600    1995-02-10  RAC  PROJ-GOV006  VERSAO ORIGINAL (PERIODO UNICO)         
002700    1998-12-09  RAC  Y2K-0037     CAMPO DE PERIODO PASSA DE AAMM          
002800                                  PARA AAAAMM (4 DIGITOS DE ANO)          
002900    2001-06-02  JCS  PROJ-GOV118  INCLUIDO MODO 'TODOS' COM               
003000                                  LEITURA DO ARQUIVO DDPERLST             
003100    2006-09-20  MLG  PROJ-GOV207  RELATORIO RESUMO PASSA A TRAZER         
003200                                  TOTAL GERAL, NAO SO POR PERIODO         
003300    2013-03-05  MLG  PROJ-GOV315  ADEQUACAO AO NOVO LAYOUT DO             
003400                                  REGISTRO CONSOLIDADO (DCLGEN)           
003500    2014-09-12  JCS  PROJ-GOV342  PASSA A VALIDAR QUE O PERIODO           
003600                                  (CARTAO OU DDPERLST) E TODO             
003700                                  NUMERICO (AAAAMM) ANTES DE              
003800                                  DISPARAR AS ETAPAS                      
003900    2015-03-18  JCS  PROJ-GOV353  PASSA A TESTAR O CODIGO DE              
004000                                  RETORNO DE CADA ETAPA (EXT/             
004100                                  MRG/TRF/LOD) E A ERRAR O                
004200                                  LOTE SE NENHUM PERIODO FOR              
004300                                  RESOLVIDO (CARTAO/DDPERLST              
004400                                  VAZIOS)                                 
004500    2015-03-18  JCS  PROJ-GOV354  PASSA A RECEBER DO PGMTRFSP             
004600                                  A CONTAGEM E O INTERVALO                
004700                                  (MIN/MAX) DE DATAS-INICIO               
004800                                  DISTINTAS E A EXIBIR NO                 
004900                                  RESUMO DO LOTE                          
005000*****************************************************************         
005100                                                                          
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     UPSI-0 ON STATUS IS WS-MODO-DEBUG.                                   
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100                                                                          
006200     SELECT DDPARM   ASSIGN TO DDPARM                                     
006300     FILE STATUS IS FS-PARM.                                              
006400                                                                          
006500     SELECT DDPERLST ASSIGN TO DDPERLST                                   
006600     FILE STATUS IS FS-PERLST.                                            
006700                                                                          
006800     SELECT DDRUNLOG ASSIGN TO DDRUNLOG                                   
006900     FILE STATUS IS FS-RUNLOG.                                            
007000                                                                          
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400                                                                          
007500 FD  DDPARM                                                               
007600     BLOCK CONTAINS 0 RECORDS                                             
007700     RECORDING MODE IS F.                                                 
007800 01  REG-PARM               PIC X(80).                                    
007900                                                                          
008000 FD  DDPERLST                                                             
008100     BLOCK CONTAINS 0 RECORDS                                             
008200     RECORDING MODE IS F.                                                 
008300 01  REG-PERLST              PIC X(06).                                   
008400                                                                          
008500 FD  DDRUNLOG                                                             
008600     BLOCK CONTAINS 0 RECORDS                                             
008700     RECORDING MODE IS F.                                                 
008800 01  REG-RUNLOG               PIC X(132).                                 
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100*=======================*                                                 
009200 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
009300                                                                          
009400*----------- STATUS DE ARQUIVOS ----------------------------------        
009500 77  FS-PARM               PIC XX     VALUE SPACES.                       
009600 77  FS-PERLST             PIC XX     VALUE SPACES.                       
009700 77  FS-RUNLOG             PIC XX     VALUE SPACES.                       
009800                                                                          
009900*----------- SWITCHES DE CONTROLE --------------------------------        
010000 77  WS-STATUS-PERLST      PIC X      VALUE 'N'.                          
010100     88  WS-FIM-PERLST                VALUE 'Y'.                          
010200     88  WS-NAO-FIM-PERLST            VALUE 'N'.                          
010300                                                                          
010400 77  WS-STATUS-MODO        PIC X      VALUE SPACES.                       
010500     88  WS-MODO-TODOS                VALUE 'T'.                          
010600     88  WS-MODO-UNICO                VALUE 'U'.                          
010700                                                                          
010800 77  WS-MODO-DEBUG         PIC X      VALUE 'N'.                          
010900                                                                          
011000 77  WS-STATUS-FATAL       PIC X      VALUE 'N'.                  GOV353  
011100     88  WS-ERRO-FATAL                VALUE 'S'.                  GOV353  
011200     88  WS-SEM-ERRO-FATAL            VALUE 'N'.                  GOV353  
011300                                                                          
011400*----------- NOMES DE PROGRAMA PARA CALL DINAMICO ------------            
011500 77  WS-PGM-EXTSP          PIC X(08)  VALUE 'PGMEXTSP'.                   
011600 77  WS-PGM-MRGSP          PIC X(08)  VALUE 'PGMMRGSP'.                   
011700 77  WS-PGM-TRFSP          PIC X(08)  VALUE 'PGMTRFSP'.                   
011800 77  WS-PGM-LODSP          PIC X(08)  VALUE 'PGMLODSP'.                   
011900                                                                          
012000*----------- CONTADORES COMP ----------------------------------           
012100 77  WS-QT-PERIODOS        PIC 9(04)  COMP VALUE ZERO.                    
012200 77  WS-TOT-ZUCRM          PIC 9(06)  COMP VALUE ZERO.                    
012300 77  WS-TOT-IW59           PIC 9(06)  COMP VALUE ZERO.                    
012400 77  WS-TOT-PAREADOS       PIC 9(06)  COMP VALUE ZERO.                    
012500 77  WS-TOT-SEM-PAR        PIC 9(06)  COMP VALUE ZERO.                    
012600 77  WS-TOT-GRAVADOS       PIC 9(06)  COMP VALUE ZERO.                    
012700 77  WS-TOT-DATAS        PIC 9(06)  COMP VALUE ZERO.              GOV354  
012800 77  WS-TOT-DELETADOS      PIC 9(06)  COMP VALUE ZERO.                    
012900 77  WS-TOT-INSERIDOS      PIC 9(06)  COMP VALUE ZERO.                    
013000 77  WS-STATUS-1O-PER   PIC X      VALUE 'S'.                     GOV354  
013100     88  WS-1O-PER-PENDENTE          VALUE 'S'.                   GOV354  
013200     88  WS-1O-PER-JA-LIDO           VALUE 'N'.                   GOV354  
013300                                                                          
013400 01  WS-JOB-DATA-MIN       PIC X(10)  VALUE SPACES.               GOV354  
013500 01  WS-JOB-DATA-MAX       PIC X(10)  VALUE SPACES.               GOV354  
013600                                                                          
013700*----------- PERIODO DE PROCESSAMENTO E CARTAO ----------------           
013800 01  WS-PARM-LIDO            PIC X(80) VALUE SPACES.                      
013900*    VISAO ALTERNATIVA DO CARTAO COMO TOKEN DE 6 + RESTO.                 
014000 01  WS-PARM-LIDO-R REDEFINES WS-PARM-LIDO.                               
014100     03  WS-PARM-TOKEN        PIC X(06).                                  
014200     03  FILLER               PIC X(74).                                  
014300 01  WS-PERIODO-ATUAL         PIC X(06)  VALUE SPACES.                    
014400*    VISAO ALTERNATIVA DO PERIODO COMO AAAA E MM SEPARADOS,               
014500*    USADA NA IMPRESSAO DO RELATORIO RESUMO.                              
014600 01  WS-PERIODO-ATUAL-R REDEFINES WS-PERIODO-ATUAL.                       
014700     03  WS-PER-ANO           PIC X(04).                                  
014800     03  WS-PER-MES           PIC X(02).                                  
014900*    VISAO NUMERICA DO PERIODO, PARA TESTE RAPIDO DE CAMPO        GOV342  
015000*    TODO NUMERICO (AAAAMM) ANTES DE DISPARAR AS ETAPAS.          GOV342  
015100 01  WS-PERIODO-ATUAL-9 REDEFINES WS-PERIODO-ATUAL PIC 9(06).     GOV342  
015200                                                                          
015300*----------- LINHAS DO RELATORIO RESUMO -----------------------           
015400 01  WS-LIN-TITULO.                                                       
015500     03  FILLER  PIC X(34) VALUE SPACES.                                  
015600     03  FILLER  PIC X(46)                                                
015700         VALUE 'CONSOLIDACAO OUVIDORIA SAP SP - RESUMO DO LOTE'.          
015800     03  FILLER  PIC X(52) VALUE SPACES.                                  
015900                                                                          
016000 01  WS-LIN-CABEC.                                                        
016100     03  FILLER  PIC X(08) VALUE 'PERIODO '.                              
016200     03  FILLER  PIC X(06) VALUE 'ZUCRM '.                                
016300     03  FILLER  PIC X(06) VALUE 'IW59  '.                                
016400     03  FILLER  PIC X(06) VALUE 'PAR   '.                                
016500     03  FILLER  PIC X(06) VALUE 'S/PAR '.                                
016600     03  FILLER  PIC X(06) VALUE 'GRAV  '.                                
016700     03  FILLER  PIC X(06) VALUE 'DATAS '.                        GOV354  
016800     03  FILLER  PIC X(06) VALUE 'DELET '.                                
016900     03  FILLER  PIC X(06) VALUE 'INSER '.                                
017000     03  FILLER  PIC X(11) VALUE 'DT-MINIMA  '.                   GOV354  
017100     03  FILLER  PIC X(11) VALUE 'DT-MAXIMA  '.                   GOV354  
017200     03  FILLER  PIC X(54) VALUE SPACES.                                  
017300                                                                          
017400 01  WS-LIN-DETALHE.                                                      
017500     03  LIN-PERIODO    PIC X(08).                                        
017600     03  LIN-ZUCRM      PIC ZZZ,ZZ9.                                      
017700     03  FILLER         PIC X(01) VALUE SPACE.                            
017800     03  LIN-IW59       PIC ZZZ,ZZ9.                                      
017900     03  FILLER         PIC X(01) VALUE SPACE.                            
018000     03  LIN-PAREADOS   PIC ZZZ,ZZ9.                                      
018100     03  FILLER         PIC X(01) VALUE SPACE.                            
018200     03  LIN-SEM-PAR    PIC ZZZ,ZZ9.                                      
018300     03  FILLER         PIC X(01) VALUE SPACE.                            
018400     03  LIN-GRAVADOS   PIC ZZZ,ZZ9.                                      
018500     03  FILLER         PIC X(01) VALUE SPACE.                            
018600     03  LIN-DATAS      PIC ZZZ,ZZ9.                              GOV354  
018700     03  FILLER         PIC X(01) VALUE SPACE.                            
018800     03  LIN-DELETADOS  PIC ZZZ,ZZ9.                                      
018900     03  FILLER         PIC X(01) VALUE SPACE.                            
019000     03  LIN-INSERIDOS  PIC ZZZ,ZZ9.                                      
019100     03  FILLER         PIC X(01) VALUE SPACE.                    GOV354  
019200     03  LIN-DT-MIN     PIC X(10).                                GOV354  
019300     03  FILLER         PIC X(01) VALUE SPACE.                    GOV354  
019400     03  LIN-DT-MAX     PIC X(10).                                GOV354  
019500     03  FILLER         PIC X(39) VALUE SPACES.                           
019600                                                                          
019700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
019800                                                                          
019900*-----------------------------------------------------------------        
020000 LINKAGE SECTION.                                                         
020100*================*                                                        
020200 01  LK-EXT-AREA.                                                         
020300     03  LK-EXT-PERIODO       PIC X(06).                                  
020400     03  LK-EXT-QT-ZUCRM      PIC 9(06) COMP.                             
020500     03  LK-EXT-QT-IW59       PIC 9(06) COMP.                             
020600     03  LK-EXT-RETORNO       PIC 9(02) COMP.                             
020700     03  FILLER               PIC X(10).                                  
020800                                                                          
020900 01  LK-MRG-AREA.                                                         
021000     03  LK-MRG-PERIODO       PIC X(06).                                  
021100     03  LK-MRG-QT-PAREADOS   PIC 9(06) COMP.                             
021200     03  LK-MRG-QT-SEM-PAR    PIC 9(06) COMP.                             
021300     03  LK-MRG-RETORNO       PIC 9(02) COMP.                             
021400     03  FILLER               PIC X(10).                                  
021500                                                                          
021600 01  LK-TRF-AREA.                                                         
021700     03  LK-TRF-PERIODO       PIC X(06).                                  
021800     03  LK-TRF-QT-GRAVADOS   PIC 9(06) COMP.                             
021900     03  LK-TRF-QT-DATAS      PIC 9(06) COMP.                     GOV354  
022000     03  LK-TRF-DATA-MIN      PIC X(10).                          GOV354  
022100     03  LK-TRF-DATA-MAX      PIC X(10).                          GOV354  
022200     03  LK-TRF-RETORNO       PIC 9(02) COMP.                             
022300     03  FILLER               PIC X(10).                                  
022400                                                                          
022500 01  LK-LOD-AREA.                                                         
022600     03  LK-LOD-PERIODO       PIC X(06).                                  
022700     03  LK-LOD-QT-DELETADOS  PIC 9(06) COMP.                             
022800     03  LK-LOD-QT-INSERIDOS  PIC 9(06) COMP.                             
022900     03  LK-LOD-RETORNO       PIC 9(02) COMP.                             
023000     03  FILLER               PIC X(10).                                  
023100                                                                          
023200 ||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
023300 PROCEDURE DIVISION.                                                      
023400                                                                          
023500 MAIN-PROGRAM-I.                                                  GOV006  
023600                                                                          
023700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                    GOV006  
023800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                   GOV006  
023900             UNTIL WS-FIM-PERLST                                  GOV118  
024000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                    GOV006  
024100                                                                          
024200 MAIN-PROGRAM-F. GOBACK.                                          GOV006  
024300                                                                          
024400*----------------------------------------------------------------         
024500 1000-INICIO-I.                                                   GOV006  
024600                                                                          
024700     SET WS-NAO-FIM-PERLST TO TRUE                                GOV006  
024800     OPEN INPUT DDPARM                                            GOV006  
024900     IF FS-PARM NOT = '00'                                        GOV006  
025000        DISPLAY '*ERRO OPEN DDPARM = ' FS-PARM                    GOV006  
025100        MOVE 9999 TO RETURN-CODE                                  GOV006  
025200        SET WS-FIM-PERLST TO TRUE                                 GOV006  
025300     END-IF                                                       GOV006  
025400                                                                          
025500     OPEN OUTPUT DDRUNLOG                                         GOV006  
025600     WRITE REG-RUNLOG FROM WS-LIN-TITULO                          GOV207  
025700     WRITE REG-RUNLOG FROM WS-LIN-CABEC                           GOV207  
025800                                                                          
025900     IF NOT WS-FIM-PERLST                                         GOV006  
026000        PERFORM 1100-LER-CARTAO-I THRU 1100-LER-CARTAO-F          GOV006  
026100     END-IF.                                                      GOV006  
026200                                                                          
026300 1000-INICIO-F. EXIT.                                             GOV006  
026400                                                                          
026500*----------------------------------------------------------------         
026600*    LE O CARTAO DE CONTROLE E DECIDE O MODO DE OPERACAO:                 
026700*    PERIODO UNICO (AAAAMM) OU 'TODOS' (ABRE DDPERLST).                   
026800 1100-LER-CARTAO-I.                                               GOV118  
026900                                                                          
027000     READ DDPARM INTO WS-PARM-LIDO                                GOV006  
027100     IF FS-PARM NOT = '00'                                        GOV006  
027200        DISPLAY '*ERRO LEITURA DDPARM = ' FS-PARM                 GOV006  
027300        SET WS-FIM-PERLST TO TRUE                                 GOV006  
027400        SET WS-ERRO-FATAL TO TRUE                                 GOV353  
027500     ELSE                                                         GOV118  
027600        IF WS-PARM-TOKEN = 'TODOS '                               GOV118  
027700           SET WS-MODO-TODOS TO TRUE                              GOV118  
027800           OPEN INPUT DDPERLST                                    GOV118  
027900           IF FS-PERLST NOT = '00'                                GOV118  
028000              DISPLAY '*ERRO OPEN DDPERLST = ' FS-PERLST          GOV118  
028100              SET WS-FIM-PERLST TO TRUE                           GOV118  
028200              SET WS-ERRO-FATAL TO TRUE                           GOV353  
028300           ELSE                                                   GOV118  
028400              PERFORM 1110-LER-PERLST-I                           GOV118  
028500                      THRU 1110-LER-PERLST-F                      GOV118  
028600           END-IF                                                 GOV118  
028700        ELSE                                                      GOV118  
028800           SET WS-MODO-UNICO TO TRUE                              GOV118  
028900           MOVE WS-PARM-TOKEN TO WS-PERIODO-ATUAL                 GOV118  
029000           IF WS-PERIODO-ATUAL-9 NOT NUMERIC                      GOV342  
029100              DISPLAY '*ERRO PERIODO NAO NUMERICO = '             GOV342  
029200                      WS-PERIODO-ATUAL                            GOV342  
029300              SET WS-FIM-PERLST TO TRUE                           GOV342  
029400              SET WS-ERRO-FATAL TO TRUE                           GOV353  
029500           END-IF                                                 GOV342  
029600        END-IF                                                    GOV118  
029700     END-IF.                                                      GOV006  
029800                                                                          
029900 1100-LER-CARTAO-F. EXIT.                                         GOV118  
030000                                                                          
030100*----------------------------------------------------------------         
030200 1110-LER-PERLST-I.                                               GOV118  
030300                                                                          
030400     READ DDPERLST INTO WS-PERIODO-ATUAL                          GOV118  
030500     EVALUATE FS-PERLST                                           GOV118  
030600        WHEN '00'                                                 GOV118  
030700           IF WS-PERIODO-ATUAL-9 NOT NUMERIC                      GOV342  
030800              DISPLAY '*ERRO PERIODO NAO NUMERICO = '             GOV342  
030900                      WS-PERIODO-ATUAL                            GOV342  
031000              SET WS-FIM-PERLST TO TRUE                           GOV342  
031100              SET WS-ERRO-FATAL TO TRUE                           GOV353  
031200           END-IF                                                 GOV342  
031300        WHEN '10'                                                 GOV118  
031400           SET WS-FIM-PERLST TO TRUE                              GOV118  
031500        WHEN OTHER                                                GOV118  
031600           DISPLAY '*ERRO LEITURA DDPERLST = ' FS-PERLST          GOV118  
031700           SET WS-FIM-PERLST TO TRUE                              GOV118  
031800     END-EVALUATE.                                                GOV118  
031900                                                                          
032000 1110-LER-PERLST-F. EXIT.                                         GOV118  
032100                                                                          
032200*----------------------------------------------------------------         
032300*    PROCESSA UM PERIODO: EXTRACAO, APAREAMENTO, TRANSFORMACAO            
032400*    E CARGA, NESTA ORDEM; ACUMULA AS ESTATISTICAS DO PERIODO             
032500*    E GRAVA UMA LINHA DE DETALHE NO RELATORIO RESUMO.                    
032600 2000-PROCESO-I.                                                  GOV006  
032700                                                                          
032800     ADD 1 TO WS-QT-PERIODOS                                      GOV207  
032900                                                                          
033000     MOVE WS-PERIODO-ATUAL TO LK-EXT-PERIODO                      GOV006  
033100     CALL WS-PGM-EXTSP USING LK-EXT-AREA                          GOV006  
033200     IF LK-EXT-RETORNO NOT = ZERO                                 GOV353  
033300        DISPLAY '*ERRO PGMEXTSP RC=' LK-EXT-RETORNO               GOV353  
033400        SET WS-ERRO-FATAL TO TRUE                                 GOV353  
033500        SET WS-FIM-PERLST TO TRUE                                 GOV353  
033600     ELSE                                                         GOV353  
033700        MOVE WS-PERIODO-ATUAL TO LK-MRG-PERIODO                   GOV006  
033800        CALL WS-PGM-MRGSP USING LK-MRG-AREA                       GOV006  
033900        IF LK-MRG-RETORNO NOT = ZERO                              GOV353  
034000           DISPLAY '*ERRO PGMMRGSP RC=' LK-MRG-RETORNO            GOV353  
034100           SET WS-ERRO-FATAL TO TRUE                              GOV353  
034200           SET WS-FIM-PERLST TO TRUE                              GOV353  
034300        ELSE                                                      GOV353  
034400           MOVE WS-PERIODO-ATUAL TO LK-TRF-PERIODO                GOV006  
034500           CALL WS-PGM-TRFSP USING LK-TRF-AREA                    GOV006  
034600           IF LK-TRF-RETORNO NOT = ZERO                           GOV353  
034700              DISPLAY '*ERRO PGMTRFSP RC=' LK-TRF-RETORNO         GOV353  
034800              SET WS-ERRO-FATAL TO TRUE                           GOV353  
034900              SET WS-FIM-PERLST TO TRUE                           GOV353  
035000           ELSE                                                   GOV353  
035100              MOVE WS-PERIODO-ATUAL TO LK-LOD-PERIODO             GOV006  
035200              CALL WS-PGM-LODSP USING LK-LOD-AREA                 GOV006  
035300              IF LK-LOD-RETORNO NOT = ZERO                        GOV353  
035400                 DISPLAY '*ERRO PGMLODSP RC=' LK-LOD-RETORNO      GOV353  
035500                 SET WS-ERRO-FATAL TO TRUE                        GOV353  
035600                 SET WS-FIM-PERLST TO TRUE                        GOV353  
035700              ELSE                                                GOV353  
035800                 PERFORM 2100-ACUMULAR-I                          GOV207  
035900                         THRU 2100-ACUMULAR-F                     GOV207  
036000                 PERFORM 2200-GRAVAR-LINHA-I                      GOV207  
036100                         THRU 2200-GRAVAR-LINHA-F                 GOV207  
036200                                                                          
036300                 IF WS-MODO-TODOS                                 GOV118  
036400                    PERFORM 1110-LER-PERLST-I                     GOV118  
036500                            THRU 1110-LER-PERLST-F                GOV118  
036600                 ELSE                                             GOV118  
036700                    SET WS-FIM-PERLST TO TRUE                     GOV118  
036800                 END-IF                                           GOV118  
036900              END-IF                                              GOV353  
037000           END-IF                                                 GOV353  
037100        END-IF.                                                   GOV353  
037200                                                                          
037300 2000-PROCESO-F. EXIT.                                            GOV006  
037400                                                                          
037500*----------------------------------------------------------------         
037600 2100-ACUMULAR-I.                                                 GOV207  
037700                                                                          
037800     ADD LK-EXT-QT-ZUCRM    TO WS-TOT-ZUCRM                       GOV207  
037900     ADD LK-EXT-QT-IW59     TO WS-TOT-IW59                        GOV207  
038000     ADD LK-MRG-QT-PAREADOS TO WS-TOT-PAREADOS                    GOV207  
038100     ADD LK-MRG-QT-SEM-PAR  TO WS-TOT-SEM-PAR                     GOV207  
038200     ADD LK-TRF-QT-GRAVADOS TO WS-TOT-GRAVADOS                    GOV207  
038300     ADD LK-TRF-QT-DATAS    TO WS-TOT-DATAS                       GOV354  
038400     ADD LK-LOD-QT-DELETADOS TO WS-TOT-DELETADOS                  GOV207  
038500     ADD LK-LOD-QT-INSERIDOS TO WS-TOT-INSERIDOS.                 GOV207  
038600     IF LK-TRF-DATA-MIN NOT = SPACES                              GOV354  
038700        IF WS-1O-PER-PENDENTE                                     GOV354  
038800           MOVE LK-TRF-DATA-MIN TO WS-JOB-DATA-MIN                GOV354  
038900           MOVE LK-TRF-DATA-MAX TO WS-JOB-DATA-MAX                GOV354  
039000           SET WS-1O-PER-JA-LIDO TO TRUE                          GOV354  
039100        ELSE                                                      GOV354  
039200           IF LK-TRF-DATA-MIN < WS-JOB-DATA-MIN                   GOV354  
039300              MOVE LK-TRF-DATA-MIN TO WS-JOB-DATA-MIN             GOV354  
039400           END-IF                                                 GOV354  
039500           IF LK-TRF-DATA-MAX > WS-JOB-DATA-MAX                   GOV354  
039600              MOVE LK-TRF-DATA-MAX TO WS-JOB-DATA-MAX             GOV354  
039700           END-IF                                                 GOV354  
039800        END-IF                                                    GOV354  
039900     END-IF.                                                      GOV354  
040000                                                                          
040100 2100-ACUMULAR-F. EXIT.                                           GOV207  
040200                                                                          
040300*----------------------------------------------------------------         
040400 2200-GRAVAR-LINHA-I.                                             GOV207  
040500                                                                          
040600     MOVE WS-PERIODO-ATUAL    TO LIN-PERIODO                      GOV207  
040700     MOVE LK-EXT-QT-ZUCRM     TO LIN-ZUCRM                        GOV207  
040800     MOVE LK-EXT-QT-IW59      TO LIN-IW59                         GOV207  
040900     MOVE LK-MRG-QT-PAREADOS  TO LIN-PAREADOS                     GOV207  
041000     MOVE LK-MRG-QT-SEM-PAR   TO LIN-SEM-PAR                      GOV207  
041100     MOVE LK-TRF-QT-GRAVADOS  TO LIN-GRAVADOS                     GOV207  
041200     MOVE LK-TRF-QT-DATAS     TO LIN-DATAS                        GOV354  
041300     MOVE LK-LOD-QT-DELETADOS TO LIN-DELETADOS                    GOV207  
041400     MOVE LK-LOD-QT-INSERIDOS TO LIN-INSERIDOS                    GOV207  
041500     MOVE LK-TRF-DATA-MIN     TO LIN-DT-MIN                       GOV354  
041600     MOVE LK-TRF-DATA-MAX     TO LIN-DT-MAX                       GOV354  
041700     WRITE REG-RUNLOG FROM WS-LIN-DETALHE.                        GOV207  
041800                                                                          
041900 2200-GRAVAR-LINHA-F. EXIT.                                       GOV207  
042000                                                                          
042100*----------------------------------------------------------------         
042200*    GRAVA A LINHA DE TOTAL GERAL E FECHA OS ARQUIVOS.                    
042300 9999-FINAL-I.                                                    GOV006  
042400                                                                          
042500     IF WS-QT-PERIODOS = ZERO                                     GOV353  
042600        DISPLAY '*ERRO FATAL - NENHUM PERIODO FOI RESOLVIDO'      GOV353  
042700        SET WS-ERRO-FATAL TO TRUE                                 GOV353  
042800     END-IF                                                       GOV353  
042900                                                                          
043000     MOVE 'TOTAL   '           TO LIN-PERIODO                     GOV207  
043100     MOVE WS-TOT-ZUCRM         TO LIN-ZUCRM                       GOV207  
043200     MOVE WS-TOT-IW59          TO LIN-IW59                        GOV207  
043300     MOVE WS-TOT-PAREADOS      TO LIN-PAREADOS                    GOV207  
043400     MOVE WS-TOT-SEM-PAR       TO LIN-SEM-PAR                     GOV207  
043500     MOVE WS-TOT-GRAVADOS      TO LIN-GRAVADOS                    GOV207  
043600     MOVE WS-TOT-DATAS         TO LIN-DATAS                       GOV354  
043700     MOVE WS-TOT-DELETADOS     TO LIN-DELETADOS                   GOV207  
043800     MOVE WS-TOT-INSERIDOS     TO LIN-INSERIDOS                   GOV207  
043900     MOVE WS-JOB-DATA-MIN      TO LIN-DT-MIN                      GOV354  
044000     MOVE WS-JOB-DATA-MAX      TO LIN-DT-MAX                      GOV354  
044100     WRITE REG-RUNLOG FROM WS-LIN-DETALHE                         GOV207  
044200                                                                          
044300     IF WS-MODO-TODOS                                             GOV118  
044400        CLOSE DDPERLST                                            GOV118  
044500     END-IF                                                       GOV118  
044600     CLOSE DDPARM                                                 GOV006  
044700     CLOSE DDRUNLOG                                               GOV006  
044800                                                                          
044900     IF WS-ERRO-FATAL                                             GOV353  
045000        MOVE 99 TO RETURN-CODE                                    GOV353  
045100     END-IF.                                                      GOV353  
045200                                                                          
045300 9999-FINAL-F. EXIT.                                              GOV006  
