000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMDATSP.                                                 
000300 AUTHOR.        R A CARDOSO.                                              
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1994-09-02.                                               
000600 DATE-COMPILED. 2013-02-27.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800******************************************************************        
000900*    SUB-ROTINA PGMDATSP                                        *         
001000*    =====================                                      *         
001100*    TRATAMENTO DE DATAS DA CONSOLIDACAO OUVIDORIA SAP SP.       *        
001200*    FUNCAO 'N' (REGRA R4) - NORMALIZA UMA DATA RECEBIDA EM      *        
001300*       QUALQUER DOS FORMATOS DE ORIGEM (DD/MM/AAAA, DD-MM-AAAA, *        
001400*       DD.MM.AAAA, AAAAMMDD) PARA O FORMATO PADRAO AAAA-MM-DD.  *        
001500*       DATA EM BRANCO OU INVALIDA DEVOLVE CODIGO DE RETORNO 05. *        
001600*    FUNCAO 'C' (REGRA R5) - COMBINA UMA DATA JA NORMALIZADA     *        
001700*       (AAAA-MM-DD) COM UMA HORA (HH:MM:SS OU HHMMSS) NUM       *        
001800*       TIMESTAMP UNICO AAAA-MM-DD HH:MM:SS; HORA AUSENTE USA    *        
001900*       00:00:00.                                                *        
002000*    CHAMADA PELO PGMTRFSP PARA CADA CAMPO DE DATA/HORA DO       *        
002100*    REGISTRO CONSOLIDADO.                                       *        
002200******************************************************************        
002300* HISTORICO DE MANUTENCAO                                                 
002400*   1994-09-02  RAC  PROJ-GOV005  VERSAO ORIGINAL (SO FUNCAO N)           
002500*   1998-12-09  RAC  Y2K-0037     SECULO PASSA A SER CALCULADO            
002600*                                 PELA FAIXA DO ANO DE 2 DIGITOS,         
002700*                                 NAO MAIS FIXO EM 19                     
002800*   2001-05-20  JCS  PROJ-GOV115  INCLUIDO FORMATO AAAAMMDD               
002900*   2013-02-27  MLG  PROJ-GOV312  INCLUIDA FUNCAO C (COMBINACAO           
003000*                                 DATA+HORA EM TIMESTAMP)                 
003100*   2013-03-06  MLG  PROJ-GOV314  FUNCAO C PASSA A CONTAR OS ':'          
003200*                                 DA HORA (HH:MM SO LEVAVA ':00'          
003300*                                 DE SEGUNDOS SE FOSSE HH:MM:SS)          
003400*   2014-10-03  JCS  PROJ-GOV344  FUNCAO N PASSA A RECONHECER O           
003500*                                 FORMATO DD.MM.AAAA (SEPARADOR           
003600*                                 PONTO), ALEM DE BARRA E HIFEN           
003700******************************************************************        
003800                                                                          
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     CLASS DIGITO IS '0' THRU '9'.                                        
004400                                                                          
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800*=======================*                                                 
004900 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
005000                                                                          
005100*----------- CONTADORES E SWITCHES -------------------------------        
005200 77  WS-IND-LEITURA        PIC 9(02)  COMP.                               
005300 77  WS-QT-DOISPONTOS      PIC 9(02)  COMP VALUE ZERO.                    
005400 77  WS-QT-DIGITOS         PIC 9(02)  COMP VALUE ZERO.                    
005500                                                                          
005600*----------- AREA RECEBIDA SOB TRES FORMAS -----------------------        
005700 01  WS-DATA-RECEBIDA         PIC X(10)  VALUE SPACES.                    
005800*    VISAO ALTERNATIVA DD/MM/AAAA OU DD-MM-AAAA.                          
005900 01  WS-DATA-RECEBIDA-R1 REDEFINES WS-DATA-RECEBIDA.                      
006000     03  WS-R1-DIA          PIC X(02).                                    
006100     03  WS-R1-SEP1         PIC X(01).                                    
006200     03  WS-R1-MES          PIC X(02).                                    
006300     03  WS-R1-SEP2         PIC X(01).                                    
006400     03  WS-R1-ANO          PIC X(04).                                    
006500*    VISAO ALTERNATIVA AAAA-MM-DD (JA NORMALIZADA).                       
006600 01  WS-DATA-RECEBIDA-R2 REDEFINES WS-DATA-RECEBIDA.                      
006700     03  WS-R2-ANO          PIC X(04).                                    
006800     03  WS-R2-SEP1         PIC X(01).                                    
006900     03  WS-R2-MES          PIC X(02).                                    
007000     03  WS-R2-SEP2         PIC X(01).                                    
007100     03  WS-R2-DIA          PIC X(02).                                    
007200*    VISAO ALTERNATIVA AAAAMMDD (8 DIGITOS CORRIDOS).                     
007300 01  WS-DATA-RECEBIDA-R3 REDEFINES WS-DATA-RECEBIDA.                      
007400     03  WS-R3-ANO          PIC X(04).                                    
007500     03  WS-R3-MES          PIC X(02).                                    
007600     03  WS-R3-DIA          PIC X(02).                                    
007700     03  FILLER             PIC X(02).                                    
007800                                                                          
007900*----------- AREA DE SAIDA JA MONTADA ----------------------------        
008000 01  WS-DATA-SAIDA.                                                       
008100     03  WS-SAI-ANO         PIC X(04)  VALUE SPACES.                      
008200     03  WS-SAI-SEP1        PIC X(01)  VALUE '-'.                         
008300     03  WS-SAI-MES         PIC X(02)  VALUE SPACES.                      
008400     03  WS-SAI-SEP2        PIC X(01)  VALUE '-'.                         
008500     03  WS-SAI-DIA         PIC X(02)  VALUE SPACES.                      
008600                                                                          
008700*----------- AREA DE HORA RECEBIDA SOB DUAS FORMAS ---------------        
008800 01  WS-HORA-RECEBIDA          PIC X(08)  VALUE SPACES.                   
008900 01  WS-HORA-RECEBIDA-R REDEFINES WS-HORA-RECEBIDA.                       
009000     03  WS-HR-HORA          PIC X(02).                                   
009100     03  WS-HR-SEP1          PIC X(01).                                   
009200     03  WS-HR-MIN           PIC X(02).                                   
009300     03  WS-HR-SEP2          PIC X(01).                                   
009400     03  WS-HR-SEG           PIC X(02).                                   
009500                                                                          
009600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
009700                                                                          
009800*-----------------------------------------------------------------        
009900 LINKAGE SECTION.                                                         
010000*================*                                                        
010100 01  LK-DATSP-AREA.                                                       
010200     03  LK-DATSP-FUNCAO      PIC X(01).                                  
010300         88  LK-DATSP-NORMALIZAR     VALUE 'N'.                           
010400         88  LK-DATSP-COMBINAR       VALUE 'C'.                           
010500     03  LK-DATSP-DATA-ENT    PIC X(10).                                  
010600     03  LK-DATSP-HORA-ENT    PIC X(08).                                  
010700     03  LK-DATSP-SAIDA       PIC X(19).                                  
010800     03  LK-DATSP-RETORNO     PIC 9(02) COMP.                             
010900                                                                          
011000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
011100 PROCEDURE DIVISION USING LK-DATSP-AREA.                                  
011200                                                                          
011300 MAIN-PROGRAM-I.                                                          
011400                                                                          
011500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
011600                                                                          
011700     IF LK-DATSP-NORMALIZAR                                               
011800        PERFORM 2000-NORMALIZAR-I THRU 2000-NORMALIZAR-F                  
011900     ELSE                                                                 
012000        IF LK-DATSP-COMBINAR                                              
012100           PERFORM 3000-COMBINAR-I  THRU 3000-COMBINAR-F                  
012200        ELSE                                                              
012300           MOVE 90 TO LK-DATSP-RETORNO                                    
012400        END-IF                                                            
012500     END-IF                                                               
012600                                                                          
012700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
012800                                                                          
012900 MAIN-PROGRAM-F. GOBACK.                                                  
013000                                                                          
013100*----------------------------------------------------------------         
013200 1000-INICIO-I.                                                           
013300                                                                          
013400     MOVE ZERO           TO LK-DATSP-RETORNO                              
013500     MOVE SPACES         TO LK-DATSP-SAIDA                                
013600     MOVE LK-DATSP-DATA-ENT TO WS-DATA-RECEBIDA                           
013700     MOVE LK-DATSP-HORA-ENT TO WS-HORA-RECEBIDA.                          
013800                                                                          
013900 1000-INICIO-F. EXIT.                                                     
014000                                                                          
014100*----------------------------------------------------------------         
014200*    REGRA R4 - NORMALIZA A DATA RECEBIDA PARA AAAA-MM-DD.                
014300 2000-NORMALIZAR-I.                                                       
014400                                                                          
014500     IF WS-DATA-RECEBIDA = SPACES                                         
014600        MOVE 05 TO LK-DATSP-RETORNO                                       
014700     ELSE                                                                 
014800        PERFORM 2010-DETECTAR-FMT-I THRU 2010-DETECTAR-FMT-F              
014900        EVALUATE TRUE                                                     
015000           WHEN WS-R1-SEP1 = '/' OR '-' OR '.'                    GOV344  
015100              PERFORM 2100-CONVERTER-BARRA-I                              
015200                      THRU 2100-CONVERTER-BARRA-F                         
015300           WHEN WS-R2-SEP1 = '-' AND WS-R2-SEP2 = '-'                     
015400              MOVE WS-DATA-RECEBIDA TO LK-DATSP-SAIDA(1:10)               
015500           WHEN WS-QT-DIGITOS = 8                                         
015600              PERFORM 2200-CONVERTER-CORRIDA-I                            
015700                      THRU 2200-CONVERTER-CORRIDA-F                       
015800           WHEN OTHER                                                     
015900              MOVE 05 TO LK-DATSP-RETORNO                                 
016000        END-EVALUATE                                                      
016100     END-IF.                                                              
016200                                                                          
016300 2000-NORMALIZAR-F. EXIT.                                                 
016400                                                                          
016500*----------------------------------------------------------------         
016600*    CONTA DIGITOS DO CAMPO RECEBIDO PARA RECONHECER O FORMATO            
016700*    AAAAMMDD (8 DIGITOS CORRIDOS, SEM SEPARADOR).                        
016800 2010-DETECTAR-FMT-I.                                                     
016900                                                                          
017000     MOVE ZERO TO WS-QT-DIGITOS                                           
017100     PERFORM 2011-CONTAR-1-POSICAO-I THRU 2011-CONTAR-1-POSICAO-F         
017200             VARYING WS-IND-LEITURA FROM 1 BY 1                           
017300             UNTIL WS-IND-LEITURA > 8.                                    
017400                                                                          
017500 2010-DETECTAR-FMT-F. EXIT.                                               
017600                                                                          
017700*----------------------------------------------------------------         
017800 2011-CONTAR-1-POSICAO-I.                                                 
017900                                                                          
018000     IF WS-DATA-RECEBIDA(WS-IND-LEITURA:1) IS DIGITO                      
018100        ADD 1 TO WS-QT-DIGITOS                                            
018200     END-IF.                                                              
018300                                                                          
018400 2011-CONTAR-1-POSICAO-F. EXIT.                                           
018500                                                                          
018600*----------------------------------------------------------------         
018700*    CONVERTE DD/MM/AAAA OU DD-MM-AAAA PARA AAAA-MM-DD.                   
018800 2100-CONVERTER-BARRA-I.                                                  
018900                                                                          
019000     IF WS-R1-ANO IS NOT NUMERIC OR                                       
019100        WS-R1-MES IS NOT NUMERIC OR                                       
019200        WS-R1-DIA IS NOT NUMERIC                                          
019300           MOVE 05 TO LK-DATSP-RETORNO                                    
019400     ELSE                                                                 
019500           MOVE WS-R1-ANO TO WS-SAI-ANO                                   
019600           MOVE WS-R1-MES TO WS-SAI-MES                                   
019700           MOVE WS-R1-DIA TO WS-SAI-DIA                                   
019800           MOVE WS-DATA-SAIDA TO LK-DATSP-SAIDA(1:10)                     
019900     END-IF.                                                              
020000                                                                          
020100 2100-CONVERTER-BARRA-F. EXIT.                                            
020200                                                                          
020300*----------------------------------------------------------------         
020400*    CONVERTE AAAAMMDD (8 DIGITOS CORRIDOS) PARA AAAA-MM-DD.              
020500 2200-CONVERTER-CORRIDA-I.                                                
020600                                                                          
020700     MOVE WS-R3-ANO TO WS-SAI-ANO                                         
020800     MOVE WS-R3-MES TO WS-SAI-MES                                         
020900     MOVE WS-R3-DIA TO WS-SAI-DIA                                         
021000     MOVE WS-DATA-SAIDA TO LK-DATSP-SAIDA(1:10).                          
021100                                                                          
021200 2200-CONVERTER-CORRIDA-F. EXIT.                                          
021300                                                                          
021400*----------------------------------------------------------------         
021500*    REGRA R5 - COMBINA DATA (JA NORMALIZADA) E HORA EM UM UNICO          
021600*    TIMESTAMP AAAA-MM-DD HH:MM:SS. HORA EM BRANCO USA 00:00:00.          
021700 3000-COMBINAR-I.                                                         
021800                                                                          
021900     IF WS-DATA-RECEBIDA = SPACES                                         
022000        MOVE 05 TO LK-DATSP-RETORNO                                       
022100     ELSE                                                                 
022200        MOVE WS-DATA-RECEBIDA     TO LK-DATSP-SAIDA(1:10)                 
022300        MOVE SPACE                TO LK-DATSP-SAIDA(11:1)                 
022400        IF WS-HORA-RECEBIDA = SPACES                                      
022500           MOVE '00:00:00'        TO LK-DATSP-SAIDA(12:8)                 
022600        ELSE                                                              
022700           PERFORM 3100-MONTAR-HORA-I THRU 3100-MONTAR-HORA-F             
022800        END-IF                                                            
022900     END-IF.                                                              
023000                                                                          
023100 3000-COMBINAR-F. EXIT.                                                   
023200                                                                          
023300*----------------------------------------------------------------         
023400*    ACEITA HORA RECEBIDA COMO HH:MM:SS OU COMO HHMMSS CORRIDO.           
023500 3100-MONTAR-HORA-I.                                                      
023600                                                                          
023700     MOVE ZERO TO WS-QT-DOISPONTOS                                        
023800     PERFORM 3110-CONTAR-1-POSICAO-I THRU 3110-CONTAR-1-POSICAO-F         
023900             VARYING WS-IND-LEITURA FROM 1 BY 1                           
024000             UNTIL WS-IND-LEITURA > 8                                     
024100                                                                          
024200     EVALUATE WS-QT-DOISPONTOS                                            
024300        WHEN 2                                                            
024400           MOVE WS-HORA-RECEBIDA(1:8) TO LK-DATSP-SAIDA(12:8)             
024500        WHEN 1                                                            
024600           MOVE WS-HORA-RECEBIDA(1:5) TO LK-DATSP-SAIDA(12:5)             
024700           MOVE ':00'                 TO LK-DATSP-SAIDA(17:3)             
024800        WHEN 0                                                            
024900           MOVE WS-HORA-RECEBIDA(1:2) TO LK-DATSP-SAIDA(12:2)             
025000           MOVE ':'                   TO LK-DATSP-SAIDA(14:1)             
025100           MOVE WS-HORA-RECEBIDA(3:2) TO LK-DATSP-SAIDA(15:2)             
025200           MOVE ':'                   TO LK-DATSP-SAIDA(17:1)             
025300           MOVE WS-HORA-RECEBIDA(5:2) TO LK-DATSP-SAIDA(18:2)             
025400        WHEN OTHER                                                        
025500           MOVE 05 TO LK-DATSP-RETORNO                                    
025600           MOVE SPACES TO LK-DATSP-SAIDA                                  
025700     END-EVALUATE.                                                        
025800                                                                          
025900 3100-MONTAR-HORA-F. EXIT.                                                
026000                                                                          
026100*----------------------------------------------------------------         
026200*    CONTA OS SEPARADORES ':' DA HORA RECEBIDA PARA DISTINGUIR            
026300*    HH:MM:SS (2), HH:MM (1) E HHMMSS CORRIDO (0 - REGRA R5).             
026400 3110-CONTAR-1-POSICAO-I.                                                 
026500                                                                          
026600     IF WS-HORA-RECEBIDA(WS-IND-LEITURA:1) = ':'                          
026700        ADD 1 TO WS-QT-DOISPONTOS                                         
026800     END-IF.                                                              
026900                                                                          
027000 3110-CONTAR-1-POSICAO-F. EXIT.                                           
027100                                                                          
027200*----------------------------------------------------------------         
027300 9999-FINAL-I.                                                            
027400                                                                          
027500     CONTINUE.                                                            
027600                                                                          
027700 9999-FINAL-F. EXIT.                                                      
