000100******************************************************************        
000200*    COPY MEMBER CPOUVZUC                                       *         
000300*    LAYOUT DO EXTRATO DE RECLAMACOES ZUCRM (OUVIDORIA SAP SP)  *         
000400*    ORIGEM: TRANSACAO ZUCRM_039 - UM REGISTRO POR NOTA/MEDIDA  *         
000500*    LARGO DO REGISTRO = 420 BYTES                              *         
000600******************************************************************        
000700* HISTORICO                                                               
000800*   1996-03-11  RAC  PROJ-GOV004  LAYOUT ORIGINAL (16 CAMPOS)             
000900*   1998-07-02  EDM  PROJ-GOV041  INCLUIDOS LOCALIDADE/REGIONAL           
001000*   1998-12-09  RAC  Y2K-0037     DATAS PASSAM A X(10) AAAA-MM-DD         
001100*   2001-05-20  JCS  PROJ-GOV112  INCLUIDO NOTA-REVISADA                  
001200*   2006-09-14  MLG  PROJ-GOV205  AJUSTE LARGO PROCESSO P/ 30             
001300*   2015-03-25  JCS  PROJ-GOV355  RETIRADA A VISAO REDEFINIDA DE  GOV355  
001400*                                PREFIXO/SUFIXO DA NOTA-MEDIDA    GOV355  
001500******************************************************************        
001600 01  OUV-REG-ZUCRM.                                                       
001700*    POSICAO RELATIVA (001:018) NUMERO DA NOTA OU MEDIDA SAP.             
001800*    MEDIDAS TRAZEM SUFIXO /000 - DESCARTADAS NA REGRA R1.                
001900     03  ZUC-NOTA-MEDIDA        PIC X(18)   VALUE SPACES.                 
002000*    POSICAO RELATIVA (019:030) NUMERO DA ORDEM DE SERVICO SGO.           
002100     03  ZUC-NUMERO-SGO         PIC X(12)   VALUE SPACES.                 
002200*    POSICAO RELATIVA (031:045) IDENTIFICADOR CIP.                        
002300     03  ZUC-CIP                PIC X(15)   VALUE SPACES.                 
002400*    POSICAO RELATIVA (046:062) PROTOCOLO GOVERNO - 17 DIGITOS.           
002500*    QUANDO FALTANTE OU MAL FORMADO E RECONSTRUIDO PELA REGRA R3.         
002600     03  ZUC-PROTOCOLO-GOV      PIC X(17)   VALUE SPACES.                 
002700*    POSICAO RELATIVA (063:074) NUMERO DO PARCEIRO DE NEGOCIO.            
002800     03  ZUC-NUMERO-PARCEIRO    PIC X(12)   VALUE SPACES.                 
002900*    POSICAO RELATIVA (075:086) NUMERO DA INSTALACAO (ZUCRM).             
003000     03  ZUC-INSTALACAO         PIC X(12)   VALUE SPACES.                 
003100*    POSICAO RELATIVA (087:126) MOTIVO DA RECLAMACAO.                     
003200     03  ZUC-MOTIVO             PIC X(40)   VALUE SPACES.                 
003300*    POSICAO RELATIVA (127:166) ASSUNTO DA RECLAMACAO.                    
003400     03  ZUC-ASSUNTO            PIC X(40)   VALUE SPACES.                 
003500*    POSICAO RELATIVA (167:196) CLASSIFICACAO DO PROCESSO.                
003600     03  ZUC-PROCESSO           PIC X(30)   VALUE SPACES.                 
003700*    POSICAO RELATIVA (197:206) CANAL DE ORIGEM (P.EX. 'GOV').            
003800     03  ZUC-ORIGEM             PIC X(10)   VALUE SPACES.                 
003900*    POSICAO RELATIVA (207:226) MEIO DE CONTATO DO RECLAMANTE.            
004000     03  ZUC-MEIO-CONTATO       PIC X(20)   VALUE SPACES.                 
004100*    POSICAO RELATIVA (227:244) NUMERO DA NOTA REVISADA.                  
004200     03  ZUC-NOTA-REVISADA      PIC X(18)   VALUE SPACES.                 
004300*    POSICAO RELATIVA (245:264) STATUS ATUAL DA RECLAMACAO.               
004400     03  ZUC-STATUS             PIC X(20)   VALUE SPACES.                 
004500*    POSICAO RELATIVA (265:304) PROVIDENCIA / ACAO TOMADA.                
004600     03  ZUC-PROVIDENCIA        PIC X(40)   VALUE SPACES.                 
004700*    POSICAO RELATIVA (305:324) STATUS ANTERIOR A ESTE.                   
004800     03  ZUC-STATUS-ANTERIOR    PIC X(20)   VALUE SPACES.                 
004900*    POSICAO RELATIVA (325:334) DATA SAGE - VARIOS FORMATOS NA            
005000*    ORIGEM; NORMALIZADA PELA REGRA R4 PARA AAAA-MM-DD.                   
005100     03  ZUC-DATA-SAGE          PIC X(10)   VALUE SPACES.                 
005200*    POSICAO RELATIVA (335:344) DATA DE ABERTURA - CHAVE DE               
005300*    CARGA/DELECAO NA TABELA OUVIDORIA_SAP_SP (REGRA U5).                 
005400     03  ZUC-DATA-INICIO        PIC X(10)   VALUE SPACES.                 
005500*    POSICAO RELATIVA (345:354) DATA DE ENCERRAMENTO PREVISTO.            
005600     03  ZUC-DATA-FIM           PIC X(10)   VALUE SPACES.                 
005700*    POSICAO RELATIVA (355:364) DATA DE ENCERRAMENTO EFETIVO.             
005800     03  ZUC-DATA-ENCERRAMENTO  PIC X(10)   VALUE SPACES.                 
005900*    POSICAO RELATIVA (365:394) LOCALIDADE DO PONTO DE ENTREGA.           
006000     03  ZUC-LOCALIDADE         PIC X(30)   VALUE SPACES.                 
006100*    POSICAO RELATIVA (395:414) REGIONAL RESPONSAVEL.                     
006200     03  ZUC-REGIONAL           PIC X(20)   VALUE SPACES.                 
006300*    POSICAO RELATIVA (415:420) RESERVADO PARA USO FUTURO.                
006400     03  FILLER                 PIC X(06)   VALUE SPACES.                 
006500*    A REGRA R1 (DESCARTE DE MEDIDAS) INSPECIONA O CAMPO          GOV355  
006600*    INTEIRO NA PROCURA POR /000 - VIDE PROJ-GOV355. A VISAO      GOV355  
006700*    REDEFINIDA DE PREFIXO/SUFIXO FOI RETIRADA.                   GOV355  
