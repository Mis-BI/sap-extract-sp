000100******************************************************************        
000200*    COPY MEMBER CPOUVPRV                                       *         
000300*    LAYOUT DO PAR PROTOCOLO/SGO DA VALIDACAO ESTRUTURAL (U7)   *         
000400*    LARGO DO REGISTRO = 40 BYTES                               *         
000500******************************************************************        
000600* HISTORICO                                                               
000700*   2014-06-05  JCS  PROJ-GOV340  LAYOUT ORIGINAL                         
000800******************************************************************        
000900 01  OUV-REG-PROTOCOLO.                                                   
001000*    POSICAO RELATIVA (01:17) PROTOCOLO CANDIDATO - VALIDO                
001100*    SOMENTE SE FOREM 17 DIGITOS DECIMAIS (REGRA R7).                     
001200     03  PRV-PROTOCOLO          PIC X(17)   VALUE SPACES.                 
001300*    POSICAO RELATIVA (18:29) SGO CANDIDATO - VALIDO SOMENTE              
001400*    SE FOREM 12 DIGITOS DECIMAIS (REGRA R7).                             
001500     03  PRV-NSGO               PIC X(12)   VALUE SPACES.                 
001600*    POSICAO RELATIVA (30:40) RESERVADO PARA USO FUTURO.                  
001700     03  FILLER                 PIC X(11)   VALUE SPACES.                 
001800*    VISAO ALTERNATIVA DO PROTOCOLO COMO DIGITOS PARA TESTE               
001900*    RAPIDO DE CAMPO TODO NUMERICO (REGRA R7).                            
002000     03  PRV-PROTOCOLO-9 REDEFINES PRV-PROTOCOLO PIC 9(17).               
002100*    VISAO ALTERNATIVA DO SGO COMO DIGITOS PARA O MESMO TESTE.            
002200     03  PRV-NSGO-9      REDEFINES PRV-NSGO      PIC 9(12).               
