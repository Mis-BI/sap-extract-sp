000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMPRVSP.                                                 
000300 AUTHOR.        M L GOMES.                                                
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1994-11-08.                                               
000600 DATE-COMPILED. 2013-03-06.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800******************************************************************        
000900*    PROGRAMA PGMPRVSP                                          *         
001000*    ===================                                        *         
001100*    VALIDADOR ESTRUTURAL DA LISTA DE PARES PROTOCOLO/SGO        *        
001200*    (UNIDADE U7 DA CONSOLIDACAO OUVIDORIA SAP SP):              *        
001300*    - LE SEQUENCIALMENTE O ARQUIVO DE PARES PROTOCOLO/SGO       *        
001400*      CANDIDATOS (LAYOUT CPOUVPRV);                             *        
001500*    - REGRA R7: O PROTOCOLO SO E VALIDO SE FOR COMPOSTO POR     *        
001600*      EXATAMENTE 17 DIGITOS DECIMAIS, E O SGO SO E VALIDO SE    *        
001700*      FOR COMPOSTO POR EXATAMENTE 12 DIGITOS DECIMAIS; O PAR    *        
001800*      SO PASSA SE OS DOIS CAMPOS FOREM VALIDOS;                 *        
001900*    - GRAVA OS PARES VALIDOS NO DDPRVVAL E OS DEMAIS NO         *        
002000*      DDPRVINV, E REPORTA OS TOTAIS LIDOS/VALIDOS/INVALIDOS.    *        
002100******************************************************************        
002200* HISTORICO DE MANUTENCAO                                                 
002300*   1994-11-08  MLG  PROJ-GOV012  VERSAO ORIGINAL - VALIDACAO DO          
002400*                                 PAR PROTOCOLO/SGO                       
002500*   1998-12-09  MLG  Y2K-0037     REVISAO GERAL DO ANO 2000 (SEM          
002600*                                 IMPACTO - PROGRAMA NAO TRATA            
002700*                                 DATAS)                                  
002800*   2005-07-19  EDM  PROJ-GOV207  PADRONIZADO O TESTE NUMERICO            
002900*                                 VIA AS REDEFINES 9(17)/9(12)            
003000*                                 DO COPY CPOUVPRV                        
003100*   2013-03-06  JCS  PROJ-GOV313  REESCRITO PARA VALIDAR CONTRA           
003200*                                 O COPY CPOUVPRV E GRAVAR O              
003300*                                 DDPRVVAL/DDPRVINV SEPARADOS             
003400*   2014-11-10  JCS  PROJ-GOV352  ACRESCIDA SPECIAL-NAMES COM A           
003500*                                 CLASSE DIGITO, PADRONIZANDO             
003600*                                 COM OS DEMAIS PROGRAMAS DA              
003700*                                 CONSOLIDACAO                            
003800******************************************************************        
003900                                                                          
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     CLASS DIGITO IS '0' THRU '9'.                                        
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT DDPRVLST ASSIGN TO DDPRVLST                                   
004900     FILE STATUS IS FS-PRVLST.                                            
005000                                                                          
005100     SELECT DDPRVVAL ASSIGN TO DDPRVVAL                                   
005200     FILE STATUS IS FS-PRVVAL.                                            
005300                                                                          
005400     SELECT DDPRVINV ASSIGN TO DDPRVINV                                   
005500     FILE STATUS IS FS-PRVINV.                                            
005600                                                                          
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 FD  DDPRVLST                                                             
006200     BLOCK CONTAINS 0 RECORDS                                             
006300     RECORDING MODE IS F.                                                 
006400 01  REG-PRVLST.                                                          
006500     03  REG-PRVLST-DADOS       PIC X(29).                                
006600     03  FILLER                 PIC X(11).                                
006700                                                                          
006800 FD  DDPRVVAL                                                             
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     RECORDING MODE IS F.                                                 
007100 01  REG-PRVVAL.                                                          
007200     03  REG-PRVVAL-DADOS       PIC X(29).                                
007300     03  FILLER                 PIC X(11).                                
007400                                                                          
007500 FD  DDPRVINV                                                             
007600     BLOCK CONTAINS 0 RECORDS                                             
007700     RECORDING MODE IS F.                                                 
007800 01  REG-PRVINV.                                                          
007900     03  REG-PRVINV-DADOS       PIC X(29).                                
008000     03  FILLER                 PIC X(11).                                
008100                                                                          
008200 WORKING-STORAGE SECTION.                                                 
008300*=======================*                                                 
008400                                                                          
008500*----------- ARQUIVOS -------------------------------------------         
008600 77  FS-PRVLST               PIC XX         VALUE SPACES.                 
008700 77  FS-PRVVAL               PIC XX         VALUE SPACES.                 
008800 77  FS-PRVINV               PIC XX         VALUE SPACES.                 
008900                                                                          
009000 01  WS-STATUS-FIM           PIC X(01)      VALUE 'N'.                    
009100     88  WS-FIM-PRVLST                      VALUE 'Y'.                    
009200     88  WS-NAO-FIM-PRVLST                  VALUE 'N'.                    
009300                                                                          
009400*----------- ACUMULADORES -----------------------------------             
009500 77  WS-QT-LIDOS             PIC 9(06) COMP VALUE ZERO.                   
009600 77  WS-QT-VALIDOS           PIC 9(06) COMP VALUE ZERO.                   
009700 77  WS-QT-INVALIDOS         PIC 9(06) COMP VALUE ZERO.                   
009800                                                                          
009900*//////////////////////////////////////////////////////////////           
010000*     COPY CPOUVPRV - PAR PROTOCOLO/SGO CANDIDATO                         
010100     COPY CPOUVPRV.                                                       
010200*//////////////////////////////////////////////////////////////           
010300                                                                          
010400*----------- DATA DO SISTEMA, PARA O CABECALHO DO LOG ---------           
010500 77  WS-DATA-SISTEMA         PIC 9(06)      VALUE ZERO.                   
010600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
010700     03  WS-DS-ANO            PIC 9(02).                                  
010800     03  WS-DS-MES            PIC 9(02).                                  
010900     03  WS-DS-DIA            PIC 9(02).                                  
011000                                                                          
011100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
011200 PROCEDURE DIVISION.                                                      
011300                                                                          
011400 MAIN-PROGRAM-I.                                                          
011500                                                                          
011600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
011700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
011800                            UNTIL WS-FIM-PRVLST.                          
011900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
012000                                                                          
012100 MAIN-PROGRAM-F. GOBACK.                                                  
012200                                                                          
012300                                                                          
012400*-------------------------------------------------------------            
012500 1000-INICIO-I.                                                           
012600                                                                          
012700     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
012800     SET WS-NAO-FIM-PRVLST TO TRUE.                                       
012900                                                                          
013000     OPEN INPUT DDPRVLST.                                                 
013100     IF FS-PRVLST IS NOT EQUAL '00'                                       
013200        DISPLAY '* ERRO NO OPEN DO DDPRVLST = ' FS-PRVLST                 
013300        SET WS-FIM-PRVLST TO TRUE                                         
013400     END-IF.                                                              
013500                                                                          
013600     OPEN OUTPUT DDPRVVAL.                                                
013700     IF FS-PRVVAL IS NOT EQUAL '00'                                       
013800        DISPLAY '* ERRO NO OPEN DO DDPRVVAL = ' FS-PRVVAL                 
013900        SET WS-FIM-PRVLST TO TRUE                                         
014000     END-IF.                                                              
014100                                                                          
014200     OPEN OUTPUT DDPRVINV.                                                
014300     IF FS-PRVINV IS NOT EQUAL '00'                                       
014400        DISPLAY '* ERRO NO OPEN DO DDPRVINV = ' FS-PRVINV                 
014500        SET WS-FIM-PRVLST TO TRUE                                         
014600     END-IF.                                                              
014700                                                                          
014800     DISPLAY 'INICIO PGMPRVSP - ' WS-DS-DIA '/'                           
014900             WS-DS-MES '/' WS-DS-ANO.                                     
015000                                                                          
015100 1000-INICIO-F. EXIT.                                                     
015200                                                                          
015300                                                                          
015400*-------------------------------------------------------------            
015500 2000-PROCESO-I.                                                          
015600                                                                          
015700     PERFORM 2100-LER-PRVLST-I THRU 2100-LER-PRVLST-F.                    
015800                                                                          
015900     IF NOT WS-FIM-PRVLST                                                 
016000        ADD 1 TO WS-QT-LIDOS                                              
016100        PERFORM 2200-VALIDAR-PAR-I THRU 2200-VALIDAR-PAR-F                
016200     END-IF.                                                              
016300                                                                          
016400 2000-PROCESO-F. EXIT.                                                    
016500                                                                          
016600                                                                          
016700*-------------------------------------------------------------            
016800 2100-LER-PRVLST-I.                                                       
016900                                                                          
017000     READ DDPRVLST INTO OUV-REG-PROTOCOLO.                                
017100                                                                          
017200     EVALUATE FS-PRVLST                                                   
017300        WHEN '00'                                                         
017400           CONTINUE                                                       
017500        WHEN '10'                                                         
017600           SET WS-FIM-PRVLST TO TRUE                                      
017700        WHEN OTHER                                                        
017800           DISPLAY '* ERRO NA LEITURA DO DDPRVLST = '                     
017900                   FS-PRVLST                                              
018000           SET WS-FIM-PRVLST TO TRUE                                      
018100     END-EVALUATE.                                                        
018200                                                                          
018300 2100-LER-PRVLST-F. EXIT.                                                 
018400                                                                          
018500                                                                          
018600*---- REGRA R7 - VALIDACAO ESTRUTURAL DO PAR -------------------          
018700 2200-VALIDAR-PAR-I.                                                      
018800                                                                          
018900     IF PRV-PROTOCOLO-9 IS NUMERIC                                        
019000        AND PRV-NSGO-9 IS NUMERIC                                         
019100        MOVE OUV-REG-PROTOCOLO TO REG-PRVVAL                              
019200        WRITE REG-PRVVAL                                                  
019300        IF FS-PRVVAL IS NOT EQUAL '00'                                    
019400           DISPLAY '* ERRO NO WRITE DO DDPRVVAL = ' FS-PRVVAL             
019500        END-IF                                                            
019600        ADD 1 TO WS-QT-VALIDOS                                            
019700     ELSE                                                                 
019800        MOVE OUV-REG-PROTOCOLO TO REG-PRVINV                              
019900        WRITE REG-PRVINV                                                  
020000        IF FS-PRVINV IS NOT EQUAL '00'                                    
020100           DISPLAY '* ERRO NO WRITE DO DDPRVINV = ' FS-PRVINV             
020200        END-IF                                                            
020300        ADD 1 TO WS-QT-INVALIDOS                                          
020400     END-IF.                                                              
020500                                                                          
020600 2200-VALIDAR-PAR-F. EXIT.                                                
020700                                                                          
020800                                                                          
020900*-------------------------------------------------------------            
021000 9999-FINAL-I.                                                            
021100                                                                          
021200     DISPLAY '**************************************'.                    
021300     DISPLAY 'PARES LIDOS...............: ' WS-QT-LIDOS.                  
021400     DISPLAY 'PARES VALIDOS (REGRA R7)..: ' WS-QT-VALIDOS.                
021500     DISPLAY 'PARES INVALIDOS...........: ' WS-QT-INVALIDOS.              
021600                                                                          
021700     CLOSE DDPRVLST.                                                      
021800     IF FS-PRVLST IS NOT EQUAL '00'                                       
021900        DISPLAY '* ERRO NO CLOSE DO DDPRVLST = ' FS-PRVLST                
022000     END-IF.                                                              
022100                                                                          
022200     CLOSE DDPRVVAL.                                                      
022300     IF FS-PRVVAL IS NOT EQUAL '00'                                       
022400        DISPLAY '* ERRO NO CLOSE DO DDPRVVAL = ' FS-PRVVAL                
022500     END-IF.                                                              
022600                                                                          
022700     CLOSE DDPRVINV.                                                      
022800     IF FS-PRVINV IS NOT EQUAL '00'                                       
022900        DISPLAY '* ERRO NO CLOSE DO DDPRVINV = ' FS-PRVINV                
023000     END-IF.                                                              
023100                                                                          
023200 9999-FINAL-F. EXIT.                                                      
