000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMTRFSP.                                                 
000300 AUTHOR.        R A CARDOSO.                                              
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1996-07-09.                                               
000600 DATE-COMPILED. 2013-03-06.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800******************************************************************        
000900*    SUB-ROTINA PGMTRFSP                                        *         
001000*    =====================                                      *         
001100*    TRANSFORMACAO (UNIDADE U4 DA CONSOLIDACAO OUVIDORIA SAP     *        
001200*    SP), REGISTRO A REGISTRO, NA ORDEM:                         *        
001300*    - R1  FILTRO DE MEDIDA (/000), REDUNDANTE COM O PGMMRGSP,   *        
001400*          MANTIDO AQUI PARA O CASO DESTE PROGRAMA SER CHAMADO   *        
001500*          DIRETO SOBRE UM ARQUIVO AINDA NAO FILTRADO;           *        
001600*    - R3  RECONSTRUCAO DO PROTOCOLO DO GOVERNO;                 *        
001700*    - R4  NORMALIZACAO DE DATAS (CALL PGMDATSP FUNCAO N);       *        
001800*    - R5  COMBINACAO DATA+HORA NOS 3 PARES DO IW59 (CALL        *        
001900*          PGMDATSP FUNCAO C);                                   *        
002000*    - R6  LIMPEZA DE CAMPOS ALFANUMERICOS;                      *        
002100*    - SELECAO DE CAMPOS PARA O LAYOUT DE SAIDA (DDTRFOUT);      *        
002200*    - ACUMULA A LISTA DE DATAS-INICIO DISTINTAS (DDDATLST)      *        
002300*      PARA A EXCLUSAO POR DATA NA CARGA (PGMLODSP).             *        
002400******************************************************************        
002500* HISTORICO DE MANUTENCAO                                                 
002600*   1996-07-09  RAC  PROJ-GOV014  VERSAO ORIGINAL                         
002700*   1998-12-09  RAC  Y2K-0037     REVISAO GERAL Y2K - DATAS DE 2          
002800*                                 DIGITOS PASSAM PELO PGMDATSP            
002900*   2001-06-18  JCS  PROJ-GOV121  INCLUIDA A RECONSTRUCAO DO              
003000*                                 PROTOCOLO DO GOVERNO (REGRA R3)         
003100*   2013-03-06  MLG  PROJ-GOV313  REESCRITO PARA O LAYOUT DDMRGOUT        
003200*                                 E PARA COMBINAR DATA+HORA DO            
003300*                                 IW59 EM TIMESTAMP (REGRA R5)            
003400*   2015-03-18  JCS  PROJ-GOV354  PASSA A RASTREAR A DATA-                
003500*                                 INICIO MINIMA E MAXIMA DO               
003600*                                 LOTE DE DATAS DISTINTAS E               
003700*                                 A DEVOLVER AO PGMOUVSP                  
003800*   2015-03-25  JCS  PROJ-GOV355  REGRA R1 (SALVAGUARDA) PASSA A  GOV355  
003900*                                 TESTAR /000 EM QUALQUER POSICAO GOV355  
004000*                                 DO CAMPO, VIA INSPECT, COMO JA  GOV355  
004100*                                 FAZ O PGMMRGSP (REGRA R1 MOR)   GOV355  
004200******************************************************************        
004300                                                                          
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700                                                                          
004800 SPECIAL-NAMES.                                                           
004900     CLASS DIGITO IS '0' THRU '9'.                                        
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300                                                                          
005400     SELECT DDMRGOUT ASSIGN TO DDMRGOUT                                   
005500     FILE STATUS IS FS-MRGOUT.                                            
005600                                                                          
005700     SELECT DDTRFOUT ASSIGN TO DDTRFOUT                                   
005800     FILE STATUS IS FS-TRFOUT.                                            
005900                                                                          
006000     SELECT DDDATLST ASSIGN TO DDDATLST                                   
006100     FILE STATUS IS FS-DATLST.                                            
006200                                                                          
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700*    MESMO LAYOUT GRAVADO PELO PGMMRGSP (REG-MRGOUT) - 780 BYTES.         
006800 FD  DDMRGOUT                                                             
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     RECORDING MODE IS F.                                                 
007100 01  REG-MRGOUT.                                                          
007200     03  MRG-ZUC-GRUPO.                                                   
007300         05  MRG-ZUC-NOTA-MEDIDA      PIC X(18).                          
007400         05  MRG-ZUC-NUMERO-SGO       PIC X(12).                          
007500         05  MRG-ZUC-CIP              PIC X(15).                          
007600         05  MRG-ZUC-PROTOCOLO-GOV    PIC X(17).                          
007700         05  MRG-ZUC-NUMERO-PARCEIRO  PIC X(12).                          
007800         05  MRG-ZUC-INSTALACAO       PIC X(12).                          
007900         05  MRG-ZUC-MOTIVO           PIC X(40).                          
008000         05  MRG-ZUC-ASSUNTO          PIC X(40).                          
008100         05  MRG-ZUC-PROCESSO         PIC X(30).                          
008200         05  MRG-ZUC-ORIGEM           PIC X(10).                          
008300         05  MRG-ZUC-MEIO-CONTATO     PIC X(20).                          
008400         05  MRG-ZUC-NOTA-REVISADA    PIC X(18).                          
008500         05  MRG-ZUC-STATUS           PIC X(20).                          
008600         05  MRG-ZUC-PROVIDENCIA      PIC X(40).                          
008700         05  MRG-ZUC-STATUS-ANTERIOR  PIC X(20).                          
008800         05  MRG-ZUC-DATA-SAGE        PIC X(10).                          
008900         05  MRG-ZUC-DATA-INICIO      PIC X(10).                          
009000         05  MRG-ZUC-DATA-FIM         PIC X(10).                          
009100         05  MRG-ZUC-DATA-ENCERRAM    PIC X(10).                          
009200         05  MRG-ZUC-LOCALIDADE       PIC X(30).                          
009300         05  MRG-ZUC-REGIONAL         PIC X(20).                          
009400     03  MRG-NOT-GRUPO.                                                   
009500         05  MRG-NOT-TIPO-NOTA        PIC X(04).                          
009600         05  MRG-NOT-NOTA             PIC X(18).                          
009700         05  MRG-NOT-NOTIFICADOR      PIC X(20).                          
009800         05  MRG-NOT-STATUS-USUARIO   PIC X(20).                          
009900         05  MRG-NOT-MODIFICADO-POR   PIC X(20).                          
010000         05  MRG-NOT-DATA-CRIACAO     PIC X(10).                          
010100         05  MRG-NOT-INIC-AVARIA-DT   PIC X(10).                          
010200         05  MRG-NOT-INIC-AVARIA-HR   PIC X(08).                          
010300         05  MRG-NOT-INIC-DESEJ-DT    PIC X(10).                          
010400         05  MRG-NOT-INIC-DESEJ-HR    PIC X(08).                          
010500         05  MRG-NOT-CONCLUSAO-DESEJ  PIC X(10).                          
010600         05  MRG-NOT-FIM-AVARIA-DT    PIC X(10).                          
010700         05  MRG-NOT-FIM-AVARIA-HR    PIC X(08).                          
010800         05  MRG-NOT-DATA-ENCERRAM    PIC X(10).                          
010900         05  MRG-NOT-MODIFICADO-EM    PIC X(10).                          
011000         05  MRG-NOT-INSTALACAO       PIC X(12).                          
011100         05  MRG-NOT-CLIENTE          PIC X(30).                          
011200         05  MRG-NOT-DESCRICAO        PIC X(40).                          
011300         05  MRG-NOT-CIDADE           PIC X(25).                          
011400         05  MRG-NOT-RUA              PIC X(40).                          
011500         05  MRG-NOT-BAIRRO           PIC X(25).                          
011600         05  MRG-NOT-NUMERO-ENDERECO  PIC X(10).                          
011700     03  FILLER                       PIC X(08).                          
011800                                                                          
011900 FD  DDTRFOUT                                                             
012000     BLOCK CONTAINS 0 RECORDS                                             
012100     RECORDING MODE IS F.                                                 
012200     COPY CPOUVCON.                                                       
012300                                                                          
012400*    LISTA DE DATAS-INICIO DISTINTAS ENCONTRADAS NO PERIODO.              
012500 FD  DDDATLST                                                             
012600     BLOCK CONTAINS 0 RECORDS                                             
012700     RECORDING MODE IS F.                                                 
012800 01  REG-DATLST.                                                          
012900     03  DAT-DATA-INICIO       PIC X(10).                                 
013000     03  FILLER                PIC X(04).                                 
013100                                                                          
013200 WORKING-STORAGE SECTION.                                                 
013300*=======================*                                                 
013400 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
013500                                                                          
013600*----------- STATUS DOS ARQUIVOS --------------------------------         
013700 77  FS-MRGOUT             PIC XX     VALUE SPACES.                       
013800 77  FS-TRFOUT             PIC XX     VALUE SPACES.                       
013900 77  FS-DATLST             PIC XX     VALUE SPACES.                       
014000                                                                          
014100 77  WS-STATUS-MRG         PIC X      VALUE 'N'.                          
014200     88  WS-FIM-MRG                      VALUE 'S'.                       
014300     88  WS-NAO-FIM-MRG                  VALUE 'N'.                       
014400                                                                          
014500 77  WS-STATUS-DESCARTE    PIC X      VALUE 'N'.                          
014600     88  WS-MEDIDA-DESCARTADA            VALUE 'S'.                       
014700     88  WS-MEDIDA-NAO-DESCARTADA        VALUE 'N'.                       
014800                                                                          
014900*----------- CONTADORES COMP -------------------------------------        
015000 77  WS-QT-LIDOS            PIC 9(06) COMP VALUE ZERO.                    
015100 77  WS-QT-MEDIDAS-FORA     PIC 9(06) COMP VALUE ZERO.                    
015200 77  WS-QT-OCORR-000        PIC 9(02) COMP VALUE ZERO.            GOV355  
015300 77  WS-QT-GRAVADOS         PIC 9(06) COMP VALUE ZERO.                    
015400 77  WS-QT-DATAS-DISTINTAS  PIC 9(04) COMP VALUE ZERO.                    
015500 77  WS-IND-DATLST          PIC 9(04) COMP VALUE ZERO.                    
015600 77  WS-STATUS-1A-DATA    PIC X      VALUE 'S'.                   GOV354  
015700     88  WS-1A-DATA-PENDENTE           VALUE 'S'.                 GOV354  
015800     88  WS-1A-DATA-JA-LIDA            VALUE 'N'.                 GOV354  
015900                                                                          
016000 01  WS-DATA-MIN            PIC X(10)  VALUE SPACES.              GOV354  
016100 01  WS-DATA-MAX            PIC X(10)  VALUE SPACES.              GOV354  
016200 77  WS-IND-SGO             PIC 9(02) COMP VALUE ZERO.                    
016300 77  WS-QT-SGO-DIGITOS      PIC 9(02) COMP VALUE ZERO.                    
016400 77  WS-INICIO-ULT11        PIC 9(02) COMP VALUE ZERO.                    
016500                                                                          
016600*----------- REGRA R3 - RECONSTRUCAO DO PROTOCOLO ----------------        
016700 77  WS-STATUS-PROTOCOLO    PIC X      VALUE 'N'.                         
016800     88  WS-PROTOCOLO-RECONSTROI         VALUE 'S'.                       
016900     88  WS-PROTOCOLO-MANTEM             VALUE 'N'.                       
017000                                                                          
017100 01  WS-ORIGEM-MAIUSCULA    PIC X(10)  VALUE SPACES.                      
017200                                                                          
017300 01  WS-SGO-DIGITOS         PIC X(12)  VALUE SPACES.                      
017400*    VISAO ALTERNATIVA PARA EXTRAIR OS DIGITOS POSICAO A POSICAO.         
017500 01  WS-SGO-DIGITOS-R REDEFINES WS-SGO-DIGITOS.                           
017600     03  WS-SGO-DIG-OCR     PIC X OCCURS 12 TIMES.                        
017700                                                                          
017800 01  WS-SGO-ULTIMOS11       PIC X(11)  VALUE SPACES.                      
017900                                                                          
018000 01  WS-ANOMES              PIC X(06)  VALUE SPACES.                      
018100*    VISAO ALTERNATIVA DO ANOMES COMO ANO + MES SEPARADOS.                
018200 01  WS-ANOMES-R REDEFINES WS-ANOMES.                                     
018300     03  WS-ANOMES-ANO      PIC X(04).                                    
018400     03  WS-ANOMES-MES      PIC X(02).                                    
018500                                                                          
018600 01  WS-PROTOCOLO-NOVO      PIC X(17)  VALUE SPACES.                      
018700*    VISAO ALTERNATIVA POSICAO A POSICAO (GUARDA DO MES DE UM SO          
018800*    DIGITO TESTADA EM 2310-MONTAR-PROTO-I).                              
018900 01  WS-PROTOCOLO-NOVO-R REDEFINES WS-PROTOCOLO-NOVO.                     
019000     03  WS-PROTOCOLO-OCR   PIC X OCCURS 17 TIMES.                        
019100 01  WS-PROTOCOLO-RESTO     PIC X(12)  VALUE SPACES.                      
019200 01  WS-HORA-SALVA          PIC X(08)  VALUE SPACES.                      
019300                                                                          
019400*----------- REGRA R6 - LIMPEZA DE CAMPOS (BRANCOS E LITERAIS) --         
019500 77  WS-CAMPO-LARGO         PIC 9(02)  COMP VALUE ZERO.                   
019600 77  WS-POS-1A-NAOBRANCO    PIC 9(02)  COMP VALUE ZERO.                   
019700 77  WS-IND-LIMPAR          PIC 9(02)  COMP VALUE ZERO.                   
019800 77  WS-TAM-RESTANTE        PIC 9(02)  COMP VALUE ZERO.                   
019900                                                                          
020000 01  WS-CAMPO-LIMPAR        PIC X(40)  VALUE SPACES.                      
020100*    VISAO POSICAO A POSICAO PARA A BUSCA DO 1O CARACTER                  
020200*    NAO-BRANCO, USADA NA LIMPEZA DE BRANCOS DA REGRA R6.                 
020300 01  WS-CAMPO-LIMPAR-R REDEFINES WS-CAMPO-LIMPAR.                         
020400     03  WS-CAMPO-OCR       PIC X OCCURS 40 TIMES.                        
020500 01  WS-CAMPO-LIMPAR-TMP    PIC X(40)  VALUE SPACES.                      
020600                                                                          
020700*----------- AREA DE CHAMADA DO PGMDATSP (REGRAS R4/R5) ----------        
020800 01  LK-DATSP-AREA-LOCAL.                                                 
020900     03  LK-DATSP-FUNCAO      PIC X(01).                                  
021000         88  LK-DATSP-NORMALIZAR    VALUE 'N'.                            
021100         88  LK-DATSP-COMBINAR      VALUE 'C'.                            
021200     03  LK-DATSP-DATA-ENT    PIC X(10).                                  
021300     03  LK-DATSP-HORA-ENT    PIC X(08).                                  
021400     03  LK-DATSP-SAIDA       PIC X(19).                                  
021500     03  LK-DATSP-RETORNO     PIC 9(02) COMP.                             
021600     03  FILLER               PIC X(09).                                  
021700                                                                          
021800*----------- TABELA DE DATAS-INICIO DISTINTAS (BUSCA LINEAR) -----        
021900 01  WS-TAB-DATAS.                                                        
022000     03  TAB-DATA-ENTRY OCCURS 366 TIMES INDEXED BY WS-IDX-DATA.          
022100         05  TAB-DATA-INICIO  PIC X(10).                                  
022200                                                                          
022300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
022400                                                                          
022500*-----------------------------------------------------------------        
022600 LINKAGE SECTION.                                                         
022700*================*                                                        
022800 01  LK-TRF-AREA.                                                         
022900     03  LK-TRF-PERIODO       PIC X(06).                                  
023000     03  LK-TRF-QT-GRAVADOS   PIC 9(06) COMP.                             
023100     03  LK-TRF-QT-DATAS      PIC 9(06) COMP.                             
023200     03  LK-TRF-DATA-MIN      PIC X(10).                          GOV354  
023300     03  LK-TRF-DATA-MAX      PIC X(10).                          GOV354  
023400     03  LK-TRF-RETORNO       PIC 9(02) COMP.                             
023500     03  FILLER               PIC X(10).                                  
023600                                                                          
023700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
023800 PROCEDURE DIVISION USING LK-TRF-AREA.                                    
023900                                                                          
024000 MAIN-PROGRAM-I.                                                          
024100                                                                          
024200     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                          
024300     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                         
024400     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
024500                                                                          
024600 MAIN-PROGRAM-F. GOBACK.                                                  
024700                                                                          
024800*---------------------------------------------------------------          
024900 1000-INICIO-I.                                                           
025000                                                                          
025100     MOVE ZERO  TO LK-TRF-RETORNO                                         
025200                                                                          
025300     OPEN INPUT  DDMRGOUT                                                 
025400     IF FS-MRGOUT NOT = '00'                                              
025500        DISPLAY '*ERRO OPEN DDMRGOUT PGMTRFSP = ' FS-MRGOUT               
025600        MOVE 99 TO LK-TRF-RETORNO                                         
025700        SET WS-FIM-MRG TO TRUE                                            
025800     END-IF                                                               
025900                                                                          
026000     OPEN OUTPUT DDTRFOUT                                                 
026100     IF FS-TRFOUT NOT = '00'                                              
026200        DISPLAY '*ERRO OPEN DDTRFOUT PGMTRFSP = ' FS-TRFOUT               
026300        MOVE 99 TO LK-TRF-RETORNO                                         
026400        SET WS-FIM-MRG TO TRUE                                            
026500     END-IF                                                               
026600                                                                          
026700     OPEN OUTPUT DDDATLST                                                 
026800     IF FS-DATLST NOT = '00'                                              
026900        DISPLAY '*ERRO OPEN DDDATLST PGMTRFSP = ' FS-DATLST               
027000        MOVE 99 TO LK-TRF-RETORNO                                         
027100        SET WS-FIM-MRG TO TRUE                                            
027200     END-IF.                                                              
027300                                                                          
027400 1000-INICIO-F. EXIT.                                                     
027500                                                                          
027600*---------------------------------------------------------------          
027700 2000-PROCESO-I.                                                          
027800                                                                          
027900     PERFORM 2100-LER-MRG-I THRU 2100-LER-MRG-F                           
028000             UNTIL WS-FIM-MRG.                                            
028100                                                                          
028200 2000-PROCESO-F. EXIT.                                                    
028300                                                                          
028400*---------------------------------------------------------------          
028500 2100-LER-MRG-I.                                                          
028600                                                                          
028700     READ DDMRGOUT                                                        
028800                                                                          
028900     EVALUATE FS-MRGOUT                                                   
029000        WHEN '00'                                                         
029100           ADD 1 TO WS-QT-LIDOS                                           
029200           PERFORM 2200-REGRA-R1-I THRU 2200-REGRA-R1-F                   
029300           IF WS-MEDIDA-NAO-DESCARTADA                                    
029400              MOVE SPACES TO DCLOUVSAPSP                                  
029500              PERFORM 2300-REGRA-R3-I   THRU 2300-REGRA-R3-F              
029600              PERFORM 2400-REGRA-R4-I   THRU 2400-REGRA-R4-F              
029700              PERFORM 2500-REGRA-R5-I   THRU 2500-REGRA-R5-F              
029800              PERFORM 2600-SELECIONAR-I THRU 2600-SELECIONAR-F            
029900              PERFORM 2700-REGRA-R6-I   THRU 2700-REGRA-R6-F              
030000              WRITE DCLOUVSAPSP                                           
030100              ADD 1 TO WS-QT-GRAVADOS                                     
030200              PERFORM 2800-ACUM-DATA-I  THRU 2800-ACUM-DATA-F             
030300           END-IF                                                         
030400        WHEN '10'                                                         
030500           SET WS-FIM-MRG TO TRUE                                         
030600        WHEN OTHER                                                        
030700           DISPLAY '*ERRO LEITURA DDMRGOUT = ' FS-MRGOUT                  
030800           SET WS-FIM-MRG TO TRUE                                         
030900     END-EVALUATE.                                                        
031000                                                                          
031100 2100-LER-MRG-F. EXIT.                                                    
031200                                                                          
031300*---------------------------------------------------------------          
031400*    REGRA R1 - REDUNDANTE COM O PGMMRGSP; PROTEGE O CASO DESTE           
031500*    PROGRAMA SER EXECUTADO SOBRE UM DDMRGOUT AINDA NAO FILTRADO.         
031600*    A OCORRENCIA DE /000 E TESTADA EM QUALQUER POSICAO DO CAMPO, GOV355  
031700*    NAO SO NO SUFIXO - VIDE PROJ-GOV355.                         GOV355  
031800 2200-REGRA-R1-I.                                                         
031900                                                                          
032000     IF MRG-ZUC-NOTA-MEDIDA(1:18) = SPACES                                
032100        SET WS-MEDIDA-NAO-DESCARTADA TO TRUE                              
032200     ELSE                                                                 
032300        MOVE 0 TO WS-QT-OCORR-000                                 GOV355  
032400        INSPECT MRG-ZUC-NOTA-MEDIDA TALLYING WS-QT-OCORR-000      GOV355  
032500           FOR ALL '/000'                                         GOV355  
032600        IF WS-QT-OCORR-000 NOT = 0                                GOV355  
032700           SET WS-MEDIDA-DESCARTADA TO TRUE                               
032800           ADD 1 TO WS-QT-MEDIDAS-FORA                                    
032900        ELSE                                                              
033000           SET WS-MEDIDA-NAO-DESCARTADA TO TRUE                           
033100        END-IF                                                            
033200     END-IF.                                                              
033300                                                                          
033400 2200-REGRA-R1-F. EXIT.                                                   
033500                                                                          
033600*---------------------------------------------------------------          
033700*    REGRA R3 - RECONSTRUCAO DO PROTOCOLO DO GOVERNO.                     
033800 2300-REGRA-R3-I.                                                         
033900                                                                          
034000     MOVE MRG-ZUC-PROTOCOLO-GOV TO OUV-PROTOCOLO-GOV-ORIG                 
034100     SET WS-PROTOCOLO-MANTEM TO TRUE                                      
034200     MOVE MRG-ZUC-PROTOCOLO-GOV TO OUV-PROTOCOLO-GOV                      
034300                                                                          
034400     MOVE MRG-ZUC-ORIGEM TO WS-ORIGEM-MAIUSCULA                           
034500     INSPECT WS-ORIGEM-MAIUSCULA                                          
034600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
034700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
034800                                                                          
034900     IF (MRG-ZUC-PROTOCOLO-GOV(17:1) = SPACE                              
035000        OR MRG-ZUC-PROTOCOLO-GOV = SPACES                                 
035100        OR MRG-ZUC-PROTOCOLO-GOV = '0'                                    
035200        OR MRG-ZUC-PROTOCOLO-GOV = '0.0'                                  
035300        OR MRG-ZUC-PROTOCOLO-GOV = 'None'                                 
035400        OR MRG-ZUC-PROTOCOLO-GOV = 'nan')                                 
035500        AND WS-ORIGEM-MAIUSCULA = 'GOV'                                   
035600        AND MRG-ZUC-NUMERO-SGO NOT = SPACES                               
035700        SET WS-PROTOCOLO-RECONSTROI TO TRUE                               
035800     END-IF                                                               
035900                                                                          
036000     IF WS-PROTOCOLO-RECONSTROI                                           
036100        PERFORM 2310-MONTAR-PROTO-I THRU 2310-MONTAR-PROTO-F              
036200     END-IF.                                                              
036300                                                                          
036400 2300-REGRA-R3-F. EXIT.                                                   
036500                                                                          
036600*---------------------------------------------------------------          
036700 2310-MONTAR-PROTO-I.                                                     
036800                                                                          
036900     MOVE SPACES TO LK-DATSP-AREA-LOCAL                                   
037000     SET LK-DATSP-NORMALIZAR TO TRUE                                      
037100     MOVE MRG-ZUC-DATA-INICIO TO LK-DATSP-DATA-ENT                        
037200     CALL 'PGMDATSP' USING LK-DATSP-AREA-LOCAL                            
037300                                                                          
037400     IF LK-DATSP-RETORNO = ZERO                                           
037500        MOVE LK-DATSP-SAIDA(1:4) TO WS-ANOMES-ANO                         
037600        MOVE LK-DATSP-SAIDA(6:2) TO WS-ANOMES-MES                         
037700                                                                          
037800        MOVE ZERO   TO WS-QT-SGO-DIGITOS                                  
037900        MOVE SPACES TO WS-SGO-DIGITOS                                     
038000        PERFORM 2311-EXTRAIR-1-DIGITO-SGO-I                               
038100                THRU 2311-EXTRAIR-1-DIGITO-SGO-F                          
038200                VARYING WS-IND-SGO FROM 1 BY 1                            
038300                UNTIL WS-IND-SGO > 12                                     
038400                                                                          
038500        IF WS-QT-SGO-DIGITOS >= 11                                        
038600           COMPUTE WS-INICIO-ULT11 = WS-QT-SGO-DIGITOS - 10               
038700           MOVE WS-SGO-DIGITOS(WS-INICIO-ULT11:11)                        
038800             TO WS-SGO-ULTIMOS11                                          
038900           MOVE SPACES TO WS-PROTOCOLO-NOVO                               
039000           MOVE WS-ANOMES       TO WS-PROTOCOLO-NOVO(1:6)                 
039100           MOVE WS-SGO-ULTIMOS11 TO WS-PROTOCOLO-NOVO(7:11)               
039200                                                                          
039300           IF WS-PROTOCOLO-OCR(17) = SPACE                                
039400              PERFORM 2320-CORRIGIR-16-I THRU 2320-CORRIGIR-16-F          
039500           END-IF                                                         
039600                                                                          
039700           MOVE WS-PROTOCOLO-NOVO TO OUV-PROTOCOLO-GOV                    
039800        ELSE                                                              
039900           MOVE SPACES TO OUV-PROTOCOLO-GOV                               
040000        END-IF                                                            
040100     ELSE                                                                 
040200        MOVE SPACES TO OUV-PROTOCOLO-GOV                                  
040300     END-IF.                                                              
040400                                                                          
040500 2310-MONTAR-PROTO-F. EXIT.                                               
040600                                                                          
040700*---------------------------------------------------------------          
040800 2311-EXTRAIR-1-DIGITO-SGO-I.                                             
040900                                                                          
041000     IF MRG-ZUC-NUMERO-SGO(WS-IND-SGO:1) IS DIGITO                        
041100        ADD 1 TO WS-QT-SGO-DIGITOS                                        
041200        MOVE MRG-ZUC-NUMERO-SGO(WS-IND-SGO:1)                             
041300          TO WS-SGO-DIG-OCR(WS-QT-SGO-DIGITOS)                            
041400     END-IF.                                                              
041500                                                                          
041600 2311-EXTRAIR-1-DIGITO-SGO-F. EXIT.                                       
041700                                                                          
041800*---------------------------------------------------------------          
041900*    GUARDA DO ANO-MES DE 5 POSICOES (MES SEM ZERO A ESQUERDA) -          
042000*    INSERE UM '0' LOGO APOS O ANO PARA COMPLETAR OS 17 DIGITOS.          
042100 2320-CORRIGIR-16-I.                                                      
042200                                                                          
042300     MOVE WS-PROTOCOLO-NOVO(5:12) TO WS-PROTOCOLO-RESTO                   
042400     MOVE '0'                     TO WS-PROTOCOLO-NOVO(5:1)               
042500     MOVE WS-PROTOCOLO-RESTO      TO WS-PROTOCOLO-NOVO(6:12).             
042600                                                                          
042700 2320-CORRIGIR-16-F. EXIT.                                                
042800                                                                          
042900*---------------------------------------------------------------          
043000*    REGRA R4 - NORMALIZA AS DATAS SIMPLES (SEM HORA ASSOCIADA).          
043100 2400-REGRA-R4-I.                                                         
043200                                                                          
043300     MOVE MRG-ZUC-DATA-SAGE TO LK-DATSP-DATA-ENT                          
043400     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
043500     MOVE LK-DATSP-SAIDA(1:10) TO OUV-DATA-SAGE                           
043600                                                                          
043700     MOVE MRG-ZUC-DATA-INICIO TO LK-DATSP-DATA-ENT                        
043800     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
043900     MOVE LK-DATSP-SAIDA(1:10) TO OUV-DATA-INICIO                         
044000                                                                          
044100     MOVE MRG-ZUC-DATA-FIM TO LK-DATSP-DATA-ENT                           
044200     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
044300     MOVE LK-DATSP-SAIDA(1:10) TO OUV-DATA-FIM                            
044400                                                                          
044500     MOVE MRG-ZUC-DATA-ENCERRAM TO LK-DATSP-DATA-ENT                      
044600     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
044700     MOVE LK-DATSP-SAIDA(1:10) TO OUV-DATA-ENCERRAMENTO                   
044800                                                                          
044900     MOVE MRG-NOT-DATA-CRIACAO TO LK-DATSP-DATA-ENT                       
045000     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
045100     MOVE LK-DATSP-SAIDA(1:10) TO OUV-DATA-CRIACAO                        
045200                                                                          
045300     MOVE MRG-NOT-CONCLUSAO-DESEJ TO LK-DATSP-DATA-ENT                    
045400     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
045500     MOVE LK-DATSP-SAIDA(1:10) TO OUV-CONCLUSAO-DESEJ                     
045600                                                                          
045700     MOVE MRG-NOT-DATA-ENCERRAM TO LK-DATSP-DATA-ENT                      
045800     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
045900     MOVE LK-DATSP-SAIDA(1:10) TO OUV-DATA-ENC-IW59                       
046000                                                                          
046100     MOVE MRG-NOT-MODIFICADO-EM TO LK-DATSP-DATA-ENT                      
046200     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
046300     MOVE LK-DATSP-SAIDA(1:10) TO OUV-MODIFICADO-EM.                      
046400                                                                          
046500 2400-REGRA-R4-F. EXIT.                                                   
046600                                                                          
046700*---------------------------------------------------------------          
046800 2490-NORMALIZAR-I.                                                       
046900                                                                          
047000     MOVE SPACES TO LK-DATSP-HORA-ENT LK-DATSP-SAIDA                      
047100     SET LK-DATSP-NORMALIZAR TO TRUE                                      
047200     CALL 'PGMDATSP' USING LK-DATSP-AREA-LOCAL                            
047300     IF LK-DATSP-RETORNO NOT = ZERO                                       
047400        MOVE SPACES TO LK-DATSP-SAIDA                                     
047500     END-IF.                                                              
047600                                                                          
047700 2490-NORMALIZAR-F. EXIT.                                                 
047800                                                                          
047900*---------------------------------------------------------------          
048000*    REGRA R5 - COMBINA OS 3 PARES DATA+HORA DO IW59 EM UM UNICO          
048100*    TIMESTAMP; OS CAMPOS DE ORIGEM SAO DESCARTADOS DA SAIDA.             
048200 2500-REGRA-R5-I.                                                         
048300                                                                          
048400     MOVE MRG-NOT-INIC-AVARIA-DT TO LK-DATSP-DATA-ENT                     
048500     MOVE MRG-NOT-INIC-AVARIA-HR TO LK-DATSP-HORA-ENT                     
048600     PERFORM 2590-COMBINAR-I THRU 2590-COMBINAR-F                         
048700     MOVE LK-DATSP-SAIDA TO OUV-INICIO-AVARIA-TS                          
048800                                                                          
048900     MOVE MRG-NOT-INIC-DESEJ-DT TO LK-DATSP-DATA-ENT                      
049000     MOVE MRG-NOT-INIC-DESEJ-HR TO LK-DATSP-HORA-ENT                      
049100     PERFORM 2590-COMBINAR-I THRU 2590-COMBINAR-F                         
049200     MOVE LK-DATSP-SAIDA TO OUV-INICIO-DESEJ-TS                           
049300                                                                          
049400     MOVE MRG-NOT-FIM-AVARIA-DT TO LK-DATSP-DATA-ENT                      
049500     MOVE MRG-NOT-FIM-AVARIA-HR TO LK-DATSP-HORA-ENT                      
049600     PERFORM 2590-COMBINAR-I THRU 2590-COMBINAR-F                         
049700     MOVE LK-DATSP-SAIDA TO OUV-FIM-AVARIA-TS.                            
049800                                                                          
049900 2500-REGRA-R5-F. EXIT.                                                   
050000                                                                          
050100*---------------------------------------------------------------          
050200*    A HORA VIAJA JUNTO SO SE A DATA FOR VALIDA (SENAO O PAR              
050300*    VIRA AUSENTE, CONFORME A REGRA R5).                                  
050400 2590-COMBINAR-I.                                                         
050500                                                                          
050600     MOVE LK-DATSP-HORA-ENT TO WS-HORA-SALVA                              
050700     PERFORM 2490-NORMALIZAR-I THRU 2490-NORMALIZAR-F                     
050800                                                                          
050900     IF LK-DATSP-SAIDA(1:10) = SPACES                                     
051000        MOVE SPACES TO LK-DATSP-SAIDA                                     
051100     ELSE                                                                 
051200        MOVE LK-DATSP-SAIDA(1:10) TO LK-DATSP-DATA-ENT                    
051300        MOVE WS-HORA-SALVA        TO LK-DATSP-HORA-ENT                    
051400        SET LK-DATSP-COMBINAR TO TRUE                                     
051500        CALL 'PGMDATSP' USING LK-DATSP-AREA-LOCAL                         
051600        IF LK-DATSP-RETORNO NOT = ZERO                                    
051700           MOVE SPACES TO LK-DATSP-SAIDA                                  
051800        END-IF                                                            
051900     END-IF.                                                              
052000                                                                          
052100 2590-COMBINAR-F. EXIT.                                                   
052200                                                                          
052300*---------------------------------------------------------------          
052400*    SELECAO DOS CAMPOS RESTANTES (OS QUE NAO DEPENDEM DAS                
052500*    REGRAS R3/R4/R5) PARA O LAYOUT CONSOLIDADO DE SAIDA.                 
052600 2600-SELECIONAR-I.                                                       
052700                                                                          
052800     MOVE MRG-ZUC-NOTA-MEDIDA      TO OUV-NOTA-MEDIDA                     
052900     MOVE MRG-ZUC-NUMERO-SGO       TO OUV-NUMERO-SGO                      
053000     MOVE MRG-ZUC-CIP              TO OUV-CIP                             
053100     MOVE MRG-ZUC-NUMERO-PARCEIRO  TO OUV-NUMERO-PARCEIRO                 
053200     MOVE MRG-ZUC-INSTALACAO       TO OUV-INSTALACAO                      
053300     MOVE MRG-ZUC-MOTIVO           TO OUV-MOTIVO                          
053400     MOVE MRG-ZUC-ASSUNTO          TO OUV-ASSUNTO                         
053500     MOVE MRG-ZUC-PROCESSO         TO OUV-PROCESSO                        
053600     MOVE MRG-ZUC-ORIGEM           TO OUV-ORIGEM                          
053700     MOVE MRG-ZUC-MEIO-CONTATO     TO OUV-MEIO-CONTATO                    
053800     MOVE MRG-ZUC-NOTA-REVISADA    TO OUV-NOTA-REVISADA                   
053900     MOVE MRG-ZUC-STATUS           TO OUV-STATUS                          
054000     MOVE MRG-ZUC-PROVIDENCIA      TO OUV-PROVIDENCIA                     
054100     MOVE MRG-ZUC-STATUS-ANTERIOR  TO OUV-STATUS-ANTERIOR                 
054200     MOVE MRG-ZUC-LOCALIDADE       TO OUV-LOCALIDADE                      
054300     MOVE MRG-ZUC-REGIONAL         TO OUV-REGIONAL                        
054400     MOVE MRG-NOT-TIPO-NOTA        TO OUV-TIPO-NOTA                       
054500     MOVE MRG-NOT-NOTA             TO OUV-NOTA                            
054600     MOVE MRG-NOT-NOTIFICADOR      TO OUV-NOTIFICADOR                     
054700     MOVE MRG-NOT-STATUS-USUARIO   TO OUV-STATUS-USUARIO                  
054800     MOVE MRG-NOT-MODIFICADO-POR   TO OUV-MODIFICADO-POR                  
054900     MOVE MRG-NOT-INSTALACAO       TO OUV-INSTALACAO-IW59                 
055000     MOVE MRG-NOT-CLIENTE          TO OUV-CLIENTE                         
055100     MOVE MRG-NOT-DESCRICAO        TO OUV-DESCRICAO                       
055200     MOVE MRG-NOT-CIDADE           TO OUV-CIDADE                          
055300     MOVE MRG-NOT-RUA              TO OUV-RUA                             
055400     MOVE MRG-NOT-BAIRRO           TO OUV-BAIRRO                          
055500     MOVE MRG-NOT-NUMERO-ENDERECO  TO OUV-NUMERO-ENDERECO.                
055600                                                                          
055700 2600-SELECIONAR-F. EXIT.                                                 
055800                                                                          
055900*---------------------------------------------------------------          
056000*    REGRA R6 - LIMPEZA: REBARBA DE BRANCOS E OS LITERAIS                 
056100*    'NAN'/'NONE'/'NAT' VIRAM CAMPO AUSENTE (EM BRANCO), EM               
056200*    TODOS OS CAMPOS DO LAYOUT CONSOLIDADO DE SAIDA.                      
056300*    2014-11-10  JCS  PROJ-GOV351  REGRA R6 PASSA A COBRIR                
056400*                                 TODOS OS CAMPOS DO LAYOUT,              
056500*                                 E NAO MAIS UM SUBCONJUNTO.              
056600 2700-REGRA-R6-I.                                                 GOV351  
056700                                                                          
056800      PERFORM 2701-LIMPAR-TEXTOS-I THRU 2701-LIMPAR-TEXTOS-F              
056900      PERFORM 2702-LIMPAR-DATAS-I  THRU 2702-LIMPAR-DATAS-F.              
057000                                                                          
057100 2700-REGRA-R6-F. EXIT.                                                   
057200                                                                          
057300*    LIMPA OS CAMPOS ALFANUMERICOS DO LAYOUT DE SAIDA: TIRA A             
057400*    REBARBA DE BRANCOS E TRANSFORMA 'NAN'/'NONE' EM AUSENTE.             
057500 2701-LIMPAR-TEXTOS-I.                                                    
057600                                                                          
057700      MOVE 18 TO WS-CAMPO-LARGO                                           
057800      MOVE OUV-NOTA-MEDIDA(1:18) TO WS-CAMPO-LIMPAR(1:18)                 
057900      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
058000      MOVE WS-CAMPO-LIMPAR(1:18) TO OUV-NOTA-MEDIDA                       
058100      IF OUV-NOTA-MEDIDA = 'nan' OR OUV-NOTA-MEDIDA = 'None'              
058200         MOVE SPACES TO OUV-NOTA-MEDIDA                                   
058300      END-IF                                                              
058400      MOVE 12 TO WS-CAMPO-LARGO                                           
058500      MOVE OUV-NUMERO-SGO(1:12) TO WS-CAMPO-LIMPAR(1:12)                  
058600      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
058700      MOVE WS-CAMPO-LIMPAR(1:12) TO OUV-NUMERO-SGO                        
058800      IF OUV-NUMERO-SGO = 'nan' OR OUV-NUMERO-SGO = 'None'                
058900         MOVE SPACES TO OUV-NUMERO-SGO                                    
059000      END-IF                                                              
059100      MOVE 15 TO WS-CAMPO-LARGO                                           
059200      MOVE OUV-CIP(1:15) TO WS-CAMPO-LIMPAR(1:15)                         
059300      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
059400      MOVE WS-CAMPO-LIMPAR(1:15) TO OUV-CIP                               
059500      IF OUV-CIP = 'nan' OR OUV-CIP = 'None'                              
059600         MOVE SPACES TO OUV-CIP                                           
059700      END-IF                                                              
059800      MOVE 17 TO WS-CAMPO-LARGO                                           
059900      MOVE OUV-PROTOCOLO-GOV(1:17) TO WS-CAMPO-LIMPAR(1:17)               
060000      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
060100      MOVE WS-CAMPO-LIMPAR(1:17) TO OUV-PROTOCOLO-GOV                     
060200      IF OUV-PROTOCOLO-GOV = 'nan' OR OUV-PROTOCOLO-GOV = 'None'          
060300         MOVE SPACES TO OUV-PROTOCOLO-GOV                                 
060400      END-IF                                                              
060500      MOVE 17 TO WS-CAMPO-LARGO                                           
060600      MOVE OUV-PROTOCOLO-GOV-ORIG(1:17) TO WS-CAMPO-LIMPAR(1:17)          
060700      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
060800      MOVE WS-CAMPO-LIMPAR(1:17) TO OUV-PROTOCOLO-GOV-ORIG                
060900      IF OUV-PROTOCOLO-GOV-ORIG = 'nan'                                   
061000         OR OUV-PROTOCOLO-GOV-ORIG = 'None'                               
061100         MOVE SPACES TO OUV-PROTOCOLO-GOV-ORIG                            
061200      END-IF                                                              
061300      MOVE 12 TO WS-CAMPO-LARGO                                           
061400      MOVE OUV-NUMERO-PARCEIRO(1:12) TO WS-CAMPO-LIMPAR(1:12)             
061500      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
061600      MOVE WS-CAMPO-LIMPAR(1:12) TO OUV-NUMERO-PARCEIRO                   
061700      IF OUV-NUMERO-PARCEIRO = 'nan'                                      
061800         OR OUV-NUMERO-PARCEIRO = 'None'                                  
061900         MOVE SPACES TO OUV-NUMERO-PARCEIRO                               
062000      END-IF                                                              
062100      MOVE 12 TO WS-CAMPO-LARGO                                           
062200      MOVE OUV-INSTALACAO(1:12) TO WS-CAMPO-LIMPAR(1:12)                  
062300      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
062400      MOVE WS-CAMPO-LIMPAR(1:12) TO OUV-INSTALACAO                        
062500      IF OUV-INSTALACAO = 'nan' OR OUV-INSTALACAO = 'None'                
062600         MOVE SPACES TO OUV-INSTALACAO                                    
062700      END-IF                                                              
062800      MOVE 40 TO WS-CAMPO-LARGO                                           
062900      MOVE OUV-MOTIVO(1:40) TO WS-CAMPO-LIMPAR(1:40)                      
063000      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
063100      MOVE WS-CAMPO-LIMPAR(1:40) TO OUV-MOTIVO                            
063200      IF OUV-MOTIVO = 'nan' OR OUV-MOTIVO = 'None'                        
063300         MOVE SPACES TO OUV-MOTIVO                                        
063400      END-IF                                                              
063500      MOVE 40 TO WS-CAMPO-LARGO                                           
063600      MOVE OUV-ASSUNTO(1:40) TO WS-CAMPO-LIMPAR(1:40)                     
063700      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
063800      MOVE WS-CAMPO-LIMPAR(1:40) TO OUV-ASSUNTO                           
063900      IF OUV-ASSUNTO = 'nan' OR OUV-ASSUNTO = 'None'                      
064000         MOVE SPACES TO OUV-ASSUNTO                                       
064100      END-IF                                                              
064200      MOVE 30 TO WS-CAMPO-LARGO                                           
064300      MOVE OUV-PROCESSO(1:30) TO WS-CAMPO-LIMPAR(1:30)                    
064400      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
064500      MOVE WS-CAMPO-LIMPAR(1:30) TO OUV-PROCESSO                          
064600      IF OUV-PROCESSO = 'nan' OR OUV-PROCESSO = 'None'                    
064700         MOVE SPACES TO OUV-PROCESSO                                      
064800      END-IF                                                              
064900      MOVE 10 TO WS-CAMPO-LARGO                                           
065000      MOVE OUV-ORIGEM(1:10) TO WS-CAMPO-LIMPAR(1:10)                      
065100      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
065200      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-ORIGEM                            
065300      IF OUV-ORIGEM = 'nan' OR OUV-ORIGEM = 'None'                        
065400         MOVE SPACES TO OUV-ORIGEM                                        
065500      END-IF                                                              
065600      MOVE 20 TO WS-CAMPO-LARGO                                           
065700      MOVE OUV-MEIO-CONTATO(1:20) TO WS-CAMPO-LIMPAR(1:20)                
065800      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
065900      MOVE WS-CAMPO-LIMPAR(1:20) TO OUV-MEIO-CONTATO                      
066000      IF OUV-MEIO-CONTATO = 'nan' OR OUV-MEIO-CONTATO = 'None'            
066100         MOVE SPACES TO OUV-MEIO-CONTATO                                  
066200      END-IF                                                              
066300      MOVE 18 TO WS-CAMPO-LARGO                                           
066400      MOVE OUV-NOTA-REVISADA(1:18) TO WS-CAMPO-LIMPAR(1:18)               
066500      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
066600      MOVE WS-CAMPO-LIMPAR(1:18) TO OUV-NOTA-REVISADA                     
066700      IF OUV-NOTA-REVISADA = 'nan' OR OUV-NOTA-REVISADA = 'None'          
066800         MOVE SPACES TO OUV-NOTA-REVISADA                                 
066900      END-IF                                                              
067000      MOVE 20 TO WS-CAMPO-LARGO                                           
067100      MOVE OUV-STATUS(1:20) TO WS-CAMPO-LIMPAR(1:20)                      
067200      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
067300      MOVE WS-CAMPO-LIMPAR(1:20) TO OUV-STATUS                            
067400      IF OUV-STATUS = 'nan' OR OUV-STATUS = 'None'                        
067500         MOVE SPACES TO OUV-STATUS                                        
067600      END-IF                                                              
067700      MOVE 40 TO WS-CAMPO-LARGO                                           
067800      MOVE OUV-PROVIDENCIA(1:40) TO WS-CAMPO-LIMPAR(1:40)                 
067900      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
068000      MOVE WS-CAMPO-LIMPAR(1:40) TO OUV-PROVIDENCIA                       
068100      IF OUV-PROVIDENCIA = 'nan' OR OUV-PROVIDENCIA = 'None'              
068200         MOVE SPACES TO OUV-PROVIDENCIA                                   
068300      END-IF                                                              
068400      MOVE 20 TO WS-CAMPO-LARGO                                           
068500      MOVE OUV-STATUS-ANTERIOR(1:20) TO WS-CAMPO-LIMPAR(1:20)             
068600      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
068700      MOVE WS-CAMPO-LIMPAR(1:20) TO OUV-STATUS-ANTERIOR                   
068800      IF OUV-STATUS-ANTERIOR = 'nan'                                      
068900         OR OUV-STATUS-ANTERIOR = 'None'                                  
069000         MOVE SPACES TO OUV-STATUS-ANTERIOR                               
069100      END-IF                                                              
069200      MOVE 30 TO WS-CAMPO-LARGO                                           
069300      MOVE OUV-LOCALIDADE(1:30) TO WS-CAMPO-LIMPAR(1:30)                  
069400      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
069500      MOVE WS-CAMPO-LIMPAR(1:30) TO OUV-LOCALIDADE                        
069600      IF OUV-LOCALIDADE = 'nan' OR OUV-LOCALIDADE = 'None'                
069700         MOVE SPACES TO OUV-LOCALIDADE                                    
069800      END-IF                                                              
069900      MOVE 20 TO WS-CAMPO-LARGO                                           
070000      MOVE OUV-REGIONAL(1:20) TO WS-CAMPO-LIMPAR(1:20)                    
070100      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
070200      MOVE WS-CAMPO-LIMPAR(1:20) TO OUV-REGIONAL                          
070300      IF OUV-REGIONAL = 'nan' OR OUV-REGIONAL = 'None'                    
070400         MOVE SPACES TO OUV-REGIONAL                                      
070500      END-IF                                                              
070600      MOVE 4 TO WS-CAMPO-LARGO                                            
070700      MOVE OUV-TIPO-NOTA(1:4) TO WS-CAMPO-LIMPAR(1:4)                     
070800      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
070900      MOVE WS-CAMPO-LIMPAR(1:4) TO OUV-TIPO-NOTA                          
071000      IF OUV-TIPO-NOTA = 'nan' OR OUV-TIPO-NOTA = 'None'                  
071100         MOVE SPACES TO OUV-TIPO-NOTA                                     
071200      END-IF                                                              
071300      MOVE 18 TO WS-CAMPO-LARGO                                           
071400      MOVE OUV-NOTA(1:18) TO WS-CAMPO-LIMPAR(1:18)                        
071500      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
071600      MOVE WS-CAMPO-LIMPAR(1:18) TO OUV-NOTA                              
071700      IF OUV-NOTA = 'nan' OR OUV-NOTA = 'None'                            
071800         MOVE SPACES TO OUV-NOTA                                          
071900      END-IF                                                              
072000      MOVE 20 TO WS-CAMPO-LARGO                                           
072100      MOVE OUV-NOTIFICADOR(1:20) TO WS-CAMPO-LIMPAR(1:20)                 
072200      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
072300      MOVE WS-CAMPO-LIMPAR(1:20) TO OUV-NOTIFICADOR                       
072400      IF OUV-NOTIFICADOR = 'nan' OR OUV-NOTIFICADOR = 'None'              
072500         MOVE SPACES TO OUV-NOTIFICADOR                                   
072600      END-IF                                                              
072700      MOVE 20 TO WS-CAMPO-LARGO                                           
072800      MOVE OUV-STATUS-USUARIO(1:20) TO WS-CAMPO-LIMPAR(1:20)              
072900      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
073000      MOVE WS-CAMPO-LIMPAR(1:20) TO OUV-STATUS-USUARIO                    
073100      IF OUV-STATUS-USUARIO = 'nan' OR OUV-STATUS-USUARIO = 'None'        
073200         MOVE SPACES TO OUV-STATUS-USUARIO                                
073300      END-IF                                                              
073400      MOVE 20 TO WS-CAMPO-LARGO                                           
073500      MOVE OUV-MODIFICADO-POR(1:20) TO WS-CAMPO-LIMPAR(1:20)              
073600      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
073700      MOVE WS-CAMPO-LIMPAR(1:20) TO OUV-MODIFICADO-POR                    
073800      IF OUV-MODIFICADO-POR = 'nan' OR OUV-MODIFICADO-POR = 'None'        
073900         MOVE SPACES TO OUV-MODIFICADO-POR                                
074000      END-IF                                                              
074100      MOVE 12 TO WS-CAMPO-LARGO                                           
074200      MOVE OUV-INSTALACAO-IW59(1:12) TO WS-CAMPO-LIMPAR(1:12)             
074300      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
074400      MOVE WS-CAMPO-LIMPAR(1:12) TO OUV-INSTALACAO-IW59                   
074500      IF OUV-INSTALACAO-IW59 = 'nan'                                      
074600         OR OUV-INSTALACAO-IW59 = 'None'                                  
074700         MOVE SPACES TO OUV-INSTALACAO-IW59                               
074800      END-IF                                                              
074900      MOVE 30 TO WS-CAMPO-LARGO                                           
075000      MOVE OUV-CLIENTE(1:30) TO WS-CAMPO-LIMPAR(1:30)                     
075100      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
075200      MOVE WS-CAMPO-LIMPAR(1:30) TO OUV-CLIENTE                           
075300      IF OUV-CLIENTE = 'nan' OR OUV-CLIENTE = 'None'                      
075400         MOVE SPACES TO OUV-CLIENTE                                       
075500      END-IF                                                              
075600      MOVE 40 TO WS-CAMPO-LARGO                                           
075700      MOVE OUV-DESCRICAO(1:40) TO WS-CAMPO-LIMPAR(1:40)                   
075800      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
075900      MOVE WS-CAMPO-LIMPAR(1:40) TO OUV-DESCRICAO                         
076000      IF OUV-DESCRICAO = 'nan' OR OUV-DESCRICAO = 'None'                  
076100         MOVE SPACES TO OUV-DESCRICAO                                     
076200      END-IF                                                              
076300      MOVE 25 TO WS-CAMPO-LARGO                                           
076400      MOVE OUV-CIDADE(1:25) TO WS-CAMPO-LIMPAR(1:25)                      
076500      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
076600      MOVE WS-CAMPO-LIMPAR(1:25) TO OUV-CIDADE                            
076700      IF OUV-CIDADE = 'nan' OR OUV-CIDADE = 'None'                        
076800         MOVE SPACES TO OUV-CIDADE                                        
076900      END-IF                                                              
077000      MOVE 40 TO WS-CAMPO-LARGO                                           
077100      MOVE OUV-RUA(1:40) TO WS-CAMPO-LIMPAR(1:40)                         
077200      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
077300      MOVE WS-CAMPO-LIMPAR(1:40) TO OUV-RUA                               
077400      IF OUV-RUA = 'nan' OR OUV-RUA = 'None'                              
077500         MOVE SPACES TO OUV-RUA                                           
077600      END-IF                                                              
077700      MOVE 25 TO WS-CAMPO-LARGO                                           
077800      MOVE OUV-BAIRRO(1:25) TO WS-CAMPO-LIMPAR(1:25)                      
077900      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
078000      MOVE WS-CAMPO-LIMPAR(1:25) TO OUV-BAIRRO                            
078100      IF OUV-BAIRRO = 'nan' OR OUV-BAIRRO = 'None'                        
078200         MOVE SPACES TO OUV-BAIRRO                                        
078300      END-IF                                                              
078400      MOVE 10 TO WS-CAMPO-LARGO                                           
078500      MOVE OUV-NUMERO-ENDERECO(1:10) TO WS-CAMPO-LIMPAR(1:10)             
078600      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
078700      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-NUMERO-ENDERECO                   
078800      IF OUV-NUMERO-ENDERECO = 'nan'                                      
078900         OR OUV-NUMERO-ENDERECO = 'None'                                  
079000         MOVE SPACES TO OUV-NUMERO-ENDERECO                               
079100      END-IF.                                                             
079200                                                                          
079300 2701-LIMPAR-TEXTOS-F. EXIT.                                              
079400                                                                          
079500*    LIMPA OS CAMPOS DE DATA/HORA DO LAYOUT DE SAIDA: TIRA A              
079600*    REBARBA DE BRANCOS E TRANSFORMA 'NAT' EM AUSENTE.                    
079700 2702-LIMPAR-DATAS-I.                                                     
079800                                                                          
079900      MOVE 10 TO WS-CAMPO-LARGO                                           
080000      MOVE OUV-DATA-SAGE(1:10) TO WS-CAMPO-LIMPAR(1:10)                   
080100      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
080200      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-DATA-SAGE                         
080300      IF OUV-DATA-SAGE = 'NaT'                                            
080400         MOVE SPACES TO OUV-DATA-SAGE                                     
080500      END-IF                                                              
080600      MOVE 10 TO WS-CAMPO-LARGO                                           
080700      MOVE OUV-DATA-INICIO(1:10) TO WS-CAMPO-LIMPAR(1:10)                 
080800      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
080900      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-DATA-INICIO                       
081000      IF OUV-DATA-INICIO = 'NaT'                                          
081100         MOVE SPACES TO OUV-DATA-INICIO                                   
081200      END-IF                                                              
081300      MOVE 10 TO WS-CAMPO-LARGO                                           
081400      MOVE OUV-DATA-FIM(1:10) TO WS-CAMPO-LIMPAR(1:10)                    
081500      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
081600      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-DATA-FIM                          
081700      IF OUV-DATA-FIM = 'NaT'                                             
081800         MOVE SPACES TO OUV-DATA-FIM                                      
081900      END-IF                                                              
082000      MOVE 10 TO WS-CAMPO-LARGO                                           
082100      MOVE OUV-DATA-ENCERRAMENTO(1:10) TO WS-CAMPO-LIMPAR(1:10)           
082200      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
082300      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-DATA-ENCERRAMENTO                 
082400      IF OUV-DATA-ENCERRAMENTO = 'NaT'                                    
082500         MOVE SPACES TO OUV-DATA-ENCERRAMENTO                             
082600      END-IF                                                              
082700      MOVE 10 TO WS-CAMPO-LARGO                                           
082800      MOVE OUV-DATA-CRIACAO(1:10) TO WS-CAMPO-LIMPAR(1:10)                
082900      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
083000      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-DATA-CRIACAO                      
083100      IF OUV-DATA-CRIACAO = 'NaT'                                         
083200         MOVE SPACES TO OUV-DATA-CRIACAO                                  
083300      END-IF                                                              
083400      MOVE 19 TO WS-CAMPO-LARGO                                           
083500      MOVE OUV-INICIO-AVARIA-TS(1:19) TO WS-CAMPO-LIMPAR(1:19)            
083600      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
083700      MOVE WS-CAMPO-LIMPAR(1:19) TO OUV-INICIO-AVARIA-TS                  
083800      IF OUV-INICIO-AVARIA-TS = 'NaT'                                     
083900         MOVE SPACES TO OUV-INICIO-AVARIA-TS                              
084000      END-IF                                                              
084100      MOVE 19 TO WS-CAMPO-LARGO                                           
084200      MOVE OUV-INICIO-DESEJ-TS(1:19) TO WS-CAMPO-LIMPAR(1:19)             
084300      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
084400      MOVE WS-CAMPO-LIMPAR(1:19) TO OUV-INICIO-DESEJ-TS                   
084500      IF OUV-INICIO-DESEJ-TS = 'NaT'                                      
084600         MOVE SPACES TO OUV-INICIO-DESEJ-TS                               
084700      END-IF                                                              
084800      MOVE 10 TO WS-CAMPO-LARGO                                           
084900      MOVE OUV-CONCLUSAO-DESEJ(1:10) TO WS-CAMPO-LIMPAR(1:10)             
085000      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
085100      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-CONCLUSAO-DESEJ                   
085200      IF OUV-CONCLUSAO-DESEJ = 'NaT'                                      
085300         MOVE SPACES TO OUV-CONCLUSAO-DESEJ                               
085400      END-IF                                                              
085500      MOVE 19 TO WS-CAMPO-LARGO                                           
085600      MOVE OUV-FIM-AVARIA-TS(1:19) TO WS-CAMPO-LIMPAR(1:19)               
085700      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
085800      MOVE WS-CAMPO-LIMPAR(1:19) TO OUV-FIM-AVARIA-TS                     
085900      IF OUV-FIM-AVARIA-TS = 'NaT'                                        
086000         MOVE SPACES TO OUV-FIM-AVARIA-TS                                 
086100      END-IF                                                              
086200      MOVE 10 TO WS-CAMPO-LARGO                                           
086300      MOVE OUV-DATA-ENC-IW59(1:10) TO WS-CAMPO-LIMPAR(1:10)               
086400      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
086500      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-DATA-ENC-IW59                     
086600      IF OUV-DATA-ENC-IW59 = 'NaT'                                        
086700         MOVE SPACES TO OUV-DATA-ENC-IW59                                 
086800      END-IF                                                              
086900      MOVE 10 TO WS-CAMPO-LARGO                                           
087000      MOVE OUV-MODIFICADO-EM(1:10) TO WS-CAMPO-LIMPAR(1:10)               
087100      PERFORM 2710-LIMPAR-CAMPO-I THRU 2710-LIMPAR-CAMPO-F                
087200      MOVE WS-CAMPO-LIMPAR(1:10) TO OUV-MODIFICADO-EM                     
087300      IF OUV-MODIFICADO-EM = 'NaT'                                        
087400         MOVE SPACES TO OUV-MODIFICADO-EM                                 
087500      END-IF.                                                             
087600                                                                          
087700 2702-LIMPAR-DATAS-F. EXIT.                                               
087800                                                                          
087900*---------------------------------------------------------------          
088000*    ROTINA GENERICA DA REGRA R6 - RECEBE EM WS-CAMPO-LIMPAR              
088100*    (LARGURA EM WS-CAMPO-LARGO) E DEVOLVE O MESMO CAMPO COM A            
088200*    REBARBA DE BRANCOS A ESQUERDA E A DIREITA REMOVIDA; CAMPO            
088300*    TODO EM BRANCO PERMANECE EM BRANCO.                                  
088400 2710-LIMPAR-CAMPO-I.                                                     
088500                                                                          
088600      COMPUTE WS-POS-1A-NAOBRANCO = WS-CAMPO-LARGO + 1                    
088700      PERFORM 2711-TESTAR-1-POSICAO-LIMPAR-I                              
088800              THRU 2711-TESTAR-1-POSICAO-LIMPAR-F                         
088900              VARYING WS-IND-LIMPAR FROM 1 BY 1                           
089000              UNTIL WS-IND-LIMPAR > WS-CAMPO-LARGO                        
089100      IF WS-POS-1A-NAOBRANCO > WS-CAMPO-LARGO                             
089200         MOVE SPACES TO WS-CAMPO-LIMPAR                                   
089300      ELSE                                                                
089400         IF WS-POS-1A-NAOBRANCO > 1                                       
089500            COMPUTE WS-TAM-RESTANTE = WS-CAMPO-LARGO -                    
089600                    WS-POS-1A-NAOBRANCO + 1                               
089700            MOVE SPACES TO WS-CAMPO-LIMPAR-TMP                            
089800            MOVE WS-CAMPO-LIMPAR(WS-POS-1A-NAOBRANCO:                     
089900                  WS-TAM-RESTANTE)                                        
090000              TO WS-CAMPO-LIMPAR-TMP(1:WS-TAM-RESTANTE)                   
090100            MOVE WS-CAMPO-LIMPAR-TMP TO WS-CAMPO-LIMPAR                   
090200         END-IF                                                           
090300      END-IF.                                                             
090400                                                                          
090500 2710-LIMPAR-CAMPO-F. EXIT.                                               
090600                                                                          
090700 2711-TESTAR-1-POSICAO-LIMPAR-I.                                          
090800                                                                          
090900      IF WS-CAMPO-OCR(WS-IND-LIMPAR) NOT = SPACE                          
091000         AND WS-POS-1A-NAOBRANCO > WS-CAMPO-LARGO                         
091100         MOVE WS-IND-LIMPAR TO WS-POS-1A-NAOBRANCO                        
091200      END-IF.                                                             
091300                                                                          
091400 2711-TESTAR-1-POSICAO-LIMPAR-F. EXIT.                                    
091500                                                                          
091600*---------------------------------------------------------------          
091700*    ACUMULA, SEM REPETIR, AS DATAS-INICIO DO PERIODO PARA A              
091800*    EXCLUSAO POR DATA NA UNIDADE DE CARGA (PGMLODSP).                    
091900 2800-ACUM-DATA-I.                                                        
092000                                                                          
092100     IF OUV-DATA-INICIO NOT = SPACES                                      
092200        SET WS-IDX-DATA TO 1                                              
092300        SEARCH TAB-DATA-ENTRY                                             
092400           AT END                                                         
092500              IF WS-QT-DATAS-DISTINTAS < 366                              
092600                 ADD 1 TO WS-QT-DATAS-DISTINTAS                           
092700                 MOVE OUV-DATA-INICIO                                     
092800                   TO TAB-DATA-INICIO(WS-QT-DATAS-DISTINTAS)              
092900                 IF WS-1A-DATA-PENDENTE                           GOV354  
093000                    MOVE OUV-DATA-INICIO TO WS-DATA-MIN           GOV354  
093100                    MOVE OUV-DATA-INICIO TO WS-DATA-MAX           GOV354  
093200                    SET WS-1A-DATA-JA-LIDA TO TRUE                GOV354  
093300                 ELSE                                             GOV354  
093400                    IF OUV-DATA-INICIO < WS-DATA-MIN              GOV354  
093500                       MOVE OUV-DATA-INICIO TO WS-DATA-MIN        GOV354  
093600                    END-IF                                        GOV354  
093700                    IF OUV-DATA-INICIO > WS-DATA-MAX              GOV354  
093800                       MOVE OUV-DATA-INICIO TO WS-DATA-MAX        GOV354  
093900                    END-IF                                        GOV354  
094000                 END-IF                                           GOV354  
094100              END-IF                                                      
094200           WHEN TAB-DATA-INICIO(WS-IDX-DATA) = OUV-DATA-INICIO            
094300              CONTINUE                                                    
094400        END-SEARCH                                                        
094500     END-IF.                                                              
094600                                                                          
094700 2800-ACUM-DATA-F. EXIT.                                                  
094800                                                                          
094900*---------------------------------------------------------------          
095000 9999-FINAL-I.                                                            
095100                                                                          
095200     MOVE WS-QT-GRAVADOS        TO LK-TRF-QT-GRAVADOS                     
095300     MOVE WS-QT-DATAS-DISTINTAS TO LK-TRF-QT-DATAS                        
095400     MOVE WS-DATA-MIN           TO LK-TRF-DATA-MIN                GOV354  
095500     MOVE WS-DATA-MAX           TO LK-TRF-DATA-MAX                GOV354  
095600                                                                          
095700     PERFORM 9100-GRAVAR-DATAS-I THRU 9100-GRAVAR-DATAS-F                 
095800             VARYING WS-IND-DATLST FROM 1 BY 1                            
095900             UNTIL WS-IND-DATLST > WS-QT-DATAS-DISTINTAS                  
096000                                                                          
096100     DISPLAY '*PGMTRFSP LIDOS         = ' WS-QT-LIDOS                     
096200     DISPLAY '*PGMTRFSP MEDIDAS FORA  = ' WS-QT-MEDIDAS-FORA              
096300     DISPLAY '*PGMTRFSP GRAVADOS      = ' WS-QT-GRAVADOS                  
096400     DISPLAY '*PGMTRFSP DATAS DIST.   = ' WS-QT-DATAS-DISTINTAS           
096500     DISPLAY '*PGMTRFSP DATA MINIMA  = ' WS-DATA-MIN              GOV354  
096600     DISPLAY '*PGMTRFSP DATA MAXIMA  = ' WS-DATA-MAX              GOV354  
096700                                                                          
096800     CLOSE DDMRGOUT DDTRFOUT DDDATLST.                                    
096900                                                                          
097000 9999-FINAL-F. EXIT.                                                      
097100                                                                          
097200*---------------------------------------------------------------          
097300 9100-GRAVAR-DATAS-I.                                                     
097400                                                                          
097500     MOVE SPACES TO REG-DATLST                                            
097600     MOVE TAB-DATA-INICIO(WS-IND-DATLST) TO DAT-DATA-INICIO               
097700     WRITE REG-DATLST.                                                    
097800                                                                          
097900 9100-GRAVAR-DATAS-F. EXIT.                                               
