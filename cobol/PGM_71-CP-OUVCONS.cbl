000100******************************************************************        
000200* DCLGEN TABLE(OUVIDORIA.OUVIDORIA_SAP_SP)                      *         
000300*        LIBRARY(USUARIO.OUVIDORIA.DCLGEN(OUVSAPSP))             *        
000400*        ACTION(REPLACE)                                         *        
000500*        LANGUAGE(COBOL)                                         *        
000600*        NAMES(OUV-)                                             *        
000700*        QUOTE                                                   *        
000800*        COLSUFFIX(YES)                                          *        
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *        
001000******************************************************************        
001100* HISTORICO DO LAYOUT                                                     
001200*   2012-04-03  EDM  PROJ-GOV301  TABELA ORIGINAL (CAMPOS ZUCRM)          
001300*   2012-11-19  EDM  PROJ-GOV308  INCLUIDOS CAMPOS IW59                   
001400*   2013-02-27  MLG  PROJ-GOV312  INCLUIDO PROTOCOLO-GOV-ORIGINAL         
001500*   2013-02-27  MLG  PROJ-GOV312  TIMESTAMPS AVARIA/DESEJO COMBIN.        
001600******************************************************************        
001700     EXEC SQL DECLARE OUVIDORIA.OUVIDORIA_SAP_SP TABLE                    
001800     ( NOTA_MEDIDA               CHAR(18) NOT NULL,                       
001900       NUMERO_SGO                CHAR(12) NOT NULL,                       
002000       CIP                       CHAR(15) NOT NULL,                       
002100       PROTOCOLO_GOV             CHAR(17) NOT NULL,                       
002200       PROTOCOLO_GOV_ORIGINAL    CHAR(17) NOT NULL,                       
002300       NUMERO_PARCEIRO           CHAR(12) NOT NULL,                       
002400       INSTALACAO                CHAR(12) NOT NULL,                       
002500       MOTIVO                    CHAR(40) NOT NULL,                       
002600       ASSUNTO                   CHAR(40) NOT NULL,                       
002700       PROCESSO                  CHAR(30) NOT NULL,                       
002800       ORIGEM                    CHAR(10) NOT NULL,                       
002900       MEIO_CONTATO              CHAR(20) NOT NULL,                       
003000       NOTA_REVISADA             CHAR(18) NOT NULL,                       
003100       STATUS                    CHAR(20) NOT NULL,                       
003200       PROVIDENCIA               CHAR(40) NOT NULL,                       
003300       STATUS_ANTERIOR           CHAR(20) NOT NULL,                       
003400       DATA_SAGE                 CHAR(10) NOT NULL,                       
003500       DATA_INICIO               CHAR(10) NOT NULL,                       
003600       DATA_FIM                  CHAR(10) NOT NULL,                       
003700       DATA_ENCERRAMENTO         CHAR(10) NOT NULL,                       
003800       LOCALIDADE                CHAR(30) NOT NULL,                       
003900       REGIONAL                  CHAR(20) NOT NULL,                       
004000       TIPO_NOTA                 CHAR(4)  NOT NULL,                       
004100       NOTA                      CHAR(18) NOT NULL,                       
004200       NOTIFICADOR               CHAR(20) NOT NULL,                       
004300       STATUS_USUARIO            CHAR(20) NOT NULL,                       
004400       MODIFICADO_POR            CHAR(20) NOT NULL,                       
004500       DATA_CRIACAO              CHAR(10) NOT NULL,                       
004600       INICIO_AVARIA_TS          CHAR(19) NOT NULL,                       
004700       INICIO_DESEJ_TS           CHAR(19) NOT NULL,                       
004800       CONCLUSAO_DESEJ           CHAR(10) NOT NULL,                       
004900       FIM_AVARIA_TS             CHAR(19) NOT NULL,                       
005000       DATA_ENCERRAMENTO_IW59    CHAR(10) NOT NULL,                       
005100       MODIFICADO_EM             CHAR(10) NOT NULL,                       
005200       INSTALACAO_IW59           CHAR(12) NOT NULL,                       
005300       CLIENTE                   CHAR(30) NOT NULL,                       
005400       DESCRICAO                 CHAR(40) NOT NULL,                       
005500       CIDADE                    CHAR(25) NOT NULL,                       
005600       RUA                       CHAR(40) NOT NULL,                       
005700       BAIRRO                    CHAR(25) NOT NULL,                       
005800       NUMERO_ENDERECO           CHAR(10) NOT NULL                        
005900     ) END-EXEC.                                                          
006000******************************************************************        
006100* COBOL DECLARATION FOR TABLE OUVIDORIA.OUVIDORIA_SAP_SP         *        
006200* LARGO TOTAL DA HOST-VARIABLE = 800 BYTES                       *        
006300******************************************************************        
006400 01  DCLOUVSAPSP.                                                         
006500     10 OUV-NOTA-MEDIDA          PIC X(18).                               
006600     10 OUV-NUMERO-SGO           PIC X(12).                               
006700     10 OUV-CIP                  PIC X(15).                               
006800     10 OUV-PROTOCOLO-GOV        PIC X(17).                               
006900     10 OUV-PROTOCOLO-GOV-ORIG   PIC X(17).                               
007000     10 OUV-NUMERO-PARCEIRO      PIC X(12).                               
007100     10 OUV-INSTALACAO           PIC X(12).                               
007200     10 OUV-MOTIVO               PIC X(40).                               
007300     10 OUV-ASSUNTO              PIC X(40).                               
007400     10 OUV-PROCESSO             PIC X(30).                               
007500     10 OUV-ORIGEM               PIC X(10).                               
007600     10 OUV-MEIO-CONTATO         PIC X(20).                               
007700     10 OUV-NOTA-REVISADA        PIC X(18).                               
007800     10 OUV-STATUS               PIC X(20).                               
007900     10 OUV-PROVIDENCIA          PIC X(40).                               
008000     10 OUV-STATUS-ANTERIOR      PIC X(20).                               
008100     10 OUV-DATA-SAGE            PIC X(10).                               
008200     10 OUV-DATA-INICIO          PIC X(10).                               
008300     10 OUV-DATA-FIM             PIC X(10).                               
008400     10 OUV-DATA-ENCERRAMENTO    PIC X(10).                               
008500     10 OUV-LOCALIDADE           PIC X(30).                               
008600     10 OUV-REGIONAL             PIC X(20).                               
008700     10 OUV-TIPO-NOTA            PIC X(04).                               
008800     10 OUV-NOTA                 PIC X(18).                               
008900     10 OUV-NOTIFICADOR          PIC X(20).                               
009000     10 OUV-STATUS-USUARIO       PIC X(20).                               
009100     10 OUV-MODIFICADO-POR       PIC X(20).                               
009200     10 OUV-DATA-CRIACAO         PIC X(10).                               
009300     10 OUV-INICIO-AVARIA-TS     PIC X(19).                               
009400     10 OUV-INICIO-DESEJ-TS      PIC X(19).                               
009500     10 OUV-CONCLUSAO-DESEJ      PIC X(10).                               
009600     10 OUV-FIM-AVARIA-TS        PIC X(19).                               
009700     10 OUV-DATA-ENC-IW59        PIC X(10).                               
009800     10 OUV-MODIFICADO-EM        PIC X(10).                               
009900     10 OUV-INSTALACAO-IW59      PIC X(12).                               
010000     10 OUV-CLIENTE              PIC X(30).                               
010100     10 OUV-DESCRICAO            PIC X(40).                               
010200     10 OUV-CIDADE               PIC X(25).                               
010300     10 OUV-RUA                  PIC X(40).                               
010400     10 OUV-BAIRRO               PIC X(25).                               
010500     10 OUV-NUMERO-ENDERECO      PIC X(10).                               
010600     10 FILLER                   PIC X(08).                               
010700******************************************************************        
010800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 40      *        
010900******************************************************************        
