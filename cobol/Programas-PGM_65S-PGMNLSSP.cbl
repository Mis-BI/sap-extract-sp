000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMNLSSP.                                                 
000300 AUTHOR.        J C SILVA.                                                
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1995-08-21.                                               
000600 DATE-COMPILED. 2013-03-06.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800******************************************************************        
000900*    PROGRAMA PGMNLSSP                                          *         
001000*    ===================                                        *         
001100*    SERVICO DE REGRAS DA LISTA DE NOTAS (UNIDADE U6 DA          *        
001200*    CONSOLIDACAO OUVIDORIA SAP SP):                             *        
001300*    - LE O EXTRATO DE RECLAMACOES (1A LINHA = CABECALHO COM     *        
001400*      OS NOMES DAS COLUNAS), LOCALIZA A COLUNA DA NOTA/MEDIDA   *        
001500*      PELO NOME, IGNORANDO ACENTOS, CAIXA E PONTUACAO;          *        
001600*    - DESCARTA AS MEDIDAS (/000) E NORMALIZA CADA NOTA PELA     *        
001700*      REGRA R2 (CHAMA O PGMNOTSP);                              *        
001800*    - GRAVA NO DDNOTAS APENAS A 1A OCORRENCIA DE CADA NOTA,     *        
001900*      NA ORDEM EM QUE FOI ENCONTRADA;                           *        
002000*    - E ERRO FATAL O ARQUIVO FALTAR, VIR VAZIO, A COLUNA NAO    *        
002100*      SER ENCONTRADA, OU A LISTA FINAL SAIR VAZIA.              *        
002200******************************************************************        
002300* HISTORICO DE MANUTENCAO                                                 
002400*   1995-08-21  JCS  PROJ-GOV008  VERSAO ORIGINAL - CASAMENTO             
002500*                                 EXATO DO TEXTO DO CABECALHO             
002600*   1998-12-09  JCS  Y2K-0037     REVISAO GERAL DO ANO 2000 DO            
002700*                                 CABECALHO DO RELATORIO (SEM             
002800*                                 IMPACTO NA LOGICA DESTE PGM)            
002900*   2005-03-10  EDM  PROJ-GOV205  INCLUIDA A NORMALIZACAO DE              
003000*                                 ACENTOS/PONTUACAO NO CASAMENTO          
003100*                                 DO CABECALHO (PLANILHAS COM             
003200*                                 GRAFIAS DIFERENTES DA COLUNA)           
003300*   2013-03-06  MLG  PROJ-GOV313  REESCRITO PARA CHAMAR O                 
003400*                                 PGMNOTSP NA REGRA R2 E GRAVAR           
003500*                                 O DDNOTAS JA DEDUPLICADO                
003600******************************************************************        
003700                                                                          
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100                                                                          
004200 SPECIAL-NAMES.                                                           
004300     CLASS DIGITO IS '0' THRU '9'.                                        
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT DDCOMPEXT ASSIGN TO DDCOMPEXT                                 
004800     ORGANIZATION IS LINE SEQUENTIAL                                      
004900     FILE STATUS  IS FS-COMPEXT.                                          
005000                                                                          
005100     SELECT DDNOTAS ASSIGN TO DDNOTAS                                     
005200     ORGANIZATION IS LINE SEQUENTIAL                                      
005300     FILE STATUS  IS FS-NOTAS.                                            
005400                                                                          
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 FD  DDCOMPEXT.                                                           
006000 01  REG-COMPEXT.                                                         
006100     03  COMP-LINHA-TEXTO       PIC X(396).                               
006200     03  FILLER                 PIC X(004).                               
006300                                                                          
006400 FD  DDNOTAS.                                                             
006500 01  REG-NOTAS.                                                           
006600     03  NOT-NUMERO             PIC X(18).                                
006700     03  FILLER                 PIC X(02).                                
006800                                                                          
006900 WORKING-STORAGE SECTION.                                                 
007000*=======================*                                                 
007100                                                                          
007200*----------- ARQUIVOS ---------------------------------------             
007300 77  FS-COMPEXT              PIC XX         VALUE SPACES.                 
007400 77  FS-NOTAS                PIC XX         VALUE SPACES.                 
007500 77  WS-PGMNOTSP-NOME        PIC X(08)      VALUE 'PGMNOTSP'.             
007600                                                                          
007700 01  WS-STATUS-FIM           PIC X(01)      VALUE 'N'.                    
007800     88  WS-FIM-COMPEXT                     VALUE 'Y'.                    
007900     88  WS-NAO-FIM-COMPEXT                 VALUE 'N'.                    
008000                                                                          
008100 01  WS-STATUS-FATAL         PIC X(01)      VALUE 'N'.                    
008200     88  WS-ERRO-FATAL                      VALUE 'S'.                    
008300     88  WS-SEM-ERRO-FATAL                  VALUE 'N'.                    
008400                                                                          
008500*----------- ACUMULADORES -------------------------------------           
008600 77  WS-QT-LIDOS             PIC 9(06) COMP VALUE ZERO.                   
008700 77  WS-QT-VALIDOS           PIC 9(06) COMP VALUE ZERO.                   
008800 77  WS-QT-NOTAS-UNICAS      PIC 9(06) COMP VALUE ZERO.                   
008900                                                                          
009000*----------- LINHA CORRENTE E SEPARACAO DE CAMPOS ------------            
009100 77  WS-LINHA-CORRENTE       PIC X(400)     VALUE SPACES.                 
009200 01  WS-LINHA-CORRENTE-R REDEFINES WS-LINHA-CORRENTE.                     
009300     03  WS-LINHA-CHAR       PIC X OCCURS 400 TIMES.                      
009400                                                                          
009500 77  WS-TAM-LINHA            PIC 9(03) COMP VALUE ZERO.                   
009600 77  WS-PTR                  PIC 9(03) COMP VALUE 1.                      
009700 77  WS-POS-INI              PIC 9(03) COMP VALUE ZERO.                   
009800 77  WS-POS-FIM              PIC 9(03) COMP VALUE ZERO.                   
009900 77  WS-QT-CAMPOS            PIC 9(02) COMP VALUE ZERO.                   
010000 77  WS-IND-NOTA             PIC 9(02) COMP VALUE ZERO.                   
010100 77  WS-QT-OCORR-000         PIC 9(02) COMP VALUE ZERO.                   
010200 77  WS-IND-SAIDA            PIC 9(02) COMP VALUE ZERO.                   
010300                                                                          
010400 01  WS-TAB-CAMPOS-AREA.                                                  
010500     03  WS-TAB-CAMPOS       PIC X(40)                                    
010600                             OCCURS 30 TIMES                              
010700                             INDEXED BY WS-IDX-COL.                       
010800                                                                          
010900 77  WS-VALOR-NOTA           PIC X(40)      VALUE SPACES.                 
011000 77  WS-VALOR-TRIM           PIC X(40)      VALUE SPACES.                 
011100                                                                          
011200*----------- NORMALIZACAO DO NOME DA COLUNA ------------------            
011300 77  WS-NOME-ORIG            PIC X(40)      VALUE SPACES.                 
011400 01  WS-NOME-ORIG-R REDEFINES WS-NOME-ORIG.                               
011500     03  WS-NOME-CHAR        PIC X                                        
011600                             OCCURS 40 TIMES                              
011700                             INDEXED BY WS-IDX-CHAR.                      
011800                                                                          
011900 77  WS-NOME-NORM            PIC X(40)      VALUE SPACES.                 
012000                                                                          
012100*----------- LISTA DE NOTAS JA GRAVADAS (DEDUP) ---------------           
012200 01  WS-TAB-NOTAS-AREA.                                                   
012300     03  TAB-NOTA-ENTRY      PIC X(18)                                    
012400                             OCCURS 2000 TIMES                            
012500                             INDEXED BY WS-IDX-NOTA.                      
012600                                                                          
012700*----------- DATA DO SISTEMA, PARA O CABECALHO DO LOG ---------           
012800 77  WS-DATA-SISTEMA         PIC 9(06)      VALUE ZERO.                   
012900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
013000     03  WS-DS-ANO            PIC 9(02).                                  
013100     03  WS-DS-MES            PIC 9(02).                                  
013200     03  WS-DS-DIA            PIC 9(02).                                  
013300                                                                          
013400*----------- AREA DE COMUNICACAO COM O PGMNOTSP ---------------           
013500 01  LK-NOTSP-AREA.                                                       
013600     03  LK-NOTSP-RAW         PIC X(18).                                  
013700     03  LK-NOTSP-NORM        PIC X(18).                                  
013800     03  LK-NOTSP-VALIDO      PIC X(01).                                  
013900         88  LK-NOTSP-VALIDA           VALUE 'S'.                         
014000         88  LK-NOTSP-INVALIDA         VALUE 'N'.                         
014100     03  FILLER               PIC X(09).                                  
014200                                                                          
014300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
014400 PROCEDURE DIVISION.                                                      
014500                                                                          
014600 MAIN-PROGRAM-I.                                                          
014700                                                                          
014800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
014900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
015000                            UNTIL WS-FIM-COMPEXT.                         
015100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
015200                                                                          
015300 MAIN-PROGRAM-F. GOBACK.                                                  
015400                                                                          
015500                                                                          
015600*-------------------------------------------------------------            
015700 1000-INICIO-I.                                                           
015800                                                                          
015900     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
016000     SET WS-NAO-FIM-COMPEXT   TO TRUE.                                    
016100     SET WS-SEM-ERRO-FATAL    TO TRUE.                                    
016200                                                                          
016300     OPEN INPUT DDCOMPEXT.                                                
016400     IF FS-COMPEXT IS NOT EQUAL '00'                                      
016500        DISPLAY '* ERRO NO OPEN DO DDCOMPEXT = ' FS-COMPEXT               
016600        SET WS-ERRO-FATAL   TO TRUE                                       
016700        SET WS-FIM-COMPEXT  TO TRUE                                       
016800     END-IF.                                                              
016900                                                                          
017000     OPEN OUTPUT DDNOTAS.                                                 
017100     IF FS-NOTAS IS NOT EQUAL '00'                                        
017200        DISPLAY '* ERRO NO OPEN DO DDNOTAS = ' FS-NOTAS                   
017300        SET WS-ERRO-FATAL   TO TRUE                                       
017400        SET WS-FIM-COMPEXT  TO TRUE                                       
017500     END-IF.                                                              
017600                                                                          
017700     IF NOT WS-FIM-COMPEXT                                                
017800        PERFORM 2100-LER-LINHA-I THRU 2100-LER-LINHA-F                    
017900        IF WS-FIM-COMPEXT                                                 
018000           DISPLAY '* ERRO FATAL - DDCOMPEXT VAZIO'                       
018100           SET WS-ERRO-FATAL TO TRUE                                      
018200        ELSE                                                              
018300           PERFORM 1100-SEPARAR-CAMPOS-I                                  
018400              THRU 1100-SEPARAR-CAMPOS-F                                  
018500           PERFORM 1300-LOCALIZAR-COLUNA-I                                
018600              THRU 1300-LOCALIZAR-COLUNA-F                                
018700           IF WS-IND-NOTA = 0                                             
018800              DISPLAY '* ERRO FATAL - COLUNA DA NOTA/MEDIDA '             
018900              DISPLAY '  NAO ENCONTRADA NO CABECALHO'                     
019000              SET WS-ERRO-FATAL  TO TRUE                                  
019100              SET WS-FIM-COMPEXT TO TRUE                                  
019200           END-IF                                                         
019300        END-IF                                                            
019400     END-IF.                                                              
019500                                                                          
019600     DISPLAY 'INICIO PGMNLSSP - ' WS-DS-DIA '/'                           
019700             WS-DS-MES '/' WS-DS-ANO.                                     
019800                                                                          
019900 1000-INICIO-F. EXIT.                                                     
020000                                                                          
020100                                                                          
020200*-------------------------------------------------------------            
020300 2000-PROCESO-I.                                                          
020400                                                                          
020500     PERFORM 2100-LER-LINHA-I THRU 2100-LER-LINHA-F.                      
020600                                                                          
020700     IF NOT WS-FIM-COMPEXT THEN                                           
020800        ADD 1 TO WS-QT-LIDOS                                              
020900        PERFORM 1100-SEPARAR-CAMPOS-I THRU 1100-SEPARAR-CAMPOS-F          
021000        IF WS-IND-NOTA NOT > WS-QT-CAMPOS                                 
021100           MOVE WS-TAB-CAMPOS(WS-IND-NOTA) TO WS-VALOR-NOTA               
021200        ELSE                                                              
021300           MOVE SPACES TO WS-VALOR-NOTA                                   
021400        END-IF                                                            
021500        PERFORM 2200-TRATAR-VALOR-I THRU 2200-TRATAR-VALOR-F              
021600     END-IF.                                                              
021700                                                                          
021800 2000-PROCESO-F. EXIT.                                                    
021900                                                                          
022000                                                                          
022100*-------------------------------------------------------------            
022200 2100-LER-LINHA-I.                                                        
022300                                                                          
022400     READ DDCOMPEXT INTO WS-LINHA-CORRENTE.                               
022500                                                                          
022600     EVALUATE FS-COMPEXT                                                  
022700        WHEN '00'                                                         
022800           CONTINUE                                                       
022900        WHEN '10'                                                         
023000           SET WS-FIM-COMPEXT TO TRUE                                     
023100        WHEN OTHER                                                        
023200           DISPLAY '* ERRO NA LEITURA DO DDCOMPEXT = '                    
023300                   FS-COMPEXT                                             
023400           SET WS-ERRO-FATAL  TO TRUE                                     
023500           SET WS-FIM-COMPEXT TO TRUE                                     
023600     END-EVALUATE.                                                        
023700                                                                          
023800 2100-LER-LINHA-F. EXIT.                                                  
023900                                                                          
024000                                                                          
024100*---- SEPARA WS-LINHA-CORRENTE EM CAMPOS POR ';' --------------           
024200 1100-SEPARAR-CAMPOS-I.                                                   
024300                                                                          
024400     MOVE 400 TO WS-TAM-LINHA.                                            
024500     PERFORM 1110-CALC-TAMANHO-I THRU 1110-CALC-TAMANHO-F                 
024600        VARYING WS-TAM-LINHA FROM 400 BY -1                               
024700        UNTIL WS-TAM-LINHA = 0                                            
024800           OR WS-LINHA-CHAR(WS-TAM-LINHA) NOT = SPACE.                    
024900                                                                          
025000     MOVE 0 TO WS-QT-CAMPOS.                                              
025100     MOVE 1 TO WS-PTR.                                                    
025200     IF WS-TAM-LINHA > 0                                                  
025300        PERFORM 1120-EXTRAIR-CAMPO-I THRU 1120-EXTRAIR-CAMPO-F            
025400           UNTIL WS-PTR > WS-TAM-LINHA                                    
025500     END-IF.                                                              
025600                                                                          
025700 1100-SEPARAR-CAMPOS-F. EXIT.                                             
025800                                                                          
025900                                                                          
026000*-------------------------------------------------------------            
026100 1110-CALC-TAMANHO-I.                                                     
026200     CONTINUE.                                                            
026300 1110-CALC-TAMANHO-F. EXIT.                                               
026400                                                                          
026500                                                                          
026600*-------------------------------------------------------------            
026700 1120-EXTRAIR-CAMPO-I.                                                    
026800                                                                          
026900     ADD 1 TO WS-QT-CAMPOS.                                               
027000     IF WS-QT-CAMPOS NOT > 30                                             
027100        UNSTRING WS-LINHA-CORRENTE DELIMITED BY ';'                       
027200           INTO WS-TAB-CAMPOS(WS-QT-CAMPOS)                               
027300           WITH POINTER WS-PTR                                            
027400        END-UNSTRING                                                      
027500     ELSE                                                                 
027600        MOVE WS-TAM-LINHA TO WS-PTR                                       
027700        ADD 1 TO WS-PTR                                                   
027800     END-IF.                                                              
027900                                                                          
028000 1120-EXTRAIR-CAMPO-F. EXIT.                                              
028100                                                                          
028200                                                                          
028300*---- LOCALIZA A COLUNA DA NOTA/MEDIDA NO CABECALHO ------------          
028400 1300-LOCALIZAR-COLUNA-I.                                                 
028500                                                                          
028600     MOVE 0 TO WS-IND-NOTA.                                               
028700     PERFORM 1310-TESTAR-COLUNA-I THRU 1310-TESTAR-COLUNA-F               
028800        VARYING WS-IDX-COL FROM 1 BY 1                                    
028900        UNTIL WS-IDX-COL > WS-QT-CAMPOS                                   
029000           OR WS-IND-NOTA NOT = 0.                                        
029100                                                                          
029200 1300-LOCALIZAR-COLUNA-F. EXIT.                                           
029300                                                                          
029400                                                                          
029500*-------------------------------------------------------------            
029600 1310-TESTAR-COLUNA-I.                                                    
029700                                                                          
029800     MOVE WS-TAB-CAMPOS(WS-IDX-COL) TO WS-NOME-ORIG.                      
029900     PERFORM 1200-NORMALIZAR-NOME-I THRU 1200-NORMALIZAR-NOME-F.          
030000                                                                          
030100     IF WS-NOME-NORM = 'NNOTAMEDIDA'                                      
030200        OR WS-NOME-NORM = 'NONOTAMEDIDA'                                  
030300        MOVE WS-IDX-COL TO WS-IND-NOTA                                    
030400     END-IF.                                                              
030500                                                                          
030600 1310-TESTAR-COLUNA-F. EXIT.                                              
030700                                                                          
030800                                                                          
030900*---- MINUSCULIZA E MANTEM SO O TEXTO ALFANUMERICO ------------           
031000 1200-NORMALIZAR-NOME-I.                                                  
031100                                                                          
031200     INSPECT WS-NOME-ORIG CONVERTING                                      
031300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
031400        TO       'abcdefghijklmnopqrstuvwxyz'.                            
031500                                                                          
031600     MOVE SPACES TO WS-NOME-NORM.                                         
031700     MOVE 0      TO WS-IND-SAIDA.                                         
031800     PERFORM 1210-FILTRAR-CHAR-I THRU 1210-FILTRAR-CHAR-F                 
031900        VARYING WS-IDX-CHAR FROM 1 BY 1                                   
032000        UNTIL WS-IDX-CHAR > 40.                                           
032100                                                                          
032200 1200-NORMALIZAR-NOME-F. EXIT.                                            
032300                                                                          
032400                                                                          
032500*-------------------------------------------------------------            
032600 1210-FILTRAR-CHAR-I.                                                     
032700                                                                          
032800     IF WS-NOME-CHAR(WS-IDX-CHAR) IS ALPHABETIC-LOWER                     
032900        OR WS-NOME-CHAR(WS-IDX-CHAR) IS DIGITO                            
033000        ADD 1 TO WS-IND-SAIDA                                             
033100        IF WS-IND-SAIDA NOT > 40                                          
033200           MOVE WS-NOME-CHAR(WS-IDX-CHAR)                                 
033300              TO WS-NOME-NORM(WS-IND-SAIDA:1)                             
033400        END-IF                                                            
033500     END-IF.                                                              
033600                                                                          
033700 1210-FILTRAR-CHAR-F. EXIT.                                               
033800                                                                          
033900                                                                          
034000*---- TRIM, REGRA R1, REGRA R2 (CALL PGMNOTSP) E DEDUP --------           
034100 2200-TRATAR-VALOR-I.                                                     
034200                                                                          
034300     MOVE 1  TO WS-POS-INI.                                               
034400     PERFORM 2211-ACHAR-INICIO-I THRU 2211-ACHAR-INICIO-F                 
034500        VARYING WS-POS-INI FROM 1 BY 1                                    
034600        UNTIL WS-POS-INI > 40                                             
034700           OR WS-VALOR-NOTA(WS-POS-INI:1) NOT = SPACE.                    
034800                                                                          
034900     MOVE 40 TO WS-POS-FIM.                                               
035000     PERFORM 2212-ACHAR-FIM-I THRU 2212-ACHAR-FIM-F                       
035100        VARYING WS-POS-FIM FROM 40 BY -1                                  
035200        UNTIL WS-POS-FIM = 0                                              
035300           OR WS-VALOR-NOTA(WS-POS-FIM:1) NOT = SPACE.                    
035400                                                                          
035500     MOVE SPACES TO WS-VALOR-TRIM.                                        
035600     IF WS-POS-INI NOT > WS-POS-FIM                                       
035700        MOVE WS-VALOR-NOTA(WS-POS-INI:                                    
035800             WS-POS-FIM - WS-POS-INI + 1)                                 
035900           TO WS-VALOR-TRIM                                               
036000     END-IF.                                                              
036100                                                                          
036200     IF WS-VALOR-TRIM NOT = SPACES                                        
036300        MOVE 0 TO WS-QT-OCORR-000                                         
036400        INSPECT WS-VALOR-TRIM TALLYING WS-QT-OCORR-000                    
036500           FOR ALL '/000'                                                 
036600        IF WS-QT-OCORR-000 = 0                                            
036700           MOVE WS-VALOR-TRIM TO LK-NOTSP-RAW                             
036800           CALL WS-PGMNOTSP-NOME USING LK-NOTSP-AREA                      
036900           IF LK-NOTSP-VALIDA                                             
037000              ADD 1 TO WS-QT-VALIDOS                                      
037100              PERFORM 2300-VERIFICAR-DUPLICADO-I                          
037200                 THRU 2300-VERIFICAR-DUPLICADO-F                          
037300           END-IF                                                         
037400        END-IF                                                            
037500     END-IF.                                                              
037600                                                                          
037700 2200-TRATAR-VALOR-F. EXIT.                                               
037800                                                                          
037900                                                                          
038000*-------------------------------------------------------------            
038100 2211-ACHAR-INICIO-I.                                                     
038200     CONTINUE.                                                            
038300 2211-ACHAR-INICIO-F. EXIT.                                               
038400                                                                          
038500                                                                          
038600*-------------------------------------------------------------            
038700 2212-ACHAR-FIM-I.                                                        
038800     CONTINUE.                                                            
038900 2212-ACHAR-FIM-F. EXIT.                                                  
039000                                                                          
039100                                                                          
039200*---- PROCURA A NOTA JA GRAVADA; SE NOVA, GRAVA NO DDNOTAS -----          
039300 2300-VERIFICAR-DUPLICADO-I.                                              
039400                                                                          
039500     SET WS-IDX-NOTA TO 1.                                                
039600     SEARCH TAB-NOTA-ENTRY                                                
039700        AT END                                                            
039800           PERFORM 2310-ADICIONAR-NOTA-I                                  
039900              THRU 2310-ADICIONAR-NOTA-F                                  
040000        WHEN TAB-NOTA-ENTRY(WS-IDX-NOTA) = LK-NOTSP-NORM                  
040100           CONTINUE                                                       
040200     END-SEARCH.                                                          
040300                                                                          
040400 2300-VERIFICAR-DUPLICADO-F. EXIT.                                        
040500                                                                          
040600                                                                          
040700*-------------------------------------------------------------            
040800 2310-ADICIONAR-NOTA-I.                                                   
040900                                                                          
041000     IF WS-QT-NOTAS-UNICAS < 2000                                         
041100        ADD 1 TO WS-QT-NOTAS-UNICAS                                       
041200        MOVE LK-NOTSP-NORM TO TAB-NOTA-ENTRY(WS-QT-NOTAS-UNICAS)          
041300        MOVE SPACES        TO REG-NOTAS                                   
041400        MOVE LK-NOTSP-NORM TO NOT-NUMERO                                  
041500        WRITE REG-NOTAS                                                   
041600        IF FS-NOTAS IS NOT EQUAL '00'                                     
041700           DISPLAY '* ERRO NO WRITE DO DDNOTAS = ' FS-NOTAS               
041800           SET WS-ERRO-FATAL TO TRUE                                      
041900        END-IF                                                            
042000     END-IF.                                                              
042100                                                                          
042200 2310-ADICIONAR-NOTA-F. EXIT.                                             
042300                                                                          
042400                                                                          
042500*-------------------------------------------------------------            
042600 9999-FINAL-I.                                                            
042700                                                                          
042800     IF WS-QT-NOTAS-UNICAS = 0                                            
042900        DISPLAY '* ERRO FATAL - LISTA FINAL DE NOTAS VAZIA'               
043000        SET WS-ERRO-FATAL TO TRUE                                         
043100     END-IF.                                                              
043200                                                                          
043300     IF WS-ERRO-FATAL                                                     
043400        MOVE 99 TO RETURN-CODE                                            
043500     END-IF.                                                              
043600                                                                          
043700     DISPLAY 'LINHAS LIDAS..............: ' WS-QT-LIDOS.                  
043800     DISPLAY 'NOTAS VALIDAS (REGRA R2)..: ' WS-QT-VALIDOS.                
043900     DISPLAY 'NOTAS UNICAS GRAVADAS.....: ' WS-QT-NOTAS-UNICAS.           
044000                                                                          
044100     CLOSE DDCOMPEXT.                                                     
044200     IF FS-COMPEXT IS NOT EQUAL '00'                                      
044300        DISPLAY '* ERRO NO CLOSE DO DDCOMPEXT = ' FS-COMPEXT              
044400     END-IF.                                                              
044500                                                                          
044600     CLOSE DDNOTAS.                                                       
044700     IF FS-NOTAS IS NOT EQUAL '00'                                        
044800        DISPLAY '* ERRO NO CLOSE DO DDNOTAS = ' FS-NOTAS                  
044900     END-IF.                                                              
045000                                                                          
045100 9999-FINAL-F. EXIT.                                                      
