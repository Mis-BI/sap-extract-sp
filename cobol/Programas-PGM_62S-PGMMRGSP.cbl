000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMMRGSP.                                                 
000300 AUTHOR.        R A CARDOSO.                                              
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1996-04-18.                                               
000600 DATE-COMPILED. 2013-03-05.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800******************************************************************        
000900*    SUB-ROTINA PGMMRGSP                                        *         
001000*    =====================                                      *         
001100*    APAREAMENTO SAP X BRS (UNIDADE U3 DA CONSOLIDACAO           *        
001200*    OUVIDORIA SAP SP):                                         *         
001300*    - CARREGA EM TABELA DE MEMORIA OS REGISTROS EXTRAIDOS DE   *         
001400*      NOTIFICACOES (DDEXTNOT), NORMALIZANDO A CHAVE NOT-NOTA   *         
001500*      PELA REGRA R2 (CALL PGMNOTSP);                           *         
001600*    - LE OS REGISTROS EXTRAIDOS DE RECLAMACOES (DDEXTZUC);     *         
001700*    - DESCARTA AS MEDIDAS (SUFIXO /000 - REGRA R1);            *         
001800*    - NORMALIZA A CHAVE ZUC-NOTA-MEDIDA PELA MESMA REGRA R2;   *         
001900*    - PROCURA NA TABELA (SEARCH LINEAR) A NOTIFICACAO CUJA     *         
002000*      CHAVE NORMALIZADA SEJA IGUAL; QUANDO ACHA, ANEXA OS      *         
002100*      CAMPOS DO IW59 AO REGISTRO DE SAIDA; QUANDO NAO ACHA,    *         
002200*      GRAVA A RECLAMACAO COM OS CAMPOS DO IW59 EM BRANCO;      *         
002300*    - A RECLAMACAO (ZUCRM) PREVALECE SEMPRE SOBRE A            *         
002400*      NOTIFICACAO EM CASO DE CONFLITO DE CAMPO.                *         
002500******************************************************************        
002600* HISTORICO DE MANUTENCAO                                                 
002700*   1996-04-18  RAC  PROJ-GOV011  VERSAO ORIGINAL                         
002800*   1998-12-09  RAC  Y2K-0037     REVISAO GERAL Y2K - SEM IMPACTO         
002900*                                 (DATAS TRATADAS SO NO PGMTRFSP)         
003000*   2001-06-02  JCS  PROJ-GOV120  TABELA IW59 PASSA A SER                 
003100*                                 CARREGADA MESMO SEM RECLAMACOES         
003200*                                 CORRESPONDENTES NO PERIODO              
003300*   2013-03-05  MLG  PROJ-GOV313  REESCRITO PARA O NOVO LAYOUT            
003400*                                 DE SAIDA (DDMRGOUT) E PARA              
003500*                                 CHAMAR O PGMNOTSP NA REGRA R2           
003600*   2014-11-10  JCS  PROJ-GOV352  ACRESCIDA SPECIAL-NAMES COM A           
003700*                                 CLASSE DIGITO, PADRONIZANDO             
003800*                                 COM OS DEMAIS PROGRAMAS DA              
003900*                                 CONSOLIDACAO                            
004000*   2015-03-25  JCS  PROJ-GOV355  REGRA R1 PASSA A TESTAR /000    GOV355  
004100*                                 EM QUALQUER POSICAO DO CAMPO    GOV355  
004200*                                 (INSPECT); CORRIGIDO CLASH DE   GOV355  
004300*                                 NOME COM INDICE WS-IDX-NOT E    GOV355  
004400*                                 INCLUIDO SET ANTES DO SEARCH    GOV355  
004500******************************************************************        
004600                                                                          
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     CLASS DIGITO IS '0' THRU '9'.                                        
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500     SELECT DDEXTZUC ASSIGN TO DDEXTZUC                                   
005600     FILE STATUS IS FS-EXTZUC.                                            
005700                                                                          
005800     SELECT DDEXTNOT ASSIGN TO DDEXTNOT                                   
005900     FILE STATUS IS FS-EXTNOT.                                            
006000                                                                          
006100     SELECT DDMRGOUT ASSIGN TO DDMRGOUT                                   
006200     FILE STATUS IS FS-MRGOUT.                                            
006300                                                                          
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700                                                                          
006800 FD  DDEXTZUC                                                             
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     RECORDING MODE IS F.                                                 
007100     COPY CPOUVZUC REPLACING ==OUV-REG-ZUCRM==                            
007200                          BY ==OUV-REG-EXTZUC==.                          
007300                                                                          
007400 FD  DDEXTNOT                                                             
007500     BLOCK CONTAINS 0 RECORDS                                             
007600     RECORDING MODE IS F.                                                 
007700     COPY CPOUVNOT REPLACING ==OUV-REG-IW59==                             
007800                         BY ==OUV-REG-EXTNOT==.                           
007900                                                                          
008000*    LARGO DO REGISTRO APAREADO = 772 + 8 DE RESERVA = 780.               
008100 FD  DDMRGOUT                                                             
008200     BLOCK CONTAINS 0 RECORDS                                             
008300     RECORDING MODE IS F.                                                 
008400 01  REG-MRGOUT.                                                          
008500     03  MRG-ZUC-GRUPO.                                                   
008600         05  MRG-ZUC-NOTA-MEDIDA      PIC X(18).                          
008700         05  MRG-ZUC-NUMERO-SGO       PIC X(12).                          
008800         05  MRG-ZUC-CIP              PIC X(15).                          
008900         05  MRG-ZUC-PROTOCOLO-GOV    PIC X(17).                          
009000         05  MRG-ZUC-NUMERO-PARCEIRO  PIC X(12).                          
009100         05  MRG-ZUC-INSTALACAO       PIC X(12).                          
009200         05  MRG-ZUC-MOTIVO           PIC X(40).                          
009300         05  MRG-ZUC-ASSUNTO          PIC X(40).                          
009400         05  MRG-ZUC-PROCESSO         PIC X(30).                          
009500         05  MRG-ZUC-ORIGEM           PIC X(10).                          
009600         05  MRG-ZUC-MEIO-CONTATO     PIC X(20).                          
009700         05  MRG-ZUC-NOTA-REVISADA    PIC X(18).                          
009800         05  MRG-ZUC-STATUS           PIC X(20).                          
009900         05  MRG-ZUC-PROVIDENCIA      PIC X(40).                          
010000         05  MRG-ZUC-STATUS-ANTERIOR  PIC X(20).                          
010100         05  MRG-ZUC-DATA-SAGE        PIC X(10).                          
010200         05  MRG-ZUC-DATA-INICIO      PIC X(10).                          
010300         05  MRG-ZUC-DATA-FIM         PIC X(10).                          
010400         05  MRG-ZUC-DATA-ENCERRAM    PIC X(10).                          
010500         05  MRG-ZUC-LOCALIDADE       PIC X(30).                          
010600         05  MRG-ZUC-REGIONAL         PIC X(20).                          
010700     03  MRG-NOT-GRUPO.                                                   
010800         05  MRG-NOT-TIPO-NOTA        PIC X(04).                          
010900         05  MRG-NOT-NOTA             PIC X(18).                          
011000         05  MRG-NOT-NOTIFICADOR      PIC X(20).                          
011100         05  MRG-NOT-STATUS-USUARIO   PIC X(20).                          
011200         05  MRG-NOT-MODIFICADO-POR   PIC X(20).                          
011300         05  MRG-NOT-DATA-CRIACAO     PIC X(10).                          
011400         05  MRG-NOT-INIC-AVARIA-DT   PIC X(10).                          
011500         05  MRG-NOT-INIC-AVARIA-HR   PIC X(08).                          
011600         05  MRG-NOT-INIC-DESEJ-DT    PIC X(10).                          
011700         05  MRG-NOT-INIC-DESEJ-HR    PIC X(08).                          
011800         05  MRG-NOT-CONCLUSAO-DESEJ  PIC X(10).                          
011900         05  MRG-NOT-FIM-AVARIA-DT    PIC X(10).                          
012000         05  MRG-NOT-FIM-AVARIA-HR    PIC X(08).                          
012100         05  MRG-NOT-DATA-ENCERRAM    PIC X(10).                          
012200         05  MRG-NOT-MODIFICADO-EM    PIC X(10).                          
012300         05  MRG-NOT-INSTALACAO       PIC X(12).                          
012400         05  MRG-NOT-CLIENTE          PIC X(30).                          
012500         05  MRG-NOT-DESCRICAO        PIC X(40).                          
012600         05  MRG-NOT-CIDADE           PIC X(25).                          
012700         05  MRG-NOT-RUA              PIC X(40).                          
012800         05  MRG-NOT-BAIRRO           PIC X(25).                          
012900         05  MRG-NOT-NUMERO-ENDERECO  PIC X(10).                          
013000     03  FILLER                       PIC X(08).                          
013100                                                                          
013200 WORKING-STORAGE SECTION.                                                 
013300*=======================*                                                 
013400 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
013500                                                                          
013600*----------- STATUS DOS ARQUIVOS --------------------------------         
013700 77  FS-EXTZUC             PIC XX     VALUE SPACES.                       
013800 77  FS-EXTNOT             PIC XX     VALUE SPACES.                       
013900 77  FS-MRGOUT             PIC XX     VALUE SPACES.                       
014000                                                                          
014100 77  WS-STATUS-ZUC         PIC X      VALUE 'N'.                          
014200     88  WS-FIM-ZUC                      VALUE 'S'.                       
014300     88  WS-NAO-FIM-ZUC                  VALUE 'N'.                       
014400                                                                          
014500 77  WS-STATUS-NOT         PIC X      VALUE 'N'.                          
014600     88  WS-FIM-NOT                      VALUE 'S'.                       
014700     88  WS-NAO-FIM-NOT                  VALUE 'N'.                       
014800                                                                          
014900 77  WS-STATUS-DESCARTE    PIC X      VALUE 'N'.                          
015000     88  WS-MEDIDA-DESCARTADA            VALUE 'S'.                       
015100     88  WS-MEDIDA-NAO-DESCARTADA        VALUE 'N'.                       
015200                                                                          
015300 77  WS-STATUS-APAREO      PIC X      VALUE 'N'.                          
015400     88  WS-ZUC-PAREADO                  VALUE 'S'.                       
015500     88  WS-ZUC-SEM-PAR                  VALUE 'N'.                       
015600                                                                          
015700 77  WS-STATUS-VALIDEZ     PIC X      VALUE 'N'.                          
015800     88  WS-ZUC-NOTA-VALIDA              VALUE 'S'.                       
015900     88  WS-ZUC-NOTA-INVALIDA             VALUE 'N'.                      
016000                                                                          
016100*----------- CONTADORES COMP -------------------------------------        
016200 77  WS-QT-ZUC-LIDOS        PIC 9(06) COMP VALUE ZERO.                    
016300 77  WS-QT-MEDIDAS-FORA     PIC 9(06) COMP VALUE ZERO.                    
016400 77  WS-QT-OCORR-000        PIC 9(02) COMP VALUE ZERO.            GOV355  
016500 77  WS-QT-PAREADOS         PIC 9(06) COMP VALUE ZERO.                    
016600 77  WS-QT-SEM-PAR          PIC 9(06) COMP VALUE ZERO.                    
016700 77  WS-QT-NOT-TABELA       PIC 9(04) COMP VALUE ZERO.                    
016800 77  WS-QT-IDX-NOT          PIC 9(04) COMP VALUE ZERO.            GOV355  
016900                                                                          
017000*----------- AREA DE PERIODO EM PROCESSAMENTO --------------------        
017100 01  WS-PERIODO-TRABALHO    PIC X(06)  VALUE SPACES.                      
017200*    VISAO ALTERNATIVA DO PERIODO PARA IDENTIFICACAO NO DISPLAY.          
017300 01  WS-PERIODO-TRABALHO-R REDEFINES WS-PERIODO-TRABALHO.                 
017400     03  WS-PERIODO-ANO     PIC 9(04).                                    
017500     03  WS-PERIODO-MES     PIC 9(02).                                    
017600                                                                          
017700*----------- CHAVES NORMALIZADAS (REGRA R2) ----------------------        
017800 01  WS-ZUC-NOTA-NORM        PIC X(18)  VALUE SPACES.                     
017900*    VISAO ALTERNATIVA DA CHAVE COMO TABELA DE CARACTERES,                
018000*    RESERVADA PARA DIAGNOSTICO FUTURO CAMPO A CAMPO.                     
018100 01  WS-ZUC-NOTA-NORM-R REDEFINES WS-ZUC-NOTA-NORM.                       
018200     03  WS-ZUC-NOTA-NORM-OCR  PIC X OCCURS 18 TIMES.                     
018300                                                                          
018400 01  WS-CHAVE-BUSCA           PIC X(18)  VALUE SPACES.                    
018500*    VISAO NUMERICA DA CHAVE PARA TESTE RAPIDO DE CHAVE VAZIA.            
018600 01  WS-CHAVE-BUSCA-R REDEFINES WS-CHAVE-BUSCA.                           
018700     03  WS-CHAVE-BUSCA-9     PIC 9(18).                                  
018800                                                                          
018900*-----------------------------------------------------------------        
019000*    TABELA DE NOTIFICACOES EM MEMORIA - APAREAMENTO POR SEARCH           
019100*    LINEAR. MAXIMO DE 2000 NOTIFICACOES POR PERIODO; O VOLUME            
019200*    EXCEDENTE (IMPROVAVEL) E AVISADO E DESCARTADO DA TABELA.             
019300 01  WS-TAB-IW59.                                                         
019400     03  TAB-IW59-ENTRY OCCURS 2000 TIMES INDEXED BY WS-IDX-NOT.          
019500         05  TAB-NOT-CHAVE            PIC X(18).                          
019600         05  TAB-NOT-TIPO-NOTA        PIC X(04).                          
019700         05  TAB-NOT-NOTIFICADOR      PIC X(20).                          
019800         05  TAB-NOT-STATUS-USUARIO   PIC X(20).                          
019900         05  TAB-NOT-MODIFICADO-POR   PIC X(20).                          
020000         05  TAB-NOT-DATA-CRIACAO     PIC X(10).                          
020100         05  TAB-NOT-INIC-AVARIA-DT   PIC X(10).                          
020200         05  TAB-NOT-INIC-AVARIA-HR   PIC X(08).                          
020300         05  TAB-NOT-INIC-DESEJ-DT    PIC X(10).                          
020400         05  TAB-NOT-INIC-DESEJ-HR    PIC X(08).                          
020500         05  TAB-NOT-CONCLUSAO-DESEJ  PIC X(10).                          
020600         05  TAB-NOT-FIM-AVARIA-DT    PIC X(10).                          
020700         05  TAB-NOT-FIM-AVARIA-HR    PIC X(08).                          
020800         05  TAB-NOT-DATA-ENCERRAM    PIC X(10).                          
020900         05  TAB-NOT-MODIFICADO-EM    PIC X(10).                          
021000         05  TAB-NOT-INSTALACAO       PIC X(12).                          
021100         05  TAB-NOT-CLIENTE          PIC X(30).                          
021200         05  TAB-NOT-DESCRICAO        PIC X(40).                          
021300         05  TAB-NOT-CIDADE           PIC X(25).                          
021400         05  TAB-NOT-RUA              PIC X(40).                          
021500         05  TAB-NOT-BAIRRO           PIC X(25).                          
021600         05  TAB-NOT-NUMERO-ENDERECO  PIC X(10).                          
021700                                                                          
021800*-----------------------------------------------------------------        
021900 01  LK-NOTSP-AREA-LOCAL.                                                 
022000     03  LK-NOTSP-RAW        PIC X(18).                                   
022100     03  LK-NOTSP-NORM       PIC X(18).                                   
022200     03  LK-NOTSP-VALIDO     PIC X(01).                                   
022300         88  LK-NOTSP-VALIDA      VALUE 'S'.                              
022400         88  LK-NOTSP-INVALIDA    VALUE 'N'.                              
022500     03  FILLER              PIC X(09).                                   
022600                                                                          
022700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
022800                                                                          
022900*-----------------------------------------------------------------        
023000 LINKAGE SECTION.                                                         
023100*================*                                                        
023200 01  LK-MRG-AREA.                                                         
023300     03  LK-MRG-PERIODO       PIC X(06).                                  
023400     03  LK-MRG-QT-PAREADOS   PIC 9(06) COMP.                             
023500     03  LK-MRG-QT-SEM-PAR    PIC 9(06) COMP.                             
023600     03  LK-MRG-RETORNO       PIC 9(02) COMP.                             
023700     03  FILLER               PIC X(10).                                  
023800                                                                          
023900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
024000 PROCEDURE DIVISION USING LK-MRG-AREA.                                    
024100                                                                          
024200 MAIN-PROGRAM-I.                                                          
024300                                                                          
024400     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                          
024500     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                         
024600     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                          
024700                                                                          
024800 MAIN-PROGRAM-F. GOBACK.                                                  
024900                                                                          
025000*---------------------------------------------------------------          
025100*    CARREGA A TABELA DE NOTIFICACOES E ABRE OS DEMAIS ARQUIVOS.          
025200 1000-INICIO-I.                                                           
025300                                                                          
025400     MOVE ZERO            TO LK-MRG-RETORNO                               
025500     MOVE LK-MRG-PERIODO  TO WS-PERIODO-TRABALHO                          
025600     SET WS-NAO-FIM-ZUC TO TRUE                                           
025700     SET WS-NAO-FIM-NOT TO TRUE                                           
025800                                                                          
025900     DISPLAY '*PGMMRGSP INICIADO - PERIODO = ' WS-PERIODO-TRABALHO        
026000                                                                          
026100     OPEN INPUT DDEXTNOT                                                  
026200     IF FS-EXTNOT NOT = '00'                                              
026300        DISPLAY '*AVISO DDEXTNOT AUSENTE NO PERIODO'                      
026400        SET WS-FIM-NOT TO TRUE                                            
026500     ELSE                                                                 
026600        PERFORM 1100-CARREGAR-IW59-I THRU 1100-CARREGAR-IW59-F            
026700                UNTIL WS-FIM-NOT                                          
026800        CLOSE DDEXTNOT                                                    
026900     END-IF                                                               
027000                                                                          
027100     OPEN INPUT  DDEXTZUC                                                 
027200     IF FS-EXTZUC NOT = '00'                                              
027300        DISPLAY '*ERRO OPEN DDEXTZUC PGMMRGSP = ' FS-EXTZUC               
027400        MOVE 99 TO LK-MRG-RETORNO                                         
027500        SET WS-FIM-ZUC TO TRUE                                            
027600     END-IF                                                               
027700                                                                          
027800     OPEN OUTPUT DDMRGOUT                                                 
027900     IF FS-MRGOUT NOT = '00'                                              
028000        DISPLAY '*ERRO OPEN DDMRGOUT PGMMRGSP = ' FS-MRGOUT               
028100        MOVE 99 TO LK-MRG-RETORNO                                         
028200        SET WS-FIM-ZUC TO TRUE                                            
028300     END-IF.                                                              
028400                                                                          
028500 1000-INICIO-F. EXIT.                                                     
028600                                                                          
028700*---------------------------------------------------------------          
028800*    LE UMA NOTIFICACAO, NORMALIZA SUA CHAVE (REGRA R2) E A               
028900*    ARMAZENA NA TABELA QUANDO A CHAVE FOR VALIDA.                        
029000 1100-CARREGAR-IW59-I.                                                    
029100                                                                          
029200     READ DDEXTNOT                                                        
029300                                                                          
029400     EVALUATE FS-EXTNOT                                                   
029500        WHEN '00'                                                         
029600           MOVE NOT-NOTA TO LK-NOTSP-RAW                                  
029700           CALL 'PGMNOTSP' USING LK-NOTSP-AREA-LOCAL                      
029800           IF LK-NOTSP-VALIDA AND WS-QT-NOT-TABELA < 2000                 
029900              ADD 1 TO WS-QT-NOT-TABELA                                   
030000              MOVE LK-NOTSP-NORM                                          
030100                TO TAB-NOT-CHAVE(WS-QT-NOT-TABELA)                        
030200              MOVE NOT-TIPO-NOTA                                          
030300                TO TAB-NOT-TIPO-NOTA(WS-QT-NOT-TABELA)                    
030400              MOVE NOT-NOTIFICADOR                                        
030500                TO TAB-NOT-NOTIFICADOR(WS-QT-NOT-TABELA)                  
030600              MOVE NOT-STATUS-USUARIO                                     
030700                TO TAB-NOT-STATUS-USUARIO(WS-QT-NOT-TABELA)               
030800              MOVE NOT-MODIFICADO-POR                                     
030900                TO TAB-NOT-MODIFICADO-POR(WS-QT-NOT-TABELA)               
031000              MOVE NOT-DATA-CRIACAO                                       
031100                TO TAB-NOT-DATA-CRIACAO(WS-QT-NOT-TABELA)                 
031200              MOVE NOT-INICIO-AVARIA-DT                                   
031300                TO TAB-NOT-INIC-AVARIA-DT(WS-QT-NOT-TABELA)               
031400              MOVE NOT-INICIO-AVARIA-HR                                   
031500                TO TAB-NOT-INIC-AVARIA-HR(WS-QT-NOT-TABELA)               
031600              MOVE NOT-INICIO-DESEJ-DT                                    
031700                TO TAB-NOT-INIC-DESEJ-DT(WS-QT-NOT-TABELA)                
031800              MOVE NOT-INICIO-DESEJ-HR                                    
031900                TO TAB-NOT-INIC-DESEJ-HR(WS-QT-NOT-TABELA)                
032000              MOVE NOT-CONCLUSAO-DESEJ                                    
032100                TO TAB-NOT-CONCLUSAO-DESEJ(WS-QT-NOT-TABELA)              
032200              MOVE NOT-FIM-AVARIA-DT                                      
032300                TO TAB-NOT-FIM-AVARIA-DT(WS-QT-NOT-TABELA)                
032400              MOVE NOT-FIM-AVARIA-HR                                      
032500                TO TAB-NOT-FIM-AVARIA-HR(WS-QT-NOT-TABELA)                
032600              MOVE NOT-DATA-ENCERRAMENTO                                  
032700                TO TAB-NOT-DATA-ENCERRAM(WS-QT-NOT-TABELA)                
032800              MOVE NOT-MODIFICADO-EM                                      
032900                TO TAB-NOT-MODIFICADO-EM(WS-QT-NOT-TABELA)                
033000              MOVE NOT-INSTALACAO                                         
033100                TO TAB-NOT-INSTALACAO(WS-QT-NOT-TABELA)                   
033200              MOVE NOT-CLIENTE                                            
033300                TO TAB-NOT-CLIENTE(WS-QT-NOT-TABELA)                      
033400              MOVE NOT-DESCRICAO                                          
033500                TO TAB-NOT-DESCRICAO(WS-QT-NOT-TABELA)                    
033600              MOVE NOT-CIDADE                                             
033700                TO TAB-NOT-CIDADE(WS-QT-NOT-TABELA)                       
033800              MOVE NOT-RUA                                                
033900                TO TAB-NOT-RUA(WS-QT-NOT-TABELA)                          
034000              MOVE NOT-BAIRRO                                             
034100                TO TAB-NOT-BAIRRO(WS-QT-NOT-TABELA)                       
034200              MOVE NOT-NUMERO-ENDERECO                                    
034300                TO TAB-NOT-NUMERO-ENDERECO(WS-QT-NOT-TABELA)              
034400           END-IF                                                         
034500        WHEN '10'                                                         
034600           SET WS-FIM-NOT TO TRUE                                         
034700        WHEN OTHER                                                        
034800           DISPLAY '*ERRO LEITURA DDEXTNOT = ' FS-EXTNOT                  
034900           SET WS-FIM-NOT TO TRUE                                         
035000     END-EVALUATE.                                                        
035100                                                                          
035200 1100-CARREGAR-IW59-F. EXIT.                                              
035300                                                                          
035400*---------------------------------------------------------------          
035500 2000-PROCESO-I.                                                          
035600                                                                          
035700     PERFORM 2100-LER-ZUC-I THRU 2100-LER-ZUC-F                           
035800             UNTIL WS-FIM-ZUC.                                            
035900                                                                          
036000 2000-PROCESO-F. EXIT.                                                    
036100                                                                          
036200*---------------------------------------------------------------          
036300 2100-LER-ZUC-I.                                                          
036400                                                                          
036500     READ DDEXTZUC                                                        
036600                                                                          
036700     EVALUATE FS-EXTZUC                                                   
036800        WHEN '00'                                                         
036900           ADD 1 TO WS-QT-ZUC-LIDOS                                       
037000           PERFORM 2200-FILTRO-MEDIDA-I THRU 2200-FILTRO-MEDIDA-F         
037100           IF WS-MEDIDA-NAO-DESCARTADA                                    
037200              PERFORM 2300-NORMALIZAR-ZUC-I                               
037300                 THRU 2300-NORMALIZAR-ZUC-F                               
037400              PERFORM 2400-APAREAR-I THRU 2400-APAREAR-F                  
037500              WRITE REG-MRGOUT                                            
037600           END-IF                                                         
037700        WHEN '10'                                                         
037800           SET WS-FIM-ZUC TO TRUE                                         
037900        WHEN OTHER                                                        
038000           DISPLAY '*ERRO LEITURA DDEXTZUC = ' FS-EXTZUC                  
038100           SET WS-FIM-ZUC TO TRUE                                         
038200     END-EVALUATE.                                                        
038300                                                                          
038400 2100-LER-ZUC-F. EXIT.                                                    
038500                                                                          
038600*---------------------------------------------------------------          
038700*    REGRA R1 - DESCARTA A RECLAMACAO QUANDO FOR UMA MEDIDA               
038800*    (OCORRENCIA DE /000 EM QUALQUER POSICAO DO CAMPO,            GOV355  
038900*    NAO SO NO SUFIXO - VIDE PROJ-GOV355).                        GOV355  
039000 2200-FILTRO-MEDIDA-I.                                                    
039100                                                                          
039200     MOVE 0 TO WS-QT-OCORR-000                                    GOV355  
039300     INSPECT ZUC-NOTA-MEDIDA TALLYING WS-QT-OCORR-000             GOV355  
039400        FOR ALL '/000'                                            GOV355  
039500     IF WS-QT-OCORR-000 NOT = 0                                   GOV355  
039600        SET WS-MEDIDA-DESCARTADA TO TRUE                                  
039700        ADD 1 TO WS-QT-MEDIDAS-FORA                                       
039800     ELSE                                                                 
039900        SET WS-MEDIDA-NAO-DESCARTADA TO TRUE                              
040000     END-IF.                                                              
040100                                                                          
040200 2200-FILTRO-MEDIDA-F. EXIT.                                              
040300                                                                          
040400*---------------------------------------------------------------          
040500*    REGRA R2 - NORMALIZA A CHAVE DA RECLAMACAO VIA PGMNOTSP.             
040600 2300-NORMALIZAR-ZUC-I.                                                   
040700                                                                          
040800     MOVE ZUC-NOTA-MEDIDA TO LK-NOTSP-RAW                                 
040900     CALL 'PGMNOTSP' USING LK-NOTSP-AREA-LOCAL                            
041000                                                                          
041100     IF LK-NOTSP-VALIDA                                                   
041200        MOVE LK-NOTSP-NORM TO WS-ZUC-NOTA-NORM                            
041300        SET WS-ZUC-NOTA-VALIDA TO TRUE                                    
041400     ELSE                                                                 
041500        MOVE SPACES TO WS-ZUC-NOTA-NORM                                   
041600        SET WS-ZUC-NOTA-INVALIDA TO TRUE                                  
041700     END-IF.                                                              
041800                                                                          
041900 2300-NORMALIZAR-ZUC-F. EXIT.                                             
042000                                                                          
042100*---------------------------------------------------------------          
042200*    MONTA O LADO ZUCRM DO REGISTRO DE SAIDA E PROCURA NA                 
042300*    TABELA DE NOTIFICACOES A CHAVE NORMALIZADA CORRESPONDENTE.           
042400 2400-APAREAR-I.                                                          
042500                                                                          
042600     MOVE WS-ZUC-NOTA-NORM       TO MRG-ZUC-NOTA-MEDIDA                   
042700     MOVE ZUC-NUMERO-SGO         TO MRG-ZUC-NUMERO-SGO                    
042800     MOVE ZUC-CIP                TO MRG-ZUC-CIP                           
042900     MOVE ZUC-PROTOCOLO-GOV      TO MRG-ZUC-PROTOCOLO-GOV                 
043000     MOVE ZUC-NUMERO-PARCEIRO    TO MRG-ZUC-NUMERO-PARCEIRO               
043100     MOVE ZUC-INSTALACAO         TO MRG-ZUC-INSTALACAO                    
043200     MOVE ZUC-MOTIVO             TO MRG-ZUC-MOTIVO                        
043300     MOVE ZUC-ASSUNTO            TO MRG-ZUC-ASSUNTO                       
043400     MOVE ZUC-PROCESSO           TO MRG-ZUC-PROCESSO                      
043500     MOVE ZUC-ORIGEM             TO MRG-ZUC-ORIGEM                        
043600     MOVE ZUC-MEIO-CONTATO       TO MRG-ZUC-MEIO-CONTATO                  
043700     MOVE ZUC-NOTA-REVISADA      TO MRG-ZUC-NOTA-REVISADA                 
043800     MOVE ZUC-STATUS             TO MRG-ZUC-STATUS                        
043900     MOVE ZUC-PROVIDENCIA        TO MRG-ZUC-PROVIDENCIA                   
044000     MOVE ZUC-STATUS-ANTERIOR    TO MRG-ZUC-STATUS-ANTERIOR               
044100     MOVE ZUC-DATA-SAGE          TO MRG-ZUC-DATA-SAGE                     
044200     MOVE ZUC-DATA-INICIO        TO MRG-ZUC-DATA-INICIO                   
044300     MOVE ZUC-DATA-FIM           TO MRG-ZUC-DATA-FIM                      
044400     MOVE ZUC-DATA-ENCERRAMENTO  TO MRG-ZUC-DATA-ENCERRAM                 
044500     MOVE ZUC-LOCALIDADE         TO MRG-ZUC-LOCALIDADE                    
044600     MOVE ZUC-REGIONAL           TO MRG-ZUC-REGIONAL                      
044700                                                                          
044800     MOVE SPACES TO MRG-NOT-GRUPO                                         
044900     MOVE WS-ZUC-NOTA-NORM TO WS-CHAVE-BUSCA                              
045000     SET WS-ZUC-SEM-PAR TO TRUE                                           
045100                                                                          
045200     IF WS-ZUC-NOTA-VALIDA                                                
045300     SET WS-IDX-NOT TO 1                                          GOV355  
045400        SEARCH TAB-IW59-ENTRY                                             
045500           AT END                                                         
045600              CONTINUE                                                    
045700           WHEN TAB-NOT-CHAVE(WS-IDX-NOT) = WS-CHAVE-BUSCA                
045800              SET WS-ZUC-PAREADO TO TRUE                                  
045900              MOVE TAB-NOT-TIPO-NOTA(WS-IDX-NOT)                          
046000                TO MRG-NOT-TIPO-NOTA                                      
046100              MOVE WS-CHAVE-BUSCA      TO MRG-NOT-NOTA                    
046200              MOVE TAB-NOT-NOTIFICADOR(WS-IDX-NOT)                        
046300                TO MRG-NOT-NOTIFICADOR                                    
046400              MOVE TAB-NOT-STATUS-USUARIO(WS-IDX-NOT)                     
046500                TO MRG-NOT-STATUS-USUARIO                                 
046600              MOVE TAB-NOT-MODIFICADO-POR(WS-IDX-NOT)                     
046700                TO MRG-NOT-MODIFICADO-POR                                 
046800              MOVE TAB-NOT-DATA-CRIACAO(WS-IDX-NOT)                       
046900                TO MRG-NOT-DATA-CRIACAO                                   
047000              MOVE TAB-NOT-INIC-AVARIA-DT(WS-IDX-NOT)                     
047100                TO MRG-NOT-INIC-AVARIA-DT                                 
047200              MOVE TAB-NOT-INIC-AVARIA-HR(WS-IDX-NOT)                     
047300                TO MRG-NOT-INIC-AVARIA-HR                                 
047400              MOVE TAB-NOT-INIC-DESEJ-DT(WS-IDX-NOT)                      
047500                TO MRG-NOT-INIC-DESEJ-DT                                  
047600              MOVE TAB-NOT-INIC-DESEJ-HR(WS-IDX-NOT)                      
047700                TO MRG-NOT-INIC-DESEJ-HR                                  
047800              MOVE TAB-NOT-CONCLUSAO-DESEJ(WS-IDX-NOT)                    
047900                TO MRG-NOT-CONCLUSAO-DESEJ                                
048000              MOVE TAB-NOT-FIM-AVARIA-DT(WS-IDX-NOT)                      
048100                TO MRG-NOT-FIM-AVARIA-DT                                  
048200              MOVE TAB-NOT-FIM-AVARIA-HR(WS-IDX-NOT)                      
048300                TO MRG-NOT-FIM-AVARIA-HR                                  
048400              MOVE TAB-NOT-DATA-ENCERRAM(WS-IDX-NOT)                      
048500                TO MRG-NOT-DATA-ENCERRAM                                  
048600              MOVE TAB-NOT-MODIFICADO-EM(WS-IDX-NOT)                      
048700                TO MRG-NOT-MODIFICADO-EM                                  
048800              MOVE TAB-NOT-INSTALACAO(WS-IDX-NOT)                         
048900                TO MRG-NOT-INSTALACAO                                     
049000              MOVE TAB-NOT-CLIENTE(WS-IDX-NOT)                            
049100                TO MRG-NOT-CLIENTE                                        
049200              MOVE TAB-NOT-DESCRICAO(WS-IDX-NOT)                          
049300                TO MRG-NOT-DESCRICAO                                      
049400              MOVE TAB-NOT-CIDADE(WS-IDX-NOT)                             
049500                TO MRG-NOT-CIDADE                                         
049600              MOVE TAB-NOT-RUA(WS-IDX-NOT)                                
049700                TO MRG-NOT-RUA                                            
049800              MOVE TAB-NOT-BAIRRO(WS-IDX-NOT)                             
049900                TO MRG-NOT-BAIRRO                                         
050000              MOVE TAB-NOT-NUMERO-ENDERECO(WS-IDX-NOT)                    
050100                TO MRG-NOT-NUMERO-ENDERECO                                
050200        END-SEARCH                                                        
050300     END-IF                                                               
050400                                                                          
050500     IF WS-ZUC-PAREADO                                                    
050600        ADD 1 TO WS-QT-PAREADOS                                           
050700     ELSE                                                                 
050800        ADD 1 TO WS-QT-SEM-PAR                                            
050900     END-IF.                                                              
051000                                                                          
051100 2400-APAREAR-F. EXIT.                                                    
051200                                                                          
051300*---------------------------------------------------------------          
051400 9999-FINAL-I.                                                            
051500                                                                          
051600     MOVE WS-QT-PAREADOS TO LK-MRG-QT-PAREADOS                            
051700     MOVE WS-QT-SEM-PAR  TO LK-MRG-QT-SEM-PAR                             
051800                                                                          
051900     DISPLAY '*PGMMRGSP LIDOS ZUCRM     = ' WS-QT-ZUC-LIDOS               
052000     DISPLAY '*PGMMRGSP MEDIDAS FORA    = ' WS-QT-MEDIDAS-FORA            
052100     DISPLAY '*PGMMRGSP PAREADOS        = ' WS-QT-PAREADOS                
052200     DISPLAY '*PGMMRGSP SEM PAR         = ' WS-QT-SEM-PAR                 
052300                                                                          
052400     CLOSE DDEXTZUC DDMRGOUT.                                             
052500                                                                          
052600 9999-FINAL-F. EXIT.                                                      
