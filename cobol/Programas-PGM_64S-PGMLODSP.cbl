000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMLODSP.                                                 
000300 AUTHOR.        M L GOMES.                                                
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1994-03-14.                                               
000600 DATE-COMPILED. 2013-03-06.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800******************************************************************        
000900*    SUB-ROTINA PGMLODSP                                        *         
001000*    =====================                                      *         
001100*    CARGA (UNIDADE U5 DA CONSOLIDACAO OUVIDORIA SAP SP) NA      *        
001200*    TABELA DB2 OUVIDORIA.OUVIDORIA_SAP_SP:                      *        
001300*    - APAGA OS REGISTROS DE CADA DATA_INICIO DISTINTA LIDA      *        
001400*      NO DDDATLST (GERADO PELO PGMTRFSP), PARA QUE O PERIODO    *        
001500*      POSSA SER REPROCESSADO SEM DUPLICAR LINHAS;               *        
001600*    - GRAVA NA TABELA, UM A UM, OS REGISTROS TRANSFORMADOS      *        
001700*      LIDOS NO DDTRFOUT (GERADO PELO PGMTRFSP);                 *        
001800*    - NO FINAL, CONFERE O TOTAL DE LINHAS NA TABELA.            *        
001900******************************************************************        
002000* HISTORICO DE MANUTENCAO                                                 
002100*   1994-03-14  MLG  PROJ-GOV006  VERSAO ORIGINAL (SO INSERT,             
002200*                                 SEM O DELETE POR PERIODO)               
002300*   1998-12-09  MLG  Y2K-0037     REVISAO GERAL Y2K - NENHUM              
002400*                                 CAMPO DE DATA E TRATADO AQUI,           
002500*                                 JA VEM NORMALIZADO DO PGMTRFSP          
002600*   2001-06-18  JCS  PROJ-GOV121  AJUSTE DE LARGURA DO CAMPO              
002700*                                 PROTOCOLO_GOV (16 PARA 17)              
002800*   2012-04-03  EDM  PROJ-GOV301  INCLUIDOS OS CAMPOS IW59 NO             
002900*                                 LAYOUT DA TABELA E DO INSERT            
003000*   2012-11-19  EDM  PROJ-GOV308  INCLUIDO O DELETE POR                   
003100*                                 DATA_INICIO ANTES DA CARGA              
003200*   2013-02-27  MLG  PROJ-GOV312  INCLUIDO PROTOCOLO_GOV_                 
003300*                                 ORIGINAL NO LAYOUT E NO INSERT          
003400*   2013-03-06  MLG  PROJ-GOV313  REESCRITO PARA LER O DDTRFOUT           
003500*                                 E O DDDATLST GERADOS PELO NOVO          
003600*                                 PGMTRFSP (LAYOUT DCLOUVSAPSP)           
003700******************************************************************        
003800                                                                          
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200                                                                          
004300 SPECIAL-NAMES.                                                           
004400     CLASS DIGITO IS '0' THRU '9'.                                        
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT DDDATLST ASSIGN TO DDDATLST                                   
004900     FILE STATUS  IS FS-DATLST.                                           
005000                                                                          
005100     SELECT DDTRFOUT ASSIGN TO DDTRFOUT                                   
005200     FILE STATUS  IS FS-TRFOUT.                                           
005300                                                                          
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800 FD  DDDATLST.                                                            
005900 01  REG-DATLST.                                                          
006000     03  DAT-DATA-INICIO        PIC X(10).                                
006100     03  FILLER                 PIC X(04).                                
006200                                                                          
006300*----------- QUEBRA DA DATA-INICIO PARA O CABECALHO -----------           
006400 01  REG-DATLST-R REDEFINES REG-DATLST.                                   
006500     03  DAT-ANO                PIC X(04).                                
006600     03  FILLER                 PIC X(01).                                
006700     03  DAT-MES                PIC X(02).                                
006800     03  FILLER                 PIC X(01).                                
006900     03  DAT-DIA                PIC X(02).                                
007000     03  FILLER                 PIC X(04).                                
007100                                                                          
007200 FD  DDTRFOUT.                                                            
007300     COPY CPOUVCON.                                                       
007400                                                                          
007500*----------- CHAVES DO REGISTRO, PARA O LOG DE ERRO -----------           
007600 01  WS-REG-TRF-CHAVE REDEFINES DCLOUVSAPSP.                              
007700     03  CHV-NOTA-MEDIDA        PIC X(18).                                
007800     03  CHV-NUMERO-SGO         PIC X(12).                                
007900     03  CHV-CIP                PIC X(15).                                
008000     03  CHV-PROTOCOLO-GOV      PIC X(17).                                
008100     03  FILLER                 PIC X(738).                               
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400*=======================*                                                 
008500                                                                          
008600*----------- ARQUIVOS -------------------------------------------         
008700 77  FS-DATLST               PIC XX         VALUE SPACES.                 
008800 77  FS-TRFOUT               PIC XX         VALUE SPACES.                 
008900                                                                          
009000 01  WS-STATUS-FIM-DAT       PIC X(01)      VALUE 'N'.                    
009100     88  WS-FIM-DATLST                      VALUE 'Y'.                    
009200     88  WS-NAO-FIM-DATLST                  VALUE 'N'.                    
009300                                                                          
009400 01  WS-STATUS-FIM-TRF       PIC X(01)      VALUE 'N'.                    
009500     88  WS-FIM-TRFOUT                      VALUE 'Y'.                    
009600     88  WS-NAO-FIM-TRFOUT                  VALUE 'N'.                    
009700                                                                          
009800*----------- ACUMULADORES ------------------------------------            
009900 77  WS-QT-DATAS-LIDAS       PIC 9(06) COMP VALUE ZERO.                   
010000 77  WS-QT-DELETADOS         PIC 9(06) COMP VALUE ZERO.                   
010100 77  WS-QT-DELETE-ERRO       PIC 9(06) COMP VALUE ZERO.                   
010200 77  WS-QT-REGS-LIDOS        PIC 9(06) COMP VALUE ZERO.                   
010300 77  WS-QT-GRAVADOS          PIC 9(06) COMP VALUE ZERO.                   
010400 77  WS-QT-INSERT-ERRO       PIC 9(06) COMP VALUE ZERO.                   
010500 77  WS-QT-TOTAL-TABELA      PIC S9(09) COMP VALUE ZERO.                  
010600                                                                          
010700*----------- DATA DO SISTEMA, PARA O CABECALHO DO LOG ----------          
010800 77  WS-DATA-SISTEMA         PIC 9(06)      VALUE ZERO.                   
010900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
011000     03  WS-DS-ANO            PIC 9(02).                                  
011100     03  WS-DS-MES            PIC 9(02).                                  
011200     03  WS-DS-DIA            PIC 9(02).                                  
011300                                                                          
011400*----------- SQL -------------------------------------------------        
011500 77  WS-SQLCODE-FMT          PIC -ZZZZZZZZZZ.                             
011600                                                                          
011700     EXEC SQL INCLUDE SQLCA END-EXEC.                                     
011800                                                                          
011900*---------------------------------------------------------------          
012000 LINKAGE SECTION.                                                         
012100*================*                                                        
012200                                                                          
012300 01  LK-LOD-AREA.                                                         
012400     03  LK-LOD-QT-DELETADOS      PIC 9(06) COMP.                         
012500     03  LK-LOD-QT-GRAVADOS       PIC 9(06) COMP.                         
012600     03  LK-LOD-QT-TOTAL-TABELA   PIC S9(09) COMP.                        
012700     03  LK-LOD-RETORNO           PIC 9(02) COMP.                         
012800     03  FILLER                   PIC X(10).                              
012900                                                                          
013000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
013100 PROCEDURE DIVISION USING LK-LOD-AREA.                                    
013200                                                                          
013300 MAIN-PROGRAM-I.                                                          
013400                                                                          
013500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
013600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
013700                            UNTIL WS-FIM-DATLST.                          
013800     PERFORM 3000-PROCESO-I THRU 3000-PROCESO-F                           
013900                            UNTIL WS-FIM-TRFOUT.                          
014000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
014100                                                                          
014200 MAIN-PROGRAM-F. GOBACK.                                                  
014300                                                                          
014400                                                                          
014500*-------------------------------------------------------------            
014600 1000-INICIO-I.                                                           
014700                                                                          
014800     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
014900     MOVE ZERO TO LK-LOD-RETORNO.                                         
015000                                                                          
015100     OPEN INPUT DDDATLST.                                                 
015200     SET WS-NAO-FIM-DATLST TO TRUE.                                       
015300     IF FS-DATLST IS NOT EQUAL '00'                                       
015400        DISPLAY '* ERRO NO OPEN DO DDDATLST = ' FS-DATLST                 
015500        MOVE 99 TO LK-LOD-RETORNO                                         
015600        SET WS-FIM-DATLST TO TRUE                                         
015700        SET WS-FIM-TRFOUT TO TRUE                                         
015800     END-IF.                                                              
015900                                                                          
016000     OPEN INPUT DDTRFOUT.                                                 
016100     SET WS-NAO-FIM-TRFOUT TO TRUE.                                       
016200     IF FS-TRFOUT IS NOT EQUAL '00'                                       
016300        DISPLAY '* ERRO NO OPEN DO DDTRFOUT = ' FS-TRFOUT                 
016400        MOVE 99 TO LK-LOD-RETORNO                                         
016500        SET WS-FIM-TRFOUT TO TRUE                                         
016600     END-IF.                                                              
016700                                                                          
016800     DISPLAY 'INICIO DA CARGA OUVIDORIA SAP SP - '                        
016900             WS-DS-DIA '/' WS-DS-MES '/' WS-DS-ANO.                       
017000                                                                          
017100 1000-INICIO-F. EXIT.                                                     
017200                                                                          
017300                                                                          
017400*-------------------------------------------------------------            
017500 2000-PROCESO-I.                                                          
017600                                                                          
017700     PERFORM 2100-LER-DATLST-I THRU 2100-LER-DATLST-F.                    
017800                                                                          
017900     IF FS-DATLST IS EQUAL '00' THEN                                      
018000        IF DAT-ANO IS DIGITO                                              
018100           DISPLAY 'APAGANDO REGISTROS DA DATA: '                         
018200                   DAT-DATA-INICIO                                        
018300        END-IF                                                            
018400                                                                          
018500        EXEC SQL                                                          
018600           DELETE FROM OUVIDORIA.OUVIDORIA_SAP_SP                         
018700           WHERE DATA_INICIO = :DAT-DATA-INICIO                           
018800        END-EXEC                                                          
018900                                                                          
019000        IF SQLCODE = 0 OR SQLCODE = 100                                   
019100           ADD 1 TO WS-QT-DELETADOS                                       
019200        ELSE                                                              
019300           MOVE SQLCODE TO WS-SQLCODE-FMT                                 
019400           DISPLAY '* ERRO NO DELETE SQLCODE = '                          
019500                   WS-SQLCODE-FMT                                         
019600           ADD 1 TO WS-QT-DELETE-ERRO                                     
019700        END-IF                                                            
019800     END-IF.                                                              
019900                                                                          
020000 2000-PROCESO-F. EXIT.                                                    
020100                                                                          
020200                                                                          
020300*-------------------------------------------------------------            
020400 2100-LER-DATLST-I.                                                       
020500                                                                          
020600     READ DDDATLST.                                                       
020700                                                                          
020800     EVALUATE FS-DATLST                                                   
020900        WHEN '00'                                                         
021000           ADD 1 TO WS-QT-DATAS-LIDAS                                     
021100        WHEN '10'                                                         
021200           SET WS-FIM-DATLST TO TRUE                                      
021300        WHEN OTHER                                                        
021400           DISPLAY '* ERRO NA LEITURA DO DDDATLST = '                     
021500                   FS-DATLST                                              
021600           SET WS-FIM-DATLST TO TRUE                                      
021700     END-EVALUATE.                                                        
021800                                                                          
021900 2100-LER-DATLST-F. EXIT.                                                 
022000                                                                          
022100                                                                          
022200*-------------------------------------------------------------            
022300 3000-PROCESO-I.                                                          
022400                                                                          
022500     PERFORM 3100-LER-TRFOUT-I THRU 3100-LER-TRFOUT-F.                    
022600                                                                          
022700     IF FS-TRFOUT IS EQUAL '00' THEN                                      
022800        EXEC SQL                                                          
022900           INSERT INTO OUVIDORIA.OUVIDORIA_SAP_SP                         
023000              ( NOTA_MEDIDA, NUMERO_SGO, CIP,                             
023100                PROTOCOLO_GOV, PROTOCOLO_GOV_ORIGINAL,                    
023200                NUMERO_PARCEIRO, INSTALACAO, MOTIVO,                      
023300                ASSUNTO, PROCESSO, ORIGEM, MEIO_CONTATO,                  
023400                NOTA_REVISADA, STATUS, PROVIDENCIA,                       
023500                STATUS_ANTERIOR, DATA_SAGE, DATA_INICIO,                  
023600                DATA_FIM, DATA_ENCERRAMENTO, LOCALIDADE,                  
023700                REGIONAL, TIPO_NOTA, NOTA, NOTIFICADOR,                   
023800                STATUS_USUARIO, MODIFICADO_POR,                           
023900                DATA_CRIACAO, INICIO_AVARIA_TS,                           
024000                INICIO_DESEJ_TS, CONCLUSAO_DESEJ,                         
024100                FIM_AVARIA_TS, DATA_ENCERRAMENTO_IW59,                    
024200                MODIFICADO_EM, INSTALACAO_IW59, CLIENTE,                  
024300                DESCRICAO, CIDADE, RUA, BAIRRO,                           
024400                NUMERO_ENDERECO )                                         
024500           VALUES                                                         
024600              ( :OUV-NOTA-MEDIDA, :OUV-NUMERO-SGO,                        
024700                :OUV-CIP, :OUV-PROTOCOLO-GOV,                             
024800                :OUV-PROTOCOLO-GOV-ORIG,                                  
024900                :OUV-NUMERO-PARCEIRO, :OUV-INSTALACAO,                    
025000                :OUV-MOTIVO, :OUV-ASSUNTO, :OUV-PROCESSO,                 
025100                :OUV-ORIGEM, :OUV-MEIO-CONTATO,                           
025200                :OUV-NOTA-REVISADA, :OUV-STATUS,                          
025300                :OUV-PROVIDENCIA, :OUV-STATUS-ANTERIOR,                   
025400                :OUV-DATA-SAGE, :OUV-DATA-INICIO,                         
025500                :OUV-DATA-FIM, :OUV-DATA-ENCERRAMENTO,                    
025600                :OUV-LOCALIDADE, :OUV-REGIONAL,                           
025700                :OUV-TIPO-NOTA, :OUV-NOTA,                                
025800                :OUV-NOTIFICADOR, :OUV-STATUS-USUARIO,                    
025900                :OUV-MODIFICADO-POR, :OUV-DATA-CRIACAO,                   
026000                :OUV-INICIO-AVARIA-TS,                                    
026100                :OUV-INICIO-DESEJ-TS, :OUV-CONCLUSAO-DESEJ,               
026200                :OUV-FIM-AVARIA-TS, :OUV-DATA-ENC-IW59,                   
026300                :OUV-MODIFICADO-EM, :OUV-INSTALACAO-IW59,                 
026400                :OUV-CLIENTE, :OUV-DESCRICAO, :OUV-CIDADE,                
026500                :OUV-RUA, :OUV-BAIRRO,                                    
026600                :OUV-NUMERO-ENDERECO )                                    
026700        END-EXEC                                                          
026800                                                                          
026900        IF SQLCODE = 0                                                    
027000           ADD 1 TO WS-QT-GRAVADOS                                        
027100        ELSE                                                              
027200           MOVE SQLCODE TO WS-SQLCODE-FMT                                 
027300           DISPLAY '* ERRO NO INSERT SQLCODE = '                          
027400                   WS-SQLCODE-FMT                                         
027500           DISPLAY '  NOTA: ' CHV-NOTA-MEDIDA                             
027600                   ' PROTOCOLO: ' CHV-PROTOCOLO-GOV                       
027700           ADD 1 TO WS-QT-INSERT-ERRO                                     
027800        END-IF                                                            
027900     END-IF.                                                              
028000                                                                          
028100 3000-PROCESO-F. EXIT.                                                    
028200                                                                          
028300                                                                          
028400*-------------------------------------------------------------            
028500 3100-LER-TRFOUT-I.                                                       
028600                                                                          
028700     READ DDTRFOUT.                                                       
028800                                                                          
028900     EVALUATE FS-TRFOUT                                                   
029000        WHEN '00'                                                         
029100           ADD 1 TO WS-QT-REGS-LIDOS                                      
029200        WHEN '10'                                                         
029300           SET WS-FIM-TRFOUT TO TRUE                                      
029400        WHEN OTHER                                                        
029500           DISPLAY '* ERRO NA LEITURA DO DDTRFOUT = '                     
029600                   FS-TRFOUT                                              
029700           SET WS-FIM-TRFOUT TO TRUE                                      
029800     END-EVALUATE.                                                        
029900                                                                          
030000 3100-LER-TRFOUT-F. EXIT.                                                 
030100                                                                          
030200                                                                          
030300*-------------------------------------------------------------            
030400 9999-FINAL-I.                                                            
030500                                                                          
030600     EXEC SQL                                                             
030700        SELECT COUNT(*) INTO :WS-QT-TOTAL-TABELA                          
030800        FROM OUVIDORIA.OUVIDORIA_SAP_SP                                   
030900     END-EXEC.                                                            
031000                                                                          
031100     EXEC SQL COMMIT END-EXEC.                                            
031200                                                                          
031300     MOVE WS-QT-DELETADOS    TO LK-LOD-QT-DELETADOS.                      
031400     MOVE WS-QT-GRAVADOS     TO LK-LOD-QT-GRAVADOS.                       
031500     MOVE WS-QT-TOTAL-TABELA TO LK-LOD-QT-TOTAL-TABELA.                   
031600                                                                          
031700     DISPLAY 'DATAS LIDAS DO DDDATLST..: ' WS-QT-DATAS-LIDAS.             
031800     DISPLAY 'REGISTROS APAGADOS.......: ' WS-QT-DELETADOS.               
031900     DISPLAY 'ERROS NO DELETE..........: ' WS-QT-DELETE-ERRO.             
032000     DISPLAY 'REGISTROS LIDOS DO TRFOUT: ' WS-QT-REGS-LIDOS.              
032100     DISPLAY 'REGISTROS GRAVADOS.......: ' WS-QT-GRAVADOS.                
032200     DISPLAY 'ERROS NO INSERT..........: ' WS-QT-INSERT-ERRO.             
032300     DISPLAY 'TOTAL ATUAL NA TABELA....: ' WS-QT-TOTAL-TABELA.            
032400                                                                          
032500     CLOSE DDDATLST.                                                      
032600     CLOSE DDTRFOUT.                                                      
032700                                                                          
032800 9999-FINAL-F. EXIT.                                                      
