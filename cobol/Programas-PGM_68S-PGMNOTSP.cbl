000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMNOTSP.                                                 
000300 AUTHOR.        R A CARDOSO.                                              
000400 INSTALLATION.  CPD OUVIDORIA - DIRETORIA COMERCIAL.                      
000500 DATE-WRITTEN.  1994-08-15.                                               
000600 DATE-COMPILED. 2013-02-27.                                               
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*****************************************************************         
000900*    SUB-ROTINA PGMNOTSP                                        *         
001000*    =====================                                      *         
001100*    NORMALIZA NUMERO DE NOTA/MEDIDA OU DE NOTIFICACAO (REGRA   *         
001200*    R2 DA CONSOLIDACAO OUVIDORIA SAP SP):                      *         
001300*    - MANTEM SOMENTE OS DIGITOS DECIMAIS DO VALOR RECEBIDO;    *         
001400*    - SE NAO RESTAR NENHUM DIGITO, O VALOR E INVALIDO (VAZIO); *         
001500*    - CASO CONTRARIO, DEVOLVE OS DIGITOS SEM ZEROS A ESQUERDA, *         
001600*      SENDO QUE UM VALOR TODO ZERO DEVOLVE '0'.                *         
001700*    CHAMADA PELO PGMMRGSP (APAREAMENTO), PGMTRFSP (CAMPO       *         
001800*    ARMAZENADO) E PGMNLSSP (LISTA DE NOTAS DA OUVIDORIA).      *         
001900*****************************************************************         
002000* HISTORICO DE MANUTENCAO                                                 
002100*   1994-08-15  RAC  PROJ-GOV004  VERSAO ORIGINAL                         
002200*   1996-03-11  RAC  PROJ-GOV004  AJUSTE LARGO DO CAMPO P/ 18             
002300*   1998-12-09  RAC  Y2K-0037     REVISAO GERAL Y2K - SEM IMPACTO         
002400*                                 (ROTINA NAO MANIPULA ANO)               
002500*   2001-05-20  JCS  PROJ-GOV112  PASSA A TRATAR TODO-ZERO COMO           
002600*                                 '0' EM VEZ DE INVALIDO                  
002700*   2013-02-27  MLG  PROJ-GOV312  REVISAO PARA SUPORTAR CAMPO DE          
002800*                                 18 POSICOES (NOTA/MEDIDA SAP)           
002900*   2014-09-12  JCS  PROJ-GOV341  PASSA A EXTRAIR OS DIGITOS POR          
003000*                                 TABELA (WS-RAW-OCR), EM VEZ DE          
003100*                                 SUBSCRITO, P/ PADRONIZAR COM O          
003200*                                 RESTO DA ROTINA                         
003300*****************************************************************         
003400                                                                          
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     CLASS DIGITO IS '0' THRU '9'.                                        
004000                                                                          
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400*=======================*                                                 
004500 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.        
004600                                                                          
004700*----------- CONTADORES E INDICES ------------------------------          
004800 77  WS-IND-LEITURA       PIC 9(02)  COMP.                                
004900 77  WS-IND-GRAVACAO      PIC 9(02)  COMP.                                
005000 77  WS-QT-DIGITOS        PIC 9(02)  COMP VALUE ZERO.                     
005100 77  WS-POS-1A-SIGNIF     PIC 9(02)  COMP VALUE ZERO.                     
005200 77  WS-INICIO-COPIA      PIC 9(02)  COMP VALUE ZERO.                     
005300                                                                          
005400*----------- AREAS DE TRABALHO DA NORMALIZACAO ------------------         
005500*    COPIA DE TRABALHO DO VALOR RECEBIDO, PARA PERCORRER POSICAO  GOV341  
005600*    A POSICAO POR TABELA (EM VEZ DE SUBSCRITO NA LK-NOTSP-RAW).  GOV341  
005700 01  WS-RAW-COPY           PIC X(18)  VALUE SPACES.               GOV341  
005800 01  WS-RAW-COPY-R REDEFINES WS-RAW-COPY.                         GOV341  
005900     03  WS-RAW-OCR         PIC X OCCURS 18 TIMES.                GOV341  
006000 01  WS-DIGITOS-BUF        PIC X(18)  VALUE SPACES.                       
006100 01  WS-DIGITOS-NUM        PIC 9(18)  VALUE ZEROS.                        
006200*    VISAO ALTERNATIVA DO BUFFER DE DIGITOS COMO TABELA DE                
006300*    CARACTERES PARA PERCORRER POSICAO A POSICAO.                         
006400 01  WS-DIGITOS-BUF-R REDEFINES WS-DIGITOS-BUF.                           
006500     03  WS-DIGITO-OCR      PIC X OCCURS 18 TIMES.                        
006600 01  WS-NUM-EDITADO         PIC Z(17)9.                                   
006700*    VISAO ALTERNATIVA DO NUMERO EDITADO COMO TABELA DE                   
006800*    CARACTERES PARA LOCALIZAR O PRIMEIRO DIGITO SIGNIFICATIVO.           
006900 01  WS-NUM-EDITADO-R REDEFINES WS-NUM-EDITADO.                           
007000     03  WS-NUM-EDIT-OCR    PIC X OCCURS 18 TIMES.                        
007100                                                                          
007200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
007300                                                                          
007400*-----------------------------------------------------------------        
007500 LINKAGE SECTION.                                                         
007600*================*                                                        
007700 01  LK-NOTSP-AREA.                                                       
007800     03  LK-NOTSP-RAW        PIC X(18).                                   
007900     03  LK-NOTSP-NORM       PIC X(18).                                   
008000     03  LK-NOTSP-VALIDO     PIC X(01).                                   
008100         88  LK-NOTSP-VALIDA          VALUE 'S'.                          
008200         88  LK-NOTSP-INVALIDA        VALUE 'N'.                          
008300     03  FILLER              PIC X(09).                                   
008400                                                                          
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
008600 PROCEDURE DIVISION USING LK-NOTSP-AREA.                                  
008700                                                                          
008800 MAIN-PROGRAM-I.                                                  GOV004  
008900                                                                          
009000     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F                  GOV004  
009100     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F                 GOV004  
009200     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                  GOV004  
009300                                                                          
009400 MAIN-PROGRAM-F. GOBACK.                                          GOV004  
009500                                                                          
009600*----------------------------------------------------------------         
009700 1000-INICIO-I.                                                   GOV004  
009800                                                                          
009900     MOVE SPACES       TO LK-NOTSP-NORM                           GOV004  
010000     SET LK-NOTSP-INVALIDA TO TRUE                                GOV004  
010100     MOVE ZERO          TO WS-QT-DIGITOS                          GOV004  
010200     MOVE SPACES        TO WS-DIGITOS-BUF                         GOV341  
010300     MOVE LK-NOTSP-RAW  TO WS-RAW-COPY.                           GOV341  
010400                                                                          
010500 1000-INICIO-F. EXIT.                                             GOV004  
010600                                                                          
010700*----------------------------------------------------------------         
010800*    EXTRAI OS DIGITOS DO VALOR RECEBIDO, POSICAO A POSICAO.              
010900 2000-PROCESO-I.                                                  GOV004  
011000                                                                          
011100     PERFORM 2010-EXTRAIR-1-DIGITO-I THRU 2010-EXTRAIR-1-DIGITO-F GOV004  
011200             VARYING WS-IND-LEITURA FROM 1 BY 1                   GOV004  
011300             UNTIL WS-IND-LEITURA > 18                            GOV004  
011400                                                                          
011500     IF WS-QT-DIGITOS > ZERO                                      GOV112  
011600        PERFORM 2100-MONTAR-NUMERO-I THRU 2100-MONTAR-NUMERO-F    GOV112  
011700        PERFORM 2200-COMPRIMIR-I     THRU 2200-COMPRIMIR-F        GOV112  
011800        SET LK-NOTSP-VALIDA TO TRUE                               GOV112  
011900     END-IF.                                                      GOV112  
012000                                                                          
012100 2000-PROCESO-F. EXIT.                                            GOV004  
012200                                                                          
012300*----------------------------------------------------------------         
012400*    TESTA UMA POSICAO DO VALOR RECEBIDO (VIA TABELA WS-RAW-OCR); GOV341  
012500*    SE FOR DIGITO, GRAVA NO BUFFER DE DIGITOS E AVANCA O         GOV341  
012600*    CONTADOR WS-QT-DIGITOS.                                      GOV341  
012700 2010-EXTRAIR-1-DIGITO-I.                                         GOV004  
012800                                                                          
012900     IF WS-RAW-OCR(WS-IND-LEITURA) IS DIGITO                      GOV341  
013000        ADD 1 TO WS-QT-DIGITOS                                    GOV004  
013100        MOVE WS-RAW-OCR(WS-IND-LEITURA)                           GOV341  
013200          TO WS-DIGITO-OCR(WS-QT-DIGITOS)                         GOV004  
013300     END-IF.                                                      GOV004  
013400                                                                          
013500 2010-EXTRAIR-1-DIGITO-F. EXIT.                                   GOV004  
013600                                                                          
013700*----------------------------------------------------------------         
013800*    DESLOCA OS DIGITOS EXTRAIDOS PARA A DIREITA DE UM CAMPO              
013900*    NUMERICO DE 18 POSICOES (ZERO-FILL A ESQUERDA) E EDITA               
014000*    SUPRIMINDO OS ZEROS NAO SIGNIFICATIVOS.                              
014100 2100-MONTAR-NUMERO-I.                                                    
014200                                                                          
014300     MOVE ZEROS TO WS-DIGITOS-NUM                                         
014400     COMPUTE WS-INICIO-COPIA = 19 - WS-QT-DIGITOS                         
014500     MOVE WS-DIGITOS-BUF(1:WS-QT-DIGITOS)                                 
014600       TO WS-DIGITOS-NUM(WS-INICIO-COPIA:WS-QT-DIGITOS)                   
014700     MOVE WS-DIGITOS-NUM TO WS-NUM-EDITADO.                               
014800                                                                          
014900 2100-MONTAR-NUMERO-F. EXIT.                                              
015000                                                                          
015100*----------------------------------------------------------------         
015200*    LOCALIZA O PRIMEIRO CARACTER NAO-BRANCO DO CAMPO EDITADO             
015300*    E COPIA A PARTIR DALI PARA A AREA DE SAIDA, JUSTIFICADO              
015400*    A ESQUERDA (SEM ZEROS A ESQUERDA, CONFORME REGRA R2).                
015500 2200-COMPRIMIR-I.                                                        
015600                                                                          
015700     MOVE 18 TO WS-POS-1A-SIGNIF                                          
015800     PERFORM 2210-TESTAR-1-POSICAO-I THRU 2210-TESTAR-1-POSICAO-F         
015900             VARYING WS-IND-GRAVACAO FROM 1 BY 1                          
016000             UNTIL WS-IND-GRAVACAO > 18                                   
016100                                                                          
016200     MOVE WS-NUM-EDITADO(WS-POS-1A-SIGNIF:)                               
016300       TO LK-NOTSP-NORM.                                                  
016400                                                                          
016500 2200-COMPRIMIR-F. EXIT.                                                  
016600                                                                          
016700*----------------------------------------------------------------         
016800*    SE AINDA NAO ACHOU O 1O DIGITO SIGNIFICATIVO E A POSICAO             
016900*    ATUAL NAO E BRANCO, REGISTRA-A COMO O PONTO DE CORTE.                
017000 2210-TESTAR-1-POSICAO-I.                                                 
017100                                                                          
017200     IF WS-NUM-EDIT-OCR(WS-IND-GRAVACAO) NOT = SPACE                      
017300        AND WS-POS-1A-SIGNIF = 18                                         
017400        MOVE WS-IND-GRAVACAO TO WS-POS-1A-SIGNIF                          
017500     END-IF.                                                              
017600                                                                          
017700 2210-TESTAR-1-POSICAO-F. EXIT.                                           
017800                                                                          
017900*----------------------------------------------------------------         
018000 9999-FINAL-I.                                                    GOV004  
018100                                                                          
018200     CONTINUE.                                                    GOV004  
018300                                                                          
018400 9999-FINAL-F. EXIT.                                              GOV004  
